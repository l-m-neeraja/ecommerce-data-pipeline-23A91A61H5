000100******************************************************************
000200* PROGRAM-ID. WAREHSE
000300* BUILDS THE SIX WAREHOUSE TABLES FROM THE CLEANSED PRODUCTION
000400* TABLES: DIM-DATE, DIM-PAYMENT-METHOD, DIM-CUSTOMER, DIM-PRODUCT
000500* (BASIC SCD TYPE 2 - ONE OPEN ROW PER NATURAL KEY), FACT-SALES
000600* (ONE ROW PER LINE ITEM, SURROGATE KEYS RESOLVED BY LOOKUP,
000700* INNER-JOIN SEMANTICS - A FAILED LOOKUP DROPS THE ROW) AND THE
000800* AGG-DAILY-SALES CONTROL-BREAK SUMMARY OVER FACT-SALES.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.             WAREHSE.
001200 AUTHOR.                 M T FAIRWEATHER.
001300 INSTALLATION.           COMMONWEALTH DATA SERVICES.
001400 DATE-WRITTEN.           08/17/1993.
001500 DATE-COMPILED.
001600 SECURITY.               COMMONWEALTH DATA SERVICES - INTERNAL
001700     USE ONLY.  NOT FOR RELEASE OUTSIDE THE DATA CENTER.
001800*----------------------------------------------------------------*
001900*                     C H A N G E   L O G
002000*----------------------------------------------------------------*
002100* 08/17/1993  MTF     ORIGINAL - NIGHTLY WAREHOUSE BUILD, FOUR
002200*                     DIMENSIONS PLUS THE SALES FACT.
002300* 02/04/1995  RLH     CALL TO CLCALFEC ADDED FOR DIM-DATE - WE
002400*                     WERE HAND-COMPUTING THE QUARTER AND MISSED
002500*                     LEAP FEBRUARY TWICE LAST YEAR.
002600* 03/11/1996  DO      DIM-CUSTOMER AND DIM-PRODUCT NOW CARRY
002700*                     EFFECTIVE-DATE/END-DATE/IS-CURRENT - FIRST
002800*                     STEP TOWARD TYPE-2 HISTORY, ONE OPEN ROW
002900*                     FOR NOW.
003000* 09/02/1996  MTF     FACT-SALES BUILD NOW CALLS CUSTLKUP AND
003100*                     PRODLKUP INSTEAD OF READING THE DIMENSION
003200*                     FILES DIRECTLY - SAME LOOKUP CODE QUALCHK
003300*                     AND ANALYTIX CAN REUSE LATER.
003400* 11/14/1997  KAT     AGG-DAILY-SALES CONTROL BREAK ADDED,
003500*                     MODELLED ON THE OLD PER-CARD RESUMEN
003600*                     BREAK LOGIC.
003700* 10/21/1998  KAT     Y2K-118 - DATE-KEY BUILT FROM THE TXN-DATE
003800*                     YYYY/MM/DD GROUP, ALREADY 4-DIGIT YEAR.
003900*                     CLCALFEC REVIEWED SEPARATELY.
004000* 04/02/2001  BDW     PRB00221 - AGG-DAILY-SALES NOW ALSO
004100*                     PRINTED AS A COLUMNAR LISTING WITH A
004200*                     GRAND-TOTAL LINE FOR OPERATIONS.
004300* 05/30/2003  MTF     CR-5402 - PAYMENT-METHOD LOOKUP FAILURES
004400*                     WERE SILENTLY DEFAULTING TO KEY 0001;
004500*                     FACT ROW IS NOW DROPPED LIKE ANY OTHER
004600*                     FAILED JOIN.
004700* 03/09/2006  KAT     CR-6017 - 1200-CARGAR-TABLA-PAGO WAS A
004800*                     FIXED FIVE-ROW VOCABULARY THAT DID NOT
004900*                     MATCH THE PRODUCTION FEED, SO MOST LINE
005000*                     ITEMS WERE FAILING THE PAY-METHOD LOOKUP
005100*                     AND BEING DROPPED.  TABLE IS NOW BUILT BY
005200*                     SCANNING DISTINCT PAY-METHOD VALUES OUT OF
005300*                     PRD-TRANSACTNS, SAME AS THE DISTINCT-VALUE
005400*                     SCAN QUALCHK USES FOR E-MAIL.  ALSO FIXED
005500*                     THE PRICE-RANGE BREAKS IN DIM-PRODUCT,
005600*                     WHICH WERE TEN TIMES TOO HIGH.
005700* 03/16/2006  KAT     CR-6018 - TWO FIXES.  (1) 2440 WAS PRICING
005800*                     EVERY LINE ITEM OFF WHATEVER PRD-PRODUCTS
005900*                     RECORD 2300 HAPPENED TO LEAVE IN THE FD
006000*                     AREA AT CLOSE, NOT THE ITEM'S OWN PRODUCT -
006100*                     PRD-PRODUCTS IS NOW REOPENED DYNAMIC-ACCESS
006200*                     FOR THE FACT BUILD AND RE-READ BY KEY PER
006300*                     LINE ITEM SO COST COMES FROM THE RIGHT ROW.
006400*                     (2) THE AGG-DAILY-SALES CONTROL BREAK RAN
006500*                     OVER FACT-SALES IN WRITE (TRANSACTION-ITEM)
006600*                     ORDER, NOT DATE ORDER; WITH A THREE-YEAR
006700*                     RANDOM DATE SPREAD THE SAME DATE-KEY COULD
006800*                     RECUR IN SEPARATE BLOCKS AND EACH ONE WOULD
006900*                     WRITE ITS OWN PARTIAL, OUT-OF-SEQUENCE
007000*                     AGG-DAILY-SALES ROW.  FACT-SALES IS NOW RUN
007100*                     THROUGH SORT-FACT-FILE ON SK-DATE-KEY
007200*                     AHEAD OF THE BREAK SO EVERY DAY ARRIVES AS
007300*                     ONE GROUP.
007400*----------------------------------------------------------------*
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200
008300     SELECT PRD-CUSTOMERS
008400         ASSIGN TO 'PRDCUST'
008500         ORGANIZATION IS INDEXED
008600         ACCESS MODE IS SEQUENTIAL
008700         RECORD KEY IS CR-CUST-ID
008800         FILE STATUS IS FS-PRDCUST.
008900
009000     SELECT PRD-PRODUCTS
009100         ASSIGN TO 'PRDPROD'
009200         ORGANIZATION IS INDEXED
009300         ACCESS MODE IS DYNAMIC
009400         RECORD KEY IS PR-PROD-ID
009500         FILE STATUS IS FS-PRDPROD.
009600
009700     SELECT PRD-TRANSACTNS
009800         ASSIGN TO 'PRDTXN'
009900         ORGANIZATION IS INDEXED
010000         ACCESS MODE IS DYNAMIC
010100         RECORD KEY IS TR-TXN-ID
010200         FILE STATUS IS FS-PRDTXN.
010300
010400     SELECT PRD-TXNITEMS
010500         ASSIGN TO 'PRDITEM'
010600         ORGANIZATION IS INDEXED
010700         ACCESS MODE IS SEQUENTIAL
010800         RECORD KEY IS IR-ITEM-ID
010900         FILE STATUS IS FS-PRDITEM.
011000
011100     SELECT DIM-DATE-FILE
011200         ASSIGN TO 'DIMDATE'
011300         ORGANIZATION IS INDEXED
011400         ACCESS MODE IS SEQUENTIAL
011500         RECORD KEY IS DD-DATE-KEY
011600         FILE STATUS IS FS-DIMDATE.
011700
011800     SELECT DIM-PAY-FILE
011900         ASSIGN TO 'DIMPAY'
012000         ORGANIZATION IS INDEXED
012100         ACCESS MODE IS SEQUENTIAL
012200         RECORD KEY IS DP-PAY-METHOD-KEY
012300         FILE STATUS IS FS-DIMPAY.
012400
012500     SELECT DIM-CUSTOMER-FILE
012600         ASSIGN TO 'DIMCUST'
012700         ORGANIZATION IS INDEXED
012800         ACCESS MODE IS SEQUENTIAL
012900         RECORD KEY IS DC-CUST-ID
013000         FILE STATUS IS FS-DIMCUST.
013100
013200     SELECT DIM-PRODUCT-FILE
013300         ASSIGN TO 'DIMPROD'
013400         ORGANIZATION IS INDEXED
013500         ACCESS MODE IS SEQUENTIAL
013600         RECORD KEY IS DPR-PROD-ID
013700         FILE STATUS IS FS-DIMPROD.
013800
013900     SELECT FACT-SALES-FILE
014000         ASSIGN TO 'FACTSALE'
014100         ORGANIZATION IS LINE SEQUENTIAL
014200         FILE STATUS IS FS-FACTSALE.
014300
014400     SELECT AGG-DAILY-FILE
014500         ASSIGN TO 'AGGDAILY'
014600         ORGANIZATION IS INDEXED
014700         ACCESS MODE IS SEQUENTIAL
014800         RECORD KEY IS AD-DATE-KEY
014900         FILE STATUS IS FS-AGGDAILY.
015000
015100     SELECT WHSESUMM-FILE
015200         ASSIGN TO 'WHSESUMM'
015300         ORGANIZATION IS LINE SEQUENTIAL
015400         FILE STATUS IS FS-WHSESUMM.
015500
015600     SELECT DAILYRPT-FILE
015700         ASSIGN TO 'DAILYRPT'
015800         ORGANIZATION IS LINE SEQUENTIAL
015900         FILE STATUS IS FS-DAILYRPT.
016000
016100*    CR-6018 - WORK FILE FOR THE DATE-KEY SORT AHEAD OF THE
016200*    AGG-DAILY-SALES CONTROL BREAK.  SEE THE CHANGE LOG.
016300     SELECT SORT-FACT-FILE
016400         ASSIGN TO 'SRTFACT'.
016500
016600*----------------------------------------------------------------*
016700 DATA DIVISION.
016800 FILE SECTION.
016900
017000 FD  PRD-CUSTOMERS.
017100     COPY CUSTREC.
017200
017300 FD  PRD-PRODUCTS.
017400     COPY PRODREC.
017500
017600 FD  PRD-TRANSACTNS.
017700     COPY TXNREC.
017800
017900 FD  PRD-TXNITEMS.
018000     COPY ITEMREC.
018100
018200 FD  DIM-DATE-FILE.
018300     COPY DIMDATE.
018400
018500 FD  DIM-PAY-FILE.
018600     COPY DIMPAY.
018700
018800 FD  DIM-CUSTOMER-FILE.
018900     COPY DIMCUST.
019000
019100 FD  DIM-PRODUCT-FILE.
019200     COPY DIMPROD.
019300
019400 FD  FACT-SALES-FILE.
019500     COPY FACTSALE.
019600
019700 FD  AGG-DAILY-FILE.
019800     COPY AGGDAILY.
019900
020000 FD  WHSESUMM-FILE.
020100 01  WS-LINE                     PIC X(80).
020200
020300 FD  DAILYRPT-FILE.
020400 01  DR-LINE                     PIC X(80).
020500
020600*    CR-6018 - SORT WORK RECORD, SAME SHAPE AS FACT-SALES-RECORD
020700*    IN FACTSALE.CPY, RENAMED SK- SO THE SORT KEY HAS A NAME OF
020800*    ITS OWN.  SEE THE CHANGE LOG.
020900 SD  SORT-FACT-FILE.
021000 01  SORT-FACT-RECORD.
021100     05  SK-DATE-KEY             PIC 9(08).
021200     05  SK-CUSTOMER-KEY         PIC 9(06).
021300     05  SK-PRODUCT-KEY          PIC 9(06).
021400     05  SK-PAY-METHOD-KEY       PIC 9(04).
021500     05  SK-TXN-ID               PIC X(09).
021600     05  SK-QUANTITY             PIC 9(02).
021700     05  SK-UNIT-PRICE           PIC S9(5)V99.
021800     05  SK-DISCOUNT-AMOUNT      PIC S9(7)V99.
021900     05  SK-LINE-TOTAL           PIC S9(7)V99.
022000     05  SK-PROFIT               PIC S9(7)V99.
022100     05  FILLER                  PIC X(11).
022200
022300 01  FS-STATUS.
022400*----------------------------------------------------------------*
022500*   FILE STATUS GROUP - ALL WAREHOUSE-BUILD FILES                *
022600*----------------------------------------------------------------*
022700     05  FS-PRDCUST              PIC X(02).
022800         88  FS-PRDCUST-OK               VALUE '00'.
022900         88  FS-PRDCUST-EOF              VALUE '10'.
023000     05  FS-PRDPROD              PIC X(02).
023100         88  FS-PRDPROD-OK               VALUE '00'.
023200         88  FS-PRDPROD-EOF              VALUE '10'.
023300     05  FS-PRDTXN               PIC X(02).
023400         88  FS-PRDTXN-OK                VALUE '00'.
023500         88  FS-PRDTXN-EOF               VALUE '10'.
023600     05  FS-PRDITEM              PIC X(02).
023700         88  FS-PRDITEM-OK               VALUE '00'.
023800         88  FS-PRDITEM-EOF              VALUE '10'.
023900     05  FS-DIMDATE              PIC X(02).
024000         88  FS-DIMDATE-OK               VALUE '00'.
024100     05  FS-DIMPAY               PIC X(02).
024200         88  FS-DIMPAY-OK                VALUE '00'.
024300     05  FS-DIMCUST              PIC X(02).
024400         88  FS-DIMCUST-OK               VALUE '00'.
024500         88  FS-DIMCUST-NOT-FOUND        VALUE '23'.
024600     05  FS-DIMPROD              PIC X(02).
024700         88  FS-DIMPROD-OK               VALUE '00'.
024800         88  FS-DIMPROD-NOT-FOUND        VALUE '23'.
024900     05  FS-FACTSALE             PIC X(02).
025000         88  FS-FACTSALE-OK              VALUE '00'.
025100     05  FS-AGGDAILY             PIC X(02).
025200         88  FS-AGGDAILY-OK              VALUE '00'.
025300     05  FS-WHSESUMM             PIC X(02).
025400         88  FS-WHSESUMM-OK              VALUE '00'.
025500     05  FS-DAILYRPT             PIC X(02).
025600         88  FS-DAILYRPT-OK              VALUE '00'.
025700     05  FILLER                  PIC X(04).
025800
025900*----------------------------------------------------------------*
026000 WORKING-STORAGE SECTION.
026100
026200     COPY RUNSUMM.
026300
026400 01  WS-ROW-COUNTS.
026500     05  WS-DATE-ROWS            PIC 9(06) COMP VALUE ZERO.
026600     05  WS-PAY-ROWS             PIC 9(06) COMP VALUE ZERO.
026700     05  WS-CUST-ROWS            PIC 9(06) COMP VALUE ZERO.
026800     05  WS-PROD-ROWS            PIC 9(06) COMP VALUE ZERO.
026900     05  WS-FACT-ROWS            PIC 9(06) COMP VALUE ZERO.
027000     05  WS-FACT-DROPPED         PIC 9(06) COMP VALUE ZERO.
027100     05  WS-DAILY-ROWS           PIC 9(06) COMP VALUE ZERO.
027200     05  FILLER                  PIC X(04).
027300
027400 01  WS-ROW-COUNTS-ALPHA-R REDEFINES WS-ROW-COUNTS.
027500     05  WS-RC-ALL-DISPLAY       PIC X(46).
027600
027700 01  WS-CALENDAR-WORK.
027800     05  WS-CAL-YEAR             PIC 9(04) VALUE 2024.
027900     05  WS-CAL-MONTH            PIC 9(02) VALUE 1.
028000     05  WS-CAL-DAY              PIC 9(02) VALUE 1.
028100     05  WS-CAL-DAYS-IN-MONTH    PIC 9(02) COMP.
028200     05  WS-CAL-IS-LEAP-SW       PIC X(01) VALUE 'N'.
028300         88  WS-CAL-IS-LEAP          VALUE 'Y'.
028400     05  FILLER                  PIC X(05).
028500
028600 01  WS-CALENDAR-WORK-NUM-R REDEFINES WS-CALENDAR-WORK.
028700     05  WS-CW-ALL-DISPLAY       PIC X(16).
028800
028900 01  WS-MONTH-DAYS-TABLE.
029000     05  WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02).
029100     05  FILLER                  PIC X(04).
029200
029300 01  WS-DIM-PAY-TABLE.
029400     05  WS-DPT-ENTRY OCCURS 5 TIMES.
029500         10  WS-DPT-KEY          PIC 9(04).
029600         10  WS-DPT-NAME         PIC X(16).
029700         10  WS-DPT-TYPE         PIC X(07).
029800         10  FILLER              PIC X(05).
029900     05  FILLER                  PIC X(04).
030000
030100 01  WS-PAY-LOOKUP-WORK.
030200     05  WS-PLW-IX               PIC 9(02) COMP VALUE ZERO.
030300     05  WS-PLW-FOUND-SW         PIC X(01) VALUE 'N'.
030400         88  WS-PLW-FOUND            VALUE 'Y'.
030500     05  FILLER                  PIC X(06).
030600
030700 01  WS-FACT-BUILD-WORK.
030800     05  WS-FBW-DISC-AMT         PIC S9(7)V99.
030900     05  WS-FBW-PROFIT           PIC S9(7)V99.
031000     05  WS-FBW-COST-EXT         PIC S9(7)V99.
031100     05  FILLER                  PIC X(06).
031200
031300 01  WS-EOF-SWITCHES.
031400     05  WS-TXN-EOF-SW           PIC X(01) VALUE 'N'.
031500         88  WS-TXN-EOF              VALUE 'Y'.
031600     05  WS-ITEM-EOF-SW          PIC X(01) VALUE 'N'.
031700         88  WS-ITEM-EOF              VALUE 'Y'.
031800     05  FILLER                  PIC X(08).
031900
032000 01  WS-BREAK-FIELDS.
032100     05  WS-BRK-DATE-KEY         PIC 9(08) VALUE ZERO.
032200     05  WS-BRK-TXN-COUNT        PIC 9(06) COMP VALUE ZERO.
032300     05  WS-BRK-SALES            PIC S9(9)V99 VALUE ZERO.
032400     05  WS-BRK-PROFIT           PIC S9(9)V99 VALUE ZERO.
032500     05  WS-BRK-CUST-COUNT       PIC 9(06) COMP VALUE ZERO.
032600     05  FILLER                  PIC X(06).
032700
032800 01  WS-GRAND-TOTALS.
032900     05  WS-GT-TXN-COUNT         PIC 9(06) COMP VALUE ZERO.
033000     05  WS-GT-SALES             PIC S9(9)V99 VALUE ZERO.
033100     05  WS-GT-PROFIT            PIC S9(9)V99 VALUE ZERO.
033200     05  WS-GT-CUST-COUNT        PIC 9(06) COMP VALUE ZERO.
033300     05  FILLER                  PIC X(06).
033400
033500 01  WS-GRAND-TOTALS-ALPHA-R REDEFINES WS-GRAND-TOTALS.
033600     05  WS-GT-ALL-DISPLAY       PIC X(40).
033700
033800*    DISTINCT-CUSTOMER TRACKING FOR A DATE IS DONE WITH A SMALL
033900*    IN-MEMORY SEEN TABLE, RESET AT EACH BREAK - ONE DAY'S WORTH
034000*    OF FACT ROWS NEVER NEEDS MORE THAN A FEW HUNDRED SLOTS IN
034100*    PRACTICE FOR THIS SHOP'S VOLUMES.
034200 01  WS-SEEN-CUST-TABLE.
034300     05  WS-SEEN-CUST OCCURS 500 TIMES PIC 9(06).
034400     05  FILLER                  PIC X(04).
034500
034600 01  WS-SEEN-WORK.
034700     05  WS-SEEN-IX              PIC 9(04) COMP VALUE ZERO.
034800     05  WS-SEEN-COUNT           PIC 9(04) COMP VALUE ZERO.
034900     05  WS-SEEN-FOUND-SW        PIC X(01) VALUE 'N'.
035000         88  WS-SEEN-FOUND           VALUE 'Y'.
035100     05  FILLER                  PIC X(05).
035200
035300 01  WS-RUN-DATE-FIELDS.
035400     05  WS-RUN-DATE-YYYY        PIC 9(04).
035500     05  WS-RUN-DATE-MM          PIC 9(02).
035600     05  WS-RUN-DATE-DD          PIC 9(02).
035700     05  FILLER                  PIC X(04).
035800
035900 01  WS-RUN-DATE-X.
036000     05  WS-RDX-DATE-TEXT.
036100         10  WS-RDX-YYYY         PIC 9(04).
036200         10  FILLER              PIC X VALUE '-'.
036300         10  WS-RDX-MM           PIC 9(02).
036400         10  FILLER              PIC X VALUE '-'.
036500         10  WS-RDX-DD           PIC 9(02).
036600     05  FILLER                  PIC X(06).
036700
036800*----------------------------------------------------------------*
036900*    OWN COPIES OF EACH CALLED SUBPROGRAM'S LK-ENTRADA/LK-SALIDA
037000*    SHAPE - CALL ... USING PASSES BY POSITION, SO THESE NEED
037100*    ONLY MATCH IN SIZE, NOT IN NAME, BUT WE GIVE EACH ONE ITS
037200*    OWN PREFIX SO THE THREE CALLS DO NOT STEP ON EACH OTHER.
037300 01  WS-CAL-ENTRADA.
037400     05  WS-CE-YEAR              PIC 9(04).
037500     05  WS-CE-MONTH             PIC 9(02).
037600     05  WS-CE-DAY               PIC 9(02).
037700
037800 01  WS-CAL-SALIDA.
037900     05  WS-CS-QUARTER           PIC 9(01).
038000     05  WS-CS-MONTH-NAME        PIC X(09).
038100     05  WS-CS-DAY-NAME          PIC X(09).
038200     05  WS-CS-WEEK              PIC 9(02).
038300     05  WS-CS-WEEKEND           PIC X(01).
038400
038500 01  WS-CUST-ENTRADA.
038600     05  WS-CUE-CUST-ID          PIC X(08).
038700
038800 01  WS-CUST-SALIDA.
038900     05  WS-CUS-CUSTOMER-KEY     PIC 9(06).
039000     05  WS-CUS-FULL-NAME        PIC X(41).
039100     05  WS-CUS-FOUND            PIC X(01).
039200         88  WS-CUS-LOOKUP-OK        VALUE 'Y'.
039300         88  WS-CUS-LOOKUP-FAILED    VALUE 'N'.
039400
039500 01  WS-PROD-ENTRADA.
039600     05  WS-PRE-PROD-ID          PIC X(08).
039700
039800 01  WS-PROD-SALIDA.
039900     05  WS-PRS-PRODUCT-KEY      PIC 9(06).
040000     05  WS-PRS-CATEGORY         PIC X(15).
040100     05  WS-PRS-FOUND            PIC X(01).
040200         88  WS-PRS-LOOKUP-OK        VALUE 'Y'.
040300         88  WS-PRS-LOOKUP-FAILED    VALUE 'N'.
040400
040500*----------------------------------------------------------------*
040600 LINKAGE SECTION.
040700*    NOT USED BY THIS PROGRAM - KEPT FOR CONSISTENCY WITH THE
040800*    CALLED SUBPROGRAMS' COPYBOOK-STYLE ENTRY/EXIT AREAS.
040900
041000*----------------------------------------------------------------*
041100 PROCEDURE DIVISION.
041200*----------------------------------------------------------------*
041300
041400     PERFORM 1000-INICIAR-PROGRAMA
041500        THRU 1000-INICIAR-PROGRAMA-FIN.
041600
041700     PERFORM 2000-CARGAR-DIM-FECHA
041800        THRU 2000-CARGAR-DIM-FECHA-FIN.
041900
042000     PERFORM 2100-CARGAR-DIM-PAGO
042100        THRU 2100-CARGAR-DIM-PAGO-FIN.
042200
042300     PERFORM 2200-CARGAR-DIM-CLIENTE
042400        THRU 2200-CARGAR-DIM-CLIENTE-FIN.
042500
042600     PERFORM 2300-CARGAR-DIM-PRODUCTO
042700        THRU 2300-CARGAR-DIM-PRODUCTO-FIN.
042800
042900     PERFORM 2400-CARGAR-FACT-VENTAS
043000        THRU 2400-CARGAR-FACT-VENTAS-FIN.
043100
043200     PERFORM 2500-ARMAR-AGG-DIARIO
043300        THRU 2500-ARMAR-AGG-DIARIO-FIN.
043400
043500     PERFORM 3000-FINALIZAR-PROGRAMA
043600        THRU 3000-FINALIZAR-PROGRAMA-FIN.
043700
043800     STOP RUN.
043900
044000*----------------------------------------------------------------*
044100 1000-INICIAR-PROGRAMA.
044200
044300     ACCEPT WS-RUN-DATE-FIELDS FROM DATE YYYYMMDD.
044400     MOVE WS-RUN-DATE-YYYY TO WS-RDX-YYYY.
044500     MOVE WS-RUN-DATE-MM   TO WS-RDX-MM.
044600     MOVE WS-RUN-DATE-DD   TO WS-RDX-DD.
044700
044800     MOVE 31 TO WS-MONTH-DAYS (1).
044900     MOVE 28 TO WS-MONTH-DAYS (2).
045000     MOVE 31 TO WS-MONTH-DAYS (3).
045100     MOVE 30 TO WS-MONTH-DAYS (4).
045200     MOVE 31 TO WS-MONTH-DAYS (5).
045300     MOVE 30 TO WS-MONTH-DAYS (6).
045400     MOVE 31 TO WS-MONTH-DAYS (7).
045500     MOVE 31 TO WS-MONTH-DAYS (8).
045600     MOVE 30 TO WS-MONTH-DAYS (9).
045700     MOVE 31 TO WS-MONTH-DAYS (10).
045800     MOVE 30 TO WS-MONTH-DAYS (11).
045900     MOVE 31 TO WS-MONTH-DAYS (12).
046000
046100*    2024 IS A LEAP YEAR - THE RUN PARAMETERS IN DATAGEN PIN THE
046200*    GENERATED TRANSACTION YEAR, SO WE PIN THE CALENDAR TO MATCH.
046300     MOVE 'Y' TO WS-CAL-IS-LEAP-SW.
046400     MOVE 29 TO WS-MONTH-DAYS (2).
046500
046600     PERFORM 1200-CARGAR-TABLA-PAGO
046700        THRU 1200-CARGAR-TABLA-PAGO-FIN.
046800
046900     OPEN OUTPUT WHSESUMM-FILE.
047000     IF NOT FS-WHSESUMM-OK
047100         DISPLAY 'WAREHSE - UNABLE TO OPEN WHSESUMM'
047200         STOP RUN
047300     END-IF.
047400
047500     MOVE 'WAREHSE ' TO RS-RH-PROGRAM.
047600     MOVE WS-RDX-DATE-TEXT TO RS-RH-RUN-DATE.
047700     MOVE RS-RUN-HEADER-LINE TO WS-LINE.
047800     WRITE WS-LINE.
047900
048000 1000-INICIAR-PROGRAMA-FIN.
048100     EXIT.
048200
048300*----------------------------------------------------------------*
048400 1200-CARGAR-TABLA-PAGO.
048500
048600*    CR-6017 - USED TO BE A FIXED FIVE-ROW VOCABULARY INVENTED
048700*    IN THIS PARAGRAPH; THE PRODUCTION FEED DOES NOT SPEAK THAT
048800*    VOCABULARY AND HALF THE TRANSACTIONS WERE FAILING THE
048900*    LOOKUP BELOW AND GETTING DROPPED FROM FACT-SALES.  NOW
049000*    BUILT FROM THE DISTINCT PAY-METHOD VALUES ACTUALLY FOUND
049100*    IN PRD-TRANSACTNS, SAME DISTINCT-VALUE SCAN QUALCHK USES
049200*    FOR E-MAIL.  STILL CAPPED AT FIVE SLOTS, SMALL ENOUGH THAT
049300*    AN INDEXED LOOKUP FILE IS NOT WORTH THE OVERHEAD.
049400     MOVE ZERO TO WS-PAY-ROWS.
049500     MOVE 'N' TO WS-TXN-EOF-SW.
049600     OPEN INPUT PRD-TRANSACTNS.
049700
049800     IF NOT FS-PRDTXN-OK
049900         DISPLAY 'WAREHSE - UNABLE TO OPEN PRD-TRANSACTNS'
050000         DISPLAY 'FILE STATUS: ' FS-PRDTXN
050100         STOP RUN
050200     END-IF.
050300
050400     PERFORM 1210-LEER-Y-ACUMULAR-PAGO
050500        THRU 1210-LEER-Y-ACUMULAR-PAGO-FIN
050600        UNTIL WS-TXN-EOF.
050700
050800     CLOSE PRD-TRANSACTNS.
050900
051000 1200-CARGAR-TABLA-PAGO-FIN.
051100     EXIT.
051200
051300*----------------------------------------------------------------*
051400 1210-LEER-Y-ACUMULAR-PAGO.
051500
051600     READ PRD-TRANSACTNS NEXT RECORD
051700         AT END
051800             MOVE 'Y' TO WS-TXN-EOF-SW
051900     END-READ.
052000
052100     IF NOT WS-TXN-EOF
052200         MOVE 'N' TO WS-PLW-FOUND-SW
052300         PERFORM 1211-PROBAR-UN-PAGO
052400            THRU 1211-PROBAR-UN-PAGO-FIN
052500           VARYING WS-PLW-IX FROM 1 BY 1
052600             UNTIL WS-PLW-IX > WS-PAY-ROWS
052700                OR WS-PLW-FOUND
052800         IF NOT WS-PLW-FOUND AND WS-PAY-ROWS < 5
052900             ADD 1 TO WS-PAY-ROWS
053000             MOVE WS-PAY-ROWS TO WS-DPT-KEY (WS-PAY-ROWS)
053100             MOVE TR-PAY-METHOD TO WS-DPT-NAME (WS-PAY-ROWS)
053200*            BUSINESS RULE: OFFLINE IFF CASH ON DELIVERY, ELSE
053300*            ONLINE (CR-6017).
053400             IF TR-PAY-METHOD = 'Cash on Delivery'
053500                 MOVE 'Offline' TO WS-DPT-TYPE (WS-PAY-ROWS)
053600             ELSE
053700                 MOVE 'Online ' TO WS-DPT-TYPE (WS-PAY-ROWS)
053800             END-IF
053900         END-IF
054000     END-IF.
054100
054200 1210-LEER-Y-ACUMULAR-PAGO-FIN.
054300     EXIT.
054400
054500*----------------------------------------------------------------*
054600 1211-PROBAR-UN-PAGO.
054700
054800     IF WS-DPT-NAME (WS-PLW-IX) = TR-PAY-METHOD
054900         MOVE 'Y' TO WS-PLW-FOUND-SW
055000     END-IF.
055100
055200 1211-PROBAR-UN-PAGO-FIN.
055300     EXIT.
055400
055500*----------------------------------------------------------------*
055600 2000-CARGAR-DIM-FECHA.
055700
055800*    ONE ROW PER CALENDAR DAY, 2024-01-01 THROUGH 2024-12-31,
055900*    BUILT BY CALLING CLCALFEC FOR THE DERIVED ATTRIBUTES.
056000     OPEN OUTPUT DIM-DATE-FILE.
056100
056200     MOVE 2024 TO WS-CAL-YEAR.
056300     MOVE 1    TO WS-CAL-MONTH.
056400     MOVE 1    TO WS-CAL-DAY.
056500
056600     PERFORM 2010-ESCRIBIR-UN-DIA
056700        THRU 2010-ESCRIBIR-UN-DIA-FIN
056800       UNTIL WS-CAL-YEAR > 2024.
056900
057000     CLOSE DIM-DATE-FILE.
057100
057200     MOVE 'DIM-DATE          ' TO RS-XT-TABLE.
057300     MOVE ZERO TO RS-XT-IN-COUNT.
057400     MOVE WS-DATE-ROWS TO RS-XT-OUT-COUNT.
057500     MOVE 'ONE ROW PER CALENDAR DAY' TO RS-XT-RULE.
057600     MOVE RS-XFM-TABLE-LINE TO WS-LINE.
057700     WRITE WS-LINE.
057800
057900 2000-CARGAR-DIM-FECHA-FIN.
058000     EXIT.
058100
058200*----------------------------------------------------------------*
058300 2010-ESCRIBIR-UN-DIA.
058400
058500     MOVE SPACES TO DIM-DATE-RECORD.
058600
058700     COMPUTE DD-DATE-KEY =
058800         (WS-CAL-YEAR * 10000) + (WS-CAL-MONTH * 100) +
058900             WS-CAL-DAY.
059000
059100     MOVE WS-CAL-YEAR  TO DD-YEAR.
059200     MOVE WS-CAL-MONTH TO DD-MONTH.
059300     MOVE WS-CAL-DAY   TO DD-DAY.
059400
059500     STRING WS-CAL-YEAR  DELIMITED BY SIZE
059600            '-'          DELIMITED BY SIZE
059700            WS-CAL-MONTH DELIMITED BY SIZE
059800            '-'          DELIMITED BY SIZE
059900            WS-CAL-DAY   DELIMITED BY SIZE
060000         INTO DD-FULL-DATE
060100     END-STRING.
060200
060300     MOVE WS-CAL-YEAR  TO WS-CE-YEAR.
060400     MOVE WS-CAL-MONTH TO WS-CE-MONTH.
060500     MOVE WS-CAL-DAY   TO WS-CE-DAY.
060600
060700     CALL 'CLCALFEC' USING WS-CAL-ENTRADA, WS-CAL-SALIDA.
060800
060900     MOVE WS-CS-QUARTER    TO DD-QUARTER.
061000     MOVE WS-CS-MONTH-NAME TO DD-MONTH-NAME.
061100     MOVE WS-CS-DAY-NAME   TO DD-DAY-NAME.
061200     MOVE WS-CS-WEEK       TO DD-WEEK-OF-YEAR.
061300     MOVE WS-CS-WEEKEND    TO DD-IS-WEEKEND.
061400
061500     WRITE DIM-DATE-RECORD.
061600     IF FS-DIMDATE-OK
061700         ADD 1 TO WS-DATE-ROWS
061800     END-IF.
061900
062000     PERFORM 2020-AVANZAR-UN-DIA
062100        THRU 2020-AVANZAR-UN-DIA-FIN.
062200
062300 2010-ESCRIBIR-UN-DIA-FIN.
062400     EXIT.
062500
062600*----------------------------------------------------------------*
062700 2020-AVANZAR-UN-DIA.
062800
062900     MOVE WS-MONTH-DAYS (WS-CAL-MONTH) TO WS-CAL-DAYS-IN-MONTH.
063000
063100     IF WS-CAL-DAY < WS-CAL-DAYS-IN-MONTH
063200         ADD 1 TO WS-CAL-DAY
063300     ELSE
063400         MOVE 1 TO WS-CAL-DAY
063500         IF WS-CAL-MONTH < 12
063600             ADD 1 TO WS-CAL-MONTH
063700         ELSE
063800             MOVE 1 TO WS-CAL-MONTH
063900             ADD 1 TO WS-CAL-YEAR
064000         END-IF
064100     END-IF.
064200
064300 2020-AVANZAR-UN-DIA-FIN.
064400     EXIT.
064500
064600*----------------------------------------------------------------*
064700 2100-CARGAR-DIM-PAGO.
064800
064900     OPEN OUTPUT DIM-PAY-FILE.
065000
065100     PERFORM 2110-ESCRIBIR-UN-METODO
065200        THRU 2110-ESCRIBIR-UN-METODO-FIN
065300       VARYING WS-PLW-IX FROM 1 BY 1
065400         UNTIL WS-PLW-IX > WS-PAY-ROWS.
065500
065600     CLOSE DIM-PAY-FILE.
065700
065800     MOVE 'DIM-PAYMENT-METHOD' TO RS-XT-TABLE.
065900     MOVE ZERO TO RS-XT-IN-COUNT.
066000     MOVE WS-PAY-ROWS TO RS-XT-OUT-COUNT.
066100     MOVE 'DISTINCT FROM TRANSACTNS' TO RS-XT-RULE.
066200     MOVE RS-XFM-TABLE-LINE TO WS-LINE.
066300     WRITE WS-LINE.
066400
066500 2100-CARGAR-DIM-PAGO-FIN.
066600     EXIT.
066700
066800*----------------------------------------------------------------*
066900 2110-ESCRIBIR-UN-METODO.
067000
067100     MOVE SPACES TO DIM-PAY-RECORD.
067200     MOVE WS-DPT-KEY (WS-PLW-IX)  TO DP-PAY-METHOD-KEY.
067300     MOVE WS-DPT-NAME (WS-PLW-IX) TO DP-PAY-METHOD-NAME.
067400     MOVE WS-DPT-TYPE (WS-PLW-IX) TO DP-PAY-TYPE.
067500
067600     WRITE DIM-PAY-RECORD.
067700     IF FS-DIMPAY-OK
067800         ADD 1 TO WS-PAY-ROWS
067900     END-IF.
068000
068100 2110-ESCRIBIR-UN-METODO-FIN.
068200     EXIT.
068300
068400*----------------------------------------------------------------*
068500 2200-CARGAR-DIM-CLIENTE.
068600
068700*    ONE OPEN (CURRENT) ROW PER CUSTOMER - THE FIRST STEP OF A
068800*    TYPE-2 HISTORY.  EFFECTIVE-DATE IS TODAY'S RUN DATE; THE
068900*    ROW NEVER CLOSES UNTIL A FUTURE CHANGE-TRACKING RELEASE.
069000     OPEN INPUT PRD-CUSTOMERS.
069100     OPEN OUTPUT DIM-CUSTOMER-FILE.
069200
069300     PERFORM 2210-LEER-Y-CARGAR-CLIENTE
069400        THRU 2210-LEER-Y-CARGAR-CLIENTE-FIN
069500       UNTIL FS-PRDCUST-EOF.
069600
069700     CLOSE PRD-CUSTOMERS.
069800     CLOSE DIM-CUSTOMER-FILE.
069900
070000     MOVE 'DIM-CUSTOMER      ' TO RS-XT-TABLE.
070100     MOVE ZERO TO RS-XT-IN-COUNT.
070200     MOVE WS-CUST-ROWS TO RS-XT-OUT-COUNT.
070300     MOVE 'ONE OPEN ROW PER CUSTOMER' TO RS-XT-RULE.
070400     MOVE RS-XFM-TABLE-LINE TO WS-LINE.
070500     WRITE WS-LINE.
070600
070700 2200-CARGAR-DIM-CLIENTE-FIN.
070800     EXIT.
070900
071000*----------------------------------------------------------------*
071100 2210-LEER-Y-CARGAR-CLIENTE.
071200
071300     READ PRD-CUSTOMERS NEXT RECORD.
071400
071500     IF FS-PRDCUST-OK
071600         ADD 1 TO WS-CUST-ROWS
071700         MOVE SPACES TO DIM-CUST-RECORD
071800         MOVE WS-CUST-ROWS TO DC-CUSTOMER-KEY
071900         MOVE CR-CUST-ID TO DC-CUST-ID
072000         STRING CR-FIRST-NAME DELIMITED BY SIZE
072100                ' '          DELIMITED BY SIZE
072200                CR-LAST-NAME DELIMITED BY SIZE
072300             INTO DC-FULL-NAME
072400         END-STRING
072500         MOVE CR-EMAIL TO DC-EMAIL
072600         MOVE CR-CITY TO DC-CITY
072700         MOVE CR-STATE TO DC-STATE
072800         MOVE CR-COUNTRY TO DC-COUNTRY
072900         MOVE CR-AGE-GROUP TO DC-AGE-GROUP
073000         MOVE CRD-REG-DATE-X TO DC-REG-DATE
073100         MOVE WS-RDX-DATE-TEXT TO DC-EFFECTIVE-DATE
073200         MOVE SPACES TO DC-END-DATE
073300         MOVE 'Y' TO DC-IS-CURRENT
073400         WRITE DIM-CUST-RECORD
073500     END-IF.
073600
073700 2210-LEER-Y-CARGAR-CLIENTE-FIN.
073800     EXIT.
073900
074000*----------------------------------------------------------------*
074100 2300-CARGAR-DIM-PRODUCTO.
074200
074300*    ONE OPEN ROW PER PRODUCT, PRICE BANDED INTO BUDGET/MID-
074400*    RANGE/PREMIUM FOR THE ANALYSTS.
074500     OPEN INPUT PRD-PRODUCTS.
074600     OPEN OUTPUT DIM-PRODUCT-FILE.
074700
074800     PERFORM 2310-LEER-Y-CARGAR-PRODUCTO
074900        THRU 2310-LEER-Y-CARGAR-PRODUCTO-FIN
075000       UNTIL FS-PRDPROD-EOF.
075100
075200     CLOSE PRD-PRODUCTS.
075300     CLOSE DIM-PRODUCT-FILE.
075400
075500     MOVE 'DIM-PRODUCT       ' TO RS-XT-TABLE.
075600     MOVE ZERO TO RS-XT-IN-COUNT.
075700     MOVE WS-PROD-ROWS TO RS-XT-OUT-COUNT.
075800     MOVE 'ONE OPEN ROW PER PRODUCT' TO RS-XT-RULE.
075900     MOVE RS-XFM-TABLE-LINE TO WS-LINE.
076000     WRITE WS-LINE.
076100
076200 2300-CARGAR-DIM-PRODUCTO-FIN.
076300     EXIT.
076400
076500*----------------------------------------------------------------*
076600 2310-LEER-Y-CARGAR-PRODUCTO.
076700
076800     READ PRD-PRODUCTS NEXT RECORD.
076900
077000     IF FS-PRDPROD-OK
077100         ADD 1 TO WS-PROD-ROWS
077200         MOVE SPACES TO DIM-PROD-RECORD
077300         MOVE WS-PROD-ROWS TO DPR-PRODUCT-KEY
077400         MOVE PR-PROD-ID TO DPR-PROD-ID
077500         MOVE PR-PROD-NAME TO DPR-PROD-NAME
077600         MOVE PR-CATEGORY TO DPR-CATEGORY
077700         MOVE PR-SUB-CATEGORY TO DPR-SUB-CATEGORY
077800         MOVE PR-BRAND TO DPR-BRAND
077900*        CR-6017 - THRESHOLDS WERE 500.00/2000.00, TEN TIMES
078000*        THE SPEC VALUE.  CORRECTED TO 50.00/200.00.
078100         EVALUATE TRUE
078200             WHEN PR-PRICE < 50.00
078300                  MOVE 'Budget   ' TO DPR-PRICE-RANGE
078400             WHEN PR-PRICE < 200.00
078500                  MOVE 'Mid-range' TO DPR-PRICE-RANGE
078600             WHEN OTHER
078700                  MOVE 'Premium  ' TO DPR-PRICE-RANGE
078800         END-EVALUATE
078900         MOVE WS-RDX-DATE-TEXT TO DPR-EFFECTIVE-DATE
079000         MOVE SPACES TO DPR-END-DATE
079100         MOVE 'Y' TO DPR-IS-CURRENT
079200         WRITE DIM-PROD-RECORD
079300     END-IF.
079400
079500 2310-LEER-Y-CARGAR-PRODUCTO-FIN.
079600     EXIT.
079700
079800*----------------------------------------------------------------*
079900 2400-CARGAR-FACT-VENTAS.
080000
080100*    ONE FACT ROW PER PRODUCTION LINE ITEM.  THE TRANSACTION IS
080200*    READ ONCE PER ITEM (RANDOM READ BY TR-TXN-ID) SINCE ITEMS
080300*    AND TRANSACTIONS ARE NOT IN THE SAME SEQUENCE ON DISK.
080400*    CR-6018 - PRD-PRODUCTS IS NOW ALSO OPEN HERE SO 2440 CAN
080500*    RANDOM-READ THE CURRENT LINE ITEM'S OWN PRODUCT FOR COST -
080600*    SEE THE CHANGE LOG.
080700     MOVE 'N' TO WS-ITEM-EOF-SW.
080800
080900     OPEN INPUT PRD-TXNITEMS.
081000     OPEN INPUT PRD-TRANSACTNS.
081100     OPEN INPUT PRD-PRODUCTS.
081200     OPEN OUTPUT FACT-SALES-FILE.
081300
081400     PERFORM 2410-LEER-Y-UNIR-ITEM
081500        THRU 2410-LEER-Y-UNIR-ITEM-FIN
081600       UNTIL WS-ITEM-EOF.
081700
081800     CLOSE PRD-TXNITEMS.
081900     CLOSE PRD-TRANSACTNS.
082000     CLOSE PRD-PRODUCTS.
082100     CLOSE FACT-SALES-FILE.
082200
082300     MOVE 'FACT-SALES        ' TO RS-XT-TABLE.
082400     MOVE ZERO TO RS-XT-IN-COUNT.
082500     MOVE WS-FACT-ROWS TO RS-XT-OUT-COUNT.
082600     MOVE 'ONE ROW PER LINE ITEM' TO RS-XT-RULE.
082700     MOVE RS-XFM-TABLE-LINE TO WS-LINE.
082800     WRITE WS-LINE.
082900
083000     MOVE 'FACT-SALES        ' TO RS-XT-TABLE.
083100     MOVE ZERO TO RS-XT-IN-COUNT.
083200     MOVE WS-FACT-DROPPED TO RS-XT-OUT-COUNT.
083300     MOVE 'DROPPED - FAILED LOOKUP' TO RS-XT-RULE.
083400     MOVE RS-XFM-TABLE-LINE TO WS-LINE.
083500     WRITE WS-LINE.
083600
083700 2400-CARGAR-FACT-VENTAS-FIN.
083800     EXIT.
083900
084000*----------------------------------------------------------------*
084100 2410-LEER-Y-UNIR-ITEM.
084200
084300     READ PRD-TXNITEMS NEXT RECORD
084400         AT END
084500             MOVE 'Y' TO WS-ITEM-EOF-SW
084600     END-READ.
084700
084800     IF NOT WS-ITEM-EOF
084900         PERFORM 2420-RESOLVER-FACT-ITEM
085000            THRU 2420-RESOLVER-FACT-ITEM-FIN
085100     END-IF.
085200
085300 2410-LEER-Y-UNIR-ITEM-FIN.
085400     EXIT.
085500
085600*----------------------------------------------------------------*
085700 2420-RESOLVER-FACT-ITEM.
085800
085900     MOVE IR-TXN-ID TO TR-TXN-ID.
086000     READ PRD-TRANSACTNS KEY IS TR-TXN-ID.
086100
086200     IF NOT FS-PRDTXN-OK
086300         ADD 1 TO WS-FACT-DROPPED
086400     ELSE
086500         MOVE TR-CUST-ID TO WS-CUE-CUST-ID.
086600         CALL 'CUSTLKUP' USING WS-CUST-ENTRADA, WS-CUST-SALIDA.
086700
086800         MOVE IR-PROD-ID TO WS-PRE-PROD-ID.
086900         CALL 'PRODLKUP' USING WS-PROD-ENTRADA, WS-PROD-SALIDA.
087000
087100         PERFORM 2430-BUSCAR-METODO-PAGO
087200            THRU 2430-BUSCAR-METODO-PAGO-FIN.
087300
087400         IF WS-CUS-LOOKUP-OK AND WS-PRS-LOOKUP-OK
087500                AND WS-PLW-FOUND
087600             PERFORM 2440-ESCRIBIR-FACT-ROW
087700                THRU 2440-ESCRIBIR-FACT-ROW-FIN
087800         ELSE
087900             ADD 1 TO WS-FACT-DROPPED
088000         END-IF
088100     END-IF.
088200
088300 2420-RESOLVER-FACT-ITEM-FIN.
088400     EXIT.
088500
088600*----------------------------------------------------------------*
088700 2430-BUSCAR-METODO-PAGO.
088800
088900     MOVE 'N' TO WS-PLW-FOUND-SW.
089000     PERFORM 2431-PROBAR-UN-METODO
089100        THRU 2431-PROBAR-UN-METODO-FIN
089200       VARYING WS-PLW-IX FROM 1 BY 1
089300         UNTIL WS-PLW-IX > WS-PAY-ROWS
089400            OR WS-PLW-FOUND.
089500
089600 2430-BUSCAR-METODO-PAGO-FIN.
089700     EXIT.
089800
089900*----------------------------------------------------------------*
090000 2431-PROBAR-UN-METODO.
090100
090200     IF TR-PAY-METHOD = WS-DPT-NAME (WS-PLW-IX)
090300         MOVE 'Y' TO WS-PLW-FOUND-SW
090400     END-IF.
090500
090600 2431-PROBAR-UN-METODO-FIN.
090700     EXIT.
090800
090900*----------------------------------------------------------------*
091000 2440-ESCRIBIR-FACT-ROW.
091100
091200     MOVE SPACES TO FACT-SALES-RECORD.
091300
091400     COMPUTE FS-DATE-KEY =
091500         (TR-TXN-YYYY * 10000) + (TR-TXN-MM * 100) + TR-TXN-DD.
091600
091700     MOVE WS-CUS-CUSTOMER-KEY TO FS-CUSTOMER-KEY.
091800     MOVE WS-PRS-PRODUCT-KEY TO FS-PRODUCT-KEY.
091900     MOVE WS-DPT-KEY (WS-PLW-IX) TO FS-PAY-METHOD-KEY.
092000     MOVE IR-TXN-ID TO FS-TXN-ID.
092100     MOVE IR-QUANTITY TO FS-QUANTITY.
092200     MOVE IR-UNIT-PRICE TO FS-UNIT-PRICE.
092300
092400     COMPUTE WS-FBW-DISC-AMT ROUNDED =
092500         IR-UNIT-PRICE * IR-QUANTITY * IR-DISC-PCT / 100.
092600     MOVE WS-FBW-DISC-AMT TO FS-DISCOUNT-AMOUNT.
092700
092800     MOVE IR-LINE-TOTAL TO FS-LINE-TOTAL.
092900
093000*    CR-6018 - PR-COST WAS BEING PULLED FROM THE PRD-PRODUCTS FD
093100*    RECORD AREA WITHOUT EVER RE-READING THE FILE HERE, SO IT
093200*    STILL HELD WHATEVER PRODUCT 2300-CARGAR-DIM-PRODUCTO LAST
093300*    SCANNED - NOT THE PRODUCT ON THIS LINE ITEM.  PRODLKUP DOES
093400*    NOT CARRY COST (SEE ITS OWN CHANGE LOG), SO THE ONLY PATH TO
093500*    THE RIGHT COST IS A KEYED RANDOM READ OF PRD-PRODUCTS HERE.
093600     MOVE IR-PROD-ID TO PR-PROD-ID.
093700     READ PRD-PRODUCTS KEY IS PR-PROD-ID.
093800
093900     IF NOT FS-PRDPROD-OK
094000         ADD 1 TO WS-FACT-DROPPED
094100     ELSE
094200         COMPUTE WS-FBW-COST-EXT ROUNDED = PR-COST * IR-QUANTITY
094300         COMPUTE WS-FBW-PROFIT ROUNDED =
094400             IR-LINE-TOTAL - WS-FBW-COST-EXT
094500         MOVE WS-FBW-PROFIT TO FS-PROFIT
094600
094700         WRITE FACT-SALES-RECORD
094800         IF FS-FACTSALE-OK
094900             ADD 1 TO WS-FACT-ROWS
095000         END-IF
095100     END-IF.
095200
095300 2440-ESCRIBIR-FACT-ROW-FIN.
095400     EXIT.
095500
095600*----------------------------------------------------------------*
095700 2500-ARMAR-AGG-DIARIO.
095800
095900*    CONTROL BREAK ON DATE-KEY OVER THE FACT-SALES FILE JUST
096000*    BUILT.  FACT-SALES IS WRITTEN IN TRANSACTION-ITEM ORDER,
096100*    NOT DATE ORDER, AND WITH THREE RUN-YEARS OF RANDOMLY DATED
096200*    TRANSACTIONS THE SAME CALENDAR DATE CAN LAND IN MORE THAN
096300*    ONE SEPARATED BLOCK OF THE FILE - A CONTROL BREAK OVER IT
096400*    AS WRITTEN WOULD SPLIT THAT DATE'S ACTIVITY INTO SEPARATE,
096500*    INCOMPLETE AGG-DAILY-SALES ROWS (CR-6018).  SORTED BY
096600*    SK-DATE-KEY FIRST SO EVERY DAY'S ROWS ARRIVE TOGETHER.
096700     MOVE ZERO TO WS-GT-TXN-COUNT WS-GT-SALES WS-GT-PROFIT
096800                  WS-GT-CUST-COUNT.
096900
097000     OPEN OUTPUT AGG-DAILY-FILE.
097100     OPEN OUTPUT DAILYRPT-FILE.
097200
097300     MOVE RS-DAILY-HEADER-LINE TO DR-LINE.
097400     WRITE DR-LINE.
097500
097600     MOVE ZERO TO WS-BRK-DATE-KEY.
097700
097800     SORT SORT-FACT-FILE
097900         ON ASCENDING KEY SK-DATE-KEY
098000         INPUT PROCEDURE IS 2501-DESCARGAR-FACT-SALES
098100            THRU 2501-DESCARGAR-FACT-SALES-FIN
098200         OUTPUT PROCEDURE IS 2505-PROCESAR-ORDENADOS
098300            THRU 2505-PROCESAR-ORDENADOS-FIN.
098400
098500     IF WS-BRK-DATE-KEY NOT = ZERO
098600         PERFORM 2520-FINALIZAR-DIA
098700            THRU 2520-FINALIZAR-DIA-FIN
098800     END-IF.
098900
099000     PERFORM 2530-IMPRIMIR-GRAN-TOTAL
099100        THRU 2530-IMPRIMIR-GRAN-TOTAL-FIN.
099200
099300     CLOSE AGG-DAILY-FILE.
099400     CLOSE DAILYRPT-FILE.
099500
099600     MOVE 'AGG-DAILY-SALES   ' TO RS-XT-TABLE.
099700     MOVE ZERO TO RS-XT-IN-COUNT.
099800     MOVE WS-DAILY-ROWS TO RS-XT-OUT-COUNT.
099900     MOVE 'ONE ROW PER SALES DATE' TO RS-XT-RULE.
100000     MOVE RS-XFM-TABLE-LINE TO WS-LINE.
100100     WRITE WS-LINE.
100200
100300 2500-ARMAR-AGG-DIARIO-FIN.
100400     EXIT.
100500
100600*----------------------------------------------------------------*
100700 2501-DESCARGAR-FACT-SALES.
100800
100900*    INPUT PROCEDURE - FEEDS EVERY FACT-SALES ROW TO THE SORT IN
101000*    WHATEVER ORDER 2400 WROTE THEM.
101100     OPEN INPUT FACT-SALES-FILE.
101200     MOVE 'N' TO WS-ITEM-EOF-SW.
101300
101400     PERFORM 2502-LEER-Y-LIBERAR
101500        THRU 2502-LEER-Y-LIBERAR-FIN
101600       UNTIL WS-ITEM-EOF.
101700
101800     CLOSE FACT-SALES-FILE.
101900
102000 2501-DESCARGAR-FACT-SALES-FIN.
102100     EXIT.
102200
102300*----------------------------------------------------------------*
102400 2502-LEER-Y-LIBERAR.
102500
102600     READ FACT-SALES-FILE
102700         AT END
102800             MOVE 'Y' TO WS-ITEM-EOF-SW
102900     END-READ.
103000
103100     IF NOT WS-ITEM-EOF
103200         RELEASE SORT-FACT-RECORD FROM FACT-SALES-RECORD
103300     END-IF.
103400
103500 2502-LEER-Y-LIBERAR-FIN.
103600     EXIT.
103700
103800*----------------------------------------------------------------*
103900 2505-PROCESAR-ORDENADOS.
104000
104100*    OUTPUT PROCEDURE - SAME CONTROL-BREAK LOGIC AS BEFORE
104200*    CR-6018, NOW DRIVEN OFF THE SORTED RETURN RECORDS SO EACH
104300*    DATE-KEY ARRIVES AS ONE CONTIGUOUS GROUP.
104400     MOVE 'N' TO WS-TXN-EOF-SW.
104500
104600     PERFORM 2510-LEER-Y-ACUMULAR
104700        THRU 2510-LEER-Y-ACUMULAR-FIN
104800       UNTIL WS-TXN-EOF.
104900
105000 2505-PROCESAR-ORDENADOS-FIN.
105100     EXIT.
105200
105300*----------------------------------------------------------------*
105400 2510-LEER-Y-ACUMULAR.
105500
105600     RETURN SORT-FACT-FILE INTO FACT-SALES-RECORD
105700         AT END
105800             MOVE 'Y' TO WS-TXN-EOF-SW
105900     END-RETURN.
106000
106100     IF NOT WS-TXN-EOF
106200         IF FS-DATE-KEY NOT = WS-BRK-DATE-KEY
106300             IF WS-BRK-DATE-KEY NOT = ZERO
106400                 PERFORM 2520-FINALIZAR-DIA
106500                    THRU 2520-FINALIZAR-DIA-FIN
106600             END-IF
106700             MOVE FS-DATE-KEY TO WS-BRK-DATE-KEY
106800             MOVE ZERO TO WS-BRK-TXN-COUNT WS-BRK-SALES
106900                          WS-BRK-PROFIT WS-BRK-CUST-COUNT
107000                          WS-SEEN-COUNT
107100         END-IF
107200         ADD 1 TO WS-BRK-TXN-COUNT
107300         ADD FS-LINE-TOTAL TO WS-BRK-SALES
107400         ADD FS-PROFIT TO WS-BRK-PROFIT
107500         PERFORM 2540-ACUMULAR-CLIENTE-UNICO
107600            THRU 2540-ACUMULAR-CLIENTE-UNICO-FIN
107700     END-IF.
107800
107900 2510-LEER-Y-ACUMULAR-FIN.
108000     EXIT.
108100
108200*----------------------------------------------------------------*
108300*    WS-BRK-TXN-COUNT COUNTS FACT-SALES ROWS (LINE ITEMS), NOT
108400*    DISTINCT TRANSACTIONS, SINCE FS-TXN-ID IS A DEGENERATE,
108500*    NON-UNIQUE DIMENSION ON THIS RECORD.  AD-TXN-COUNT BELOW
108600*    THEREFORE CARRIES THE DAY'S LINE-ITEM ACTIVITY COUNT.
108700 2540-ACUMULAR-CLIENTE-UNICO.
108800
108900     MOVE 'N' TO WS-SEEN-FOUND-SW.
109000     PERFORM 2541-PROBAR-CLIENTE-VISTO
109100        THRU 2541-PROBAR-CLIENTE-VISTO-FIN
109200       VARYING WS-SEEN-IX FROM 1 BY 1
109300         UNTIL WS-SEEN-IX > WS-SEEN-COUNT
109400            OR WS-SEEN-FOUND.
109500
109600     IF NOT WS-SEEN-FOUND AND WS-SEEN-COUNT < 500
109700         ADD 1 TO WS-SEEN-COUNT
109800         MOVE FS-CUSTOMER-KEY TO WS-SEEN-CUST (WS-SEEN-COUNT)
109900         ADD 1 TO WS-BRK-CUST-COUNT
110000     END-IF.
110100
110200 2540-ACUMULAR-CLIENTE-UNICO-FIN.
110300     EXIT.
110400
110500*----------------------------------------------------------------*
110600 2541-PROBAR-CLIENTE-VISTO.
110700
110800     IF WS-SEEN-CUST (WS-SEEN-IX) = FS-CUSTOMER-KEY
110900         MOVE 'Y' TO WS-SEEN-FOUND-SW
111000     END-IF.
111100
111200 2541-PROBAR-CLIENTE-VISTO-FIN.
111300     EXIT.
111400
111500*----------------------------------------------------------------*
111600 2520-FINALIZAR-DIA.
111700
111800     MOVE WS-BRK-DATE-KEY TO AD-DATE-KEY.
111900     MOVE WS-BRK-TXN-COUNT TO AD-TXN-COUNT.
112000     MOVE WS-BRK-SALES TO AD-TOTAL-SALES.
112100     MOVE WS-BRK-PROFIT TO AD-TOTAL-PROFIT.
112200     MOVE WS-BRK-CUST-COUNT TO AD-CUSTOMER-COUNT.
112300
112400     WRITE AGG-DAILY-RECORD.
112500     IF FS-AGGDAILY-OK
112600         ADD 1 TO WS-DAILY-ROWS
112700     END-IF.
112800
112900     MOVE WS-BRK-DATE-KEY TO RS-DD-DATE-KEY.
113000     MOVE WS-BRK-TXN-COUNT TO RS-DD-TXN-COUNT.
113100     MOVE WS-BRK-SALES TO RS-DD-TOTAL-SALES.
113200     MOVE WS-BRK-PROFIT TO RS-DD-TOTAL-PROFIT.
113300     MOVE WS-BRK-CUST-COUNT TO RS-DD-CUSTOMER-COUNT.
113400     MOVE RS-DAILY-DETAIL-LINE TO DR-LINE.
113500     WRITE DR-LINE.
113600
113700     ADD WS-BRK-TXN-COUNT TO WS-GT-TXN-COUNT.
113800     ADD WS-BRK-SALES TO WS-GT-SALES.
113900     ADD WS-BRK-PROFIT TO WS-GT-PROFIT.
114000     ADD WS-BRK-CUST-COUNT TO WS-GT-CUST-COUNT.
114100
114200 2520-FINALIZAR-DIA-FIN.
114300     EXIT.
114400
114500*----------------------------------------------------------------*
114600 2530-IMPRIMIR-GRAN-TOTAL.
114700
114800     MOVE WS-GT-TXN-COUNT TO RS-DT-TXN-COUNT.
114900     MOVE WS-GT-SALES TO RS-DT-TOTAL-SALES.
115000     MOVE WS-GT-PROFIT TO RS-DT-TOTAL-PROFIT.
115100     MOVE WS-GT-CUST-COUNT TO RS-DT-CUSTOMER-COUNT.
115200     MOVE RS-DAILY-TOTAL-LINE TO DR-LINE.
115300     WRITE DR-LINE.
115400
115500 2530-IMPRIMIR-GRAN-TOTAL-FIN.
115600     EXIT.
115700
115800*----------------------------------------------------------------*
115900 3000-FINALIZAR-PROGRAMA.
116000
116100     MOVE 'RUN TOTALS        ' TO RS-XT-TABLE.
116200     MOVE ZERO TO RS-XT-IN-COUNT.
116300     MOVE WS-GT-TXN-COUNT TO RS-XT-OUT-COUNT.
116400     MOVE 'LINE ITEMS - SEE DAILYRPT' TO RS-XT-RULE.
116500     MOVE RS-XFM-TABLE-LINE TO WS-LINE.
116600     WRITE WS-LINE.
116700
116800     CLOSE WHSESUMM-FILE.
116900
117000 3000-FINALIZAR-PROGRAMA-FIN.
117100     EXIT.
117200*----------------------------------------------------------------*
117300
117400 END PROGRAM WAREHSE.
