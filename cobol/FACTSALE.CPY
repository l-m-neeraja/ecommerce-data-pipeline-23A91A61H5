000100*----------------------------------------------------------------*
000200*  FACTSALE  --  WAREHOUSE SALES FACT RECORD LAYOUT
000300*  USED BY:  WAREHSE (BUILD AND DAILY CONTROL BREAK), ANALYTIX
000400*----------------------------------------------------------------*
000500 01  FACT-SALES-RECORD.
000600     05  FS-DATE-KEY             PIC 9(08).
000700     05  FS-CUSTOMER-KEY         PIC 9(06).
000800     05  FS-PRODUCT-KEY          PIC 9(06).
000900     05  FS-PAY-METHOD-KEY       PIC 9(04).
001000     05  FS-TXN-ID               PIC X(09).
001100     05  FS-QUANTITY             PIC 9(02).
001200     05  FS-UNIT-PRICE           PIC S9(5)V99.
001300     05  FS-DISCOUNT-AMOUNT      PIC S9(7)V99.
001400     05  FS-LINE-TOTAL           PIC S9(7)V99.
001500     05  FS-PROFIT               PIC S9(7)V99.
001600     05  FILLER                  PIC X(11).
001700*----------------------------------------------------------------*
001800*  ALTERNATE VIEW -- SURROGATE-KEY TRIPLE ONLY, USED WHEN WAREHSE
001900*  RESOLVES THE FACT ROW'S DIMENSION LOOKUPS.
002000*----------------------------------------------------------------*
002100 01  FACT-SALES-RECORD-KEYS-R  REDEFINES FACT-SALES-RECORD.
002200     05  FSK-DATE-KEY            PIC 9(08).
002300     05  FSK-CUSTOMER-KEY        PIC 9(06).
002400     05  FSK-PRODUCT-KEY         PIC 9(06).
002500     05  FSK-PAY-METHOD-KEY      PIC 9(04).
002600     05  FILLER                  PIC X(56).
