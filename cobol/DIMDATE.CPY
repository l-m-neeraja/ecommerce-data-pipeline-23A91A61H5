000100*----------------------------------------------------------------*
000200*  DIMDATE  --  WAREHOUSE CALENDAR DIMENSION RECORD LAYOUT
000300*  USED BY:  WAREHSE (BUILD), ANALYTIX (JOIN KEY)
000400*----------------------------------------------------------------*
000500 01  DIM-DATE-RECORD.
000600     05  DD-DATE-KEY             PIC 9(08).
000700     05  DD-FULL-DATE            PIC X(10).
000800     05  DD-YEAR                 PIC 9(04).
000900     05  DD-QUARTER              PIC 9(01).
001000     05  DD-MONTH                PIC 9(02).
001100     05  DD-DAY                  PIC 9(02).
001200     05  DD-MONTH-NAME           PIC X(09).
001300     05  DD-DAY-NAME             PIC X(09).
001400     05  DD-WEEK-OF-YEAR         PIC 9(02).
001500     05  DD-IS-WEEKEND           PIC X(01).
001600     05  FILLER                  PIC X(12).
