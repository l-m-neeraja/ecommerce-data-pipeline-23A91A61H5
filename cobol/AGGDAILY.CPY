000100*----------------------------------------------------------------*
000200*  AGGDAILY  --  WAREHOUSE DAILY SALES AGGREGATE RECORD LAYOUT
000300*  USED BY:  WAREHSE (CONTROL-BREAK BUILD), ANALYTIX, RUNSUMM
000400*            LISTING
000500*----------------------------------------------------------------*
000600 01  AGG-DAILY-RECORD.
000700     05  AD-DATE-KEY             PIC 9(08).
000800     05  AD-TXN-COUNT            PIC 9(06).
000900     05  AD-TOTAL-SALES          PIC S9(9)V99.
001000     05  AD-TOTAL-PROFIT         PIC S9(9)V99.
001100     05  AD-CUSTOMER-COUNT       PIC 9(06).
001200     05  FILLER                  PIC X(08).
