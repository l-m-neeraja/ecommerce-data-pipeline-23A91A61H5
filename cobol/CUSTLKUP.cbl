000100******************************************************************
000200* PROGRAM-ID. CUSTLKUP
000300* RANDOM-READ LOOKUP OF THE CURRENT DIM-CUSTOMER SURROGATE KEY
000400* AND DISPLAY NAME GIVEN A NATURAL CUST-ID.  CALLED BY WAREHSE
000500* WHILE BUILDING THE FACT-SALES ROWS.
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.             CUSTLKUP.
000900 AUTHOR.                 D OKONKWO.
001000 INSTALLATION.           COMMONWEALTH DATA SERVICES.
001100 DATE-WRITTEN.           03/14/1992.
001200 DATE-COMPILED.
001300 SECURITY.               COMMONWEALTH DATA SERVICES - INTERNAL
001400     USE ONLY.  NOT FOR RELEASE OUTSIDE THE DATA CENTER.
001500*----------------------------------------------------------------*
001600*                     C H A N G E   L O G
001700*----------------------------------------------------------------*
001800* 03/14/1992  DO     ORIGINAL - RANDOM LOOKUP OF DIM-CUSTOMER
001900*                     SURROGATE KEY FOR THE NIGHTLY WAREHOUSE
002000*                     BUILD, ADAPTED FROM THE CARD-MASTER LOOKUP
002100*                     WE ALREADY HAD RUNNING FOR RECON.
002200* 09/02/1993  DO     ADDED LK-FOUND-OUT SO WAREHSE CAN DROP THE
002300*                     FACT ROW INSTEAD OF ABENDING ON A MISS.
002400* 11/30/1994  RLH     FS-DIMCUST-NOT-FOUND WAS NOT BEING RESET
002500*                     BETWEEN CALLS - FIXED IN 1300.
002600* 06/19/1996  MTF     REVIEWED FOR THE PRODUCT/PAYMENT LOOKUP
002700*                     SPINOFFS (SEE PRODLKUP) - NO CHANGE HERE.
002800* 01/08/1998  DO      CR-4471 - CUST-ID NOW COMPARED AS SUPPLIED
002900*                     BY WAREHSE, NO MORE LEADING-SPACE TRIM.
003000* 10/21/1998  KAT     Y2K-118 - DIM-CUSTOMER DATES REVIEWED; ALL
003100*                     DATE FIELDS ALREADY CARRY A 4-DIGIT YEAR,
003200*                     NO CENTURY WINDOW NEEDED IN THIS PROGRAM.
003300* 04/02/2001  BDW     PRB00221 - ADDED LOOKUP-ATTEMPT COUNTERS
003400*                     FOR THE OPERATIONS RUN LOG.
003500* 08/15/2004  MTF     CR-5560 - DISPLAY TRACE LINE REMOVED FROM
003600*                     PRODUCTION PATH, KEPT UNDER WS-TRACE-SW.
003700* 02/06/2006  KAT     CR-6014 - WS-TRACE-SW MOVED OUT TO A
003800*                     77-LEVEL.  IT WAS THE ONLY ITEM IN ITS
003900*                     GROUP AND DID NOT NEED ONE.
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT DIM-CUSTOMER-FILE
005000         ASSIGN TO 'DIMCUST'
005100         ORGANIZATION IS INDEXED
005200         ACCESS MODE IS RANDOM
005300         FILE STATUS IS FS-DIMCUST
005400         RECORD KEY IS DC-CUST-ID.
005500
005600*----------------------------------------------------------------*
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000 FD  DIM-CUSTOMER-FILE.
006100     COPY DIMCUST.
006200
006300 01  FS-STATUS.
006400*----------------------------------------------------------------*
006500*   FILE STATUS OF DIM-CUSTOMER-FILE                              *
006600*----------------------------------------------------------------*
006700     05  FS-DIMCUST              PIC X(02).
006800         88  FS-DIMCUST-OK               VALUE '00'.
006900         88  FS-DIMCUST-EOF              VALUE '10'.
007000         88  FS-DIMCUST-NOT-FOUND        VALUE '23'.
007100     05  FILLER                  PIC X(04).
007200
007300*----------------------------------------------------------------*
007400 WORKING-STORAGE SECTION.
007500
007600 01  WS-LOOKUP-STATS.
007700     05  WS-LOOKUP-ATTEMPTS      PIC 9(06) COMP.
007800     05  WS-LOOKUP-HITS          PIC 9(06) COMP.
007900     05  WS-LOOKUP-MISSES        PIC 9(06) COMP.
008000     05  FILLER                  PIC X(04).
008100
008200 01  WS-LOOKUP-STATS-ALPHA-R REDEFINES WS-LOOKUP-STATS.
008300     05  WS-LS-ALL-DISPLAY       PIC X(22).
008400
008500 77  WS-TRACE-SW                 PIC X(01) VALUE 'N'.
008600     88  WS-TRACE-ON                 VALUE 'Y'.
008700
008800*----------------------------------------------------------------*
008900 LINKAGE SECTION.
009000 01  LK-ENTRADA.
009100     05  LK-CUST-ID-IN           PIC X(08).
009200
009300 01  LK-ENTRADA-NUM-R REDEFINES LK-ENTRADA.
009400     05  LK-CUST-ID-IN-NUM       PIC 9(08).
009500
009600 01  LK-SALIDA.
009700     05  LK-CUSTOMER-KEY-OUT     PIC 9(06).
009800     05  LK-FULL-NAME-OUT        PIC X(41).
009900     05  LK-FOUND-OUT            PIC X(01).
010000         88  LK-LOOKUP-OK            VALUE 'Y'.
010100         88  LK-LOOKUP-FAILED        VALUE 'N'.
010200
010300 01  LK-SALIDA-ALPHA-R REDEFINES LK-SALIDA.
010400     05  LK-SAL-ALL              PIC X(48).
010500
010600*----------------------------------------------------------------*
010700 PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
010800*----------------------------------------------------------------*
010900
011000 0000-CUSTLKUP.
011100
011200     PERFORM 1000-INICIAR-PROGRAMA
011300        THRU 1000-INICIAR-PROGRAMA-FIN.
011400
011500     PERFORM 1300-BUSCAR-CLIENTE
011600        THRU 1300-BUSCAR-CLIENTE-FIN.
011700
011800     PERFORM 3000-FINALIZAR-PROGRAMA
011900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
012000
012100     EXIT PROGRAM.
012200
012300*----------------------------------------------------------------*
012400 1000-INICIAR-PROGRAMA.
012500
012600     PERFORM 1100-ABRIR-ARCHIVOS
012700        THRU 1100-ABRIR-ARCHIVOS-FIN.
012800
012900     INITIALIZE LK-SALIDA.
013000     MOVE 'N' TO LK-FOUND-OUT.
013100
013200 1000-INICIAR-PROGRAMA-FIN.
013300     EXIT.
013400
013500*----------------------------------------------------------------*
013600 1100-ABRIR-ARCHIVOS.
013700
013800     OPEN INPUT DIM-CUSTOMER-FILE.
013900
014000     EVALUATE TRUE
014100         WHEN FS-DIMCUST-OK
014200              CONTINUE
014300         WHEN OTHER
014400              DISPLAY 'CUSTLKUP - UNABLE TO OPEN DIM-CUSTOMER'
014500              DISPLAY 'FILE STATUS: ' FS-DIMCUST
014600              STOP RUN
014700     END-EVALUATE.
014800
014900 1100-ABRIR-ARCHIVOS-FIN.
015000     EXIT.
015100
015200*----------------------------------------------------------------*
015300 1300-BUSCAR-CLIENTE.
015400
015500     ADD 1 TO WS-LOOKUP-ATTEMPTS.
015600
015700     MOVE LK-CUST-ID-IN TO DC-CUST-ID.
015800
015900     READ DIM-CUSTOMER-FILE KEY IS DC-CUST-ID.
016000
016100     EVALUATE TRUE
016200         WHEN FS-DIMCUST-OK
016300              MOVE DC-CUSTOMER-KEY TO LK-CUSTOMER-KEY-OUT
016400              MOVE DC-FULL-NAME TO LK-FULL-NAME-OUT
016500              MOVE 'Y' TO LK-FOUND-OUT
016600              ADD 1 TO WS-LOOKUP-HITS
016700         WHEN FS-DIMCUST-NOT-FOUND
016800              MOVE 'N' TO LK-FOUND-OUT
016900              ADD 1 TO WS-LOOKUP-MISSES
017000         WHEN OTHER
017100              DISPLAY 'CUSTLKUP - ERROR READING DIM-CUSTOMER'
017200              DISPLAY 'FILE STATUS: ' FS-DIMCUST
017300              MOVE 'N' TO LK-FOUND-OUT
017400     END-EVALUATE.
017500
017600     IF WS-TRACE-ON
017700         DISPLAY 'CUSTLKUP TRACE: ' LK-SAL-ALL
017800     END-IF.
017900
018000 1300-BUSCAR-CLIENTE-FIN.
018100     EXIT.
018200
018300*----------------------------------------------------------------*
018400 3000-FINALIZAR-PROGRAMA.
018500
018600     PERFORM 3200-CERRAR-ARCHIVOS
018700        THRU 3200-CERRAR-ARCHIVOS-FIN.
018800
018900 3000-FINALIZAR-PROGRAMA-FIN.
019000     EXIT.
019100
019200*----------------------------------------------------------------*
019300 3200-CERRAR-ARCHIVOS.
019400
019500     CLOSE DIM-CUSTOMER-FILE.
019600
019700     IF NOT FS-DIMCUST-OK
019800         DISPLAY 'CUSTLKUP - ERROR CLOSING DIM-CUSTOMER: '
019900                                                  FS-DIMCUST
020000     END-IF.
020100
020200 3200-CERRAR-ARCHIVOS-FIN.
020300     EXIT.
020400*----------------------------------------------------------------*
020500
020600 END PROGRAM CUSTLKUP.
