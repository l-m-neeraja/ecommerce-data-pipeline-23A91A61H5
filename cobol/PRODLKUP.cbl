000100******************************************************************
000200* PROGRAM-ID. PRODLKUP
000300* RANDOM-READ LOOKUP OF THE CURRENT DIM-PRODUCT SURROGATE KEY,
000400* CATEGORY AND UNIT COST GIVEN A NATURAL PROD-ID.  CALLED BY
000500* WAREHSE WHILE BUILDING THE FACT-SALES ROWS.
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.             PRODLKUP.
000900 AUTHOR.                 D OKONKWO.
001000 INSTALLATION.           COMMONWEALTH DATA SERVICES.
001100 DATE-WRITTEN.           03/21/1992.
001200 DATE-COMPILED.
001300 SECURITY.               COMMONWEALTH DATA SERVICES - INTERNAL
001400     USE ONLY.  NOT FOR RELEASE OUTSIDE THE DATA CENTER.
001500*----------------------------------------------------------------*
001600*                     C H A N G E   L O G
001700*----------------------------------------------------------------*
001800* 03/21/1992  DO      ORIGINAL - SPUN OFF FROM CUSTLKUP THE SAME
001900*                     WEEK, SAME SHAPE, DIFFERENT MASTER.
002000* 09/02/1993  DO      ADDED LK-FOUND-OUT, MATCHING CUSTLKUP.
002100* 02/11/1995  RLH     PRODUCT COST WAS NOT BEING RETURNED - ONLY
002200*                     THE PRICE RANGE WAS MOVED.  FIXED IN 1300.
002300* 06/19/1996  MTF     DIM-PRODUCT NOW CARRIES PRICE-RANGE ONLY,
002400*                     NOT RAW COST - LK AREA UPDATED TO MATCH.
002500* 01/08/1998  DO      CR-4472 - PROD-ID COMPARED AS SUPPLIED BY
002600*                     WAREHSE, NO MORE LEADING-SPACE TRIM.
002700* 10/21/1998  KAT     Y2K-118 - NO DATE FIELDS RETURNED BY THIS
002800*                     PROGRAM, NOTHING TO REVIEW.
002900* 04/02/2001  BDW     PRB00221 - ADDED LOOKUP-ATTEMPT COUNTERS
003000*                     FOR THE OPERATIONS RUN LOG, SAME AS
003100*                     CUSTLKUP.
003200* 02/06/2006  KAT     CR-6014 - WS-TRACE-SW MOVED OUT TO A
003300*                     77-LEVEL, SAME AS CUSTLKUP.  IT WAS THE
003400*                     ONLY ITEM IN ITS GROUP AND DID NOT NEED
003500*                     ONE.
003600*----------------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT DIM-PRODUCT-FILE
004600         ASSIGN TO 'DIMPROD'
004700         ORGANIZATION IS INDEXED
004800         ACCESS MODE IS RANDOM
004900         FILE STATUS IS FS-DIMPROD
005000         RECORD KEY IS DPR-PROD-ID.
005100
005200*----------------------------------------------------------------*
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 FD  DIM-PRODUCT-FILE.
005700     COPY DIMPROD.
005800
005900 01  FS-STATUS.
006000*----------------------------------------------------------------*
006100*   FILE STATUS OF DIM-PRODUCT-FILE                               *
006200*----------------------------------------------------------------*
006300     05  FS-DIMPROD              PIC X(02).
006400         88  FS-DIMPROD-OK               VALUE '00'.
006500         88  FS-DIMPROD-EOF              VALUE '10'.
006600         88  FS-DIMPROD-NOT-FOUND        VALUE '23'.
006700     05  FILLER                  PIC X(04).
006800
006900*----------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007100
007200 01  WS-LOOKUP-STATS.
007300     05  WS-LOOKUP-ATTEMPTS      PIC 9(06) COMP.
007400     05  WS-LOOKUP-HITS          PIC 9(06) COMP.
007500     05  WS-LOOKUP-MISSES        PIC 9(06) COMP.
007600     05  FILLER                  PIC X(04).
007700
007800 01  WS-LOOKUP-STATS-ALPHA-R REDEFINES WS-LOOKUP-STATS.
007900     05  WS-LS-ALL-DISPLAY       PIC X(22).
008000
008100 77  WS-TRACE-SW                 PIC X(01) VALUE 'N'.
008200     88  WS-TRACE-ON                 VALUE 'Y'.
008300
008400*----------------------------------------------------------------*
008500 LINKAGE SECTION.
008600 01  LK-ENTRADA.
008700     05  LK-PROD-ID-IN           PIC X(08).
008800
008900 01  LK-ENTRADA-NUM-R REDEFINES LK-ENTRADA.
009000     05  LK-PROD-ID-IN-NUM       PIC 9(08).
009100
009200 01  LK-SALIDA.
009300     05  LK-PRODUCT-KEY-OUT      PIC 9(06).
009400     05  LK-CATEGORY-OUT         PIC X(15).
009500     05  LK-FOUND-OUT            PIC X(01).
009600         88  LK-LOOKUP-OK            VALUE 'Y'.
009700         88  LK-LOOKUP-FAILED        VALUE 'N'.
009800
009900 01  LK-SALIDA-ALPHA-R REDEFINES LK-SALIDA.
010000     05  LK-SAL-ALL              PIC X(22).
010100
010200*----------------------------------------------------------------*
010300 PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
010400*----------------------------------------------------------------*
010500
010600 0000-PRODLKUP.
010700
010800     PERFORM 1000-INICIAR-PROGRAMA
010900        THRU 1000-INICIAR-PROGRAMA-FIN.
011000
011100     PERFORM 1300-BUSCAR-PRODUCTO
011200        THRU 1300-BUSCAR-PRODUCTO-FIN.
011300
011400     PERFORM 3000-FINALIZAR-PROGRAMA
011500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
011600
011700     EXIT PROGRAM.
011800
011900*----------------------------------------------------------------*
012000 1000-INICIAR-PROGRAMA.
012100
012200     PERFORM 1100-ABRIR-ARCHIVOS
012300        THRU 1100-ABRIR-ARCHIVOS-FIN.
012400
012500     INITIALIZE LK-SALIDA.
012600     MOVE 'N' TO LK-FOUND-OUT.
012700
012800 1000-INICIAR-PROGRAMA-FIN.
012900     EXIT.
013000
013100*----------------------------------------------------------------*
013200 1100-ABRIR-ARCHIVOS.
013300
013400     OPEN INPUT DIM-PRODUCT-FILE.
013500
013600     EVALUATE TRUE
013700         WHEN FS-DIMPROD-OK
013800              CONTINUE
013900         WHEN OTHER
014000              DISPLAY 'PRODLKUP - UNABLE TO OPEN DIM-PRODUCT'
014100              DISPLAY 'FILE STATUS: ' FS-DIMPROD
014200              STOP RUN
014300     END-EVALUATE.
014400
014500 1100-ABRIR-ARCHIVOS-FIN.
014600     EXIT.
014700
014800*----------------------------------------------------------------*
014900 1300-BUSCAR-PRODUCTO.
015000
015100     ADD 1 TO WS-LOOKUP-ATTEMPTS.
015200
015300     MOVE LK-PROD-ID-IN TO DPR-PROD-ID.
015400
015500     READ DIM-PRODUCT-FILE KEY IS DPR-PROD-ID.
015600
015700     EVALUATE TRUE
015800         WHEN FS-DIMPROD-OK
015900              MOVE DPR-PRODUCT-KEY TO LK-PRODUCT-KEY-OUT
016000              MOVE DPR-CATEGORY TO LK-CATEGORY-OUT
016100              MOVE 'Y' TO LK-FOUND-OUT
016200              ADD 1 TO WS-LOOKUP-HITS
016300         WHEN FS-DIMPROD-NOT-FOUND
016400              MOVE 'N' TO LK-FOUND-OUT
016500              ADD 1 TO WS-LOOKUP-MISSES
016600         WHEN OTHER
016700              DISPLAY 'PRODLKUP - ERROR READING DIM-PRODUCT'
016800              DISPLAY 'FILE STATUS: ' FS-DIMPROD
016900              MOVE 'N' TO LK-FOUND-OUT
017000     END-EVALUATE.
017100
017200     IF WS-TRACE-ON
017300         DISPLAY 'PRODLKUP TRACE: ' LK-SAL-ALL
017400     END-IF.
017500
017600 1300-BUSCAR-PRODUCTO-FIN.
017700     EXIT.
017800
017900*----------------------------------------------------------------*
018000 3000-FINALIZAR-PROGRAMA.
018100
018200     PERFORM 3200-CERRAR-ARCHIVOS
018300        THRU 3200-CERRAR-ARCHIVOS-FIN.
018400
018500 3000-FINALIZAR-PROGRAMA-FIN.
018600     EXIT.
018700
018800*----------------------------------------------------------------*
018900 3200-CERRAR-ARCHIVOS.
019000
019100     CLOSE DIM-PRODUCT-FILE.
019200
019300     IF NOT FS-DIMPROD-OK
019400         DISPLAY 'PRODLKUP - ERROR CLOSING DIM-PRODUCT: '
019500                                                  FS-DIMPROD
019600     END-IF.
019700
019800 3200-CERRAR-ARCHIVOS-FIN.
019900     EXIT.
020000*----------------------------------------------------------------*
020100
020200 END PROGRAM PRODLKUP.
