000100******************************************************************
000200* PROGRAM-ID. INGEST
000300* BULK-LOADS THE FOUR RAW RECORD FEEDS (CUSTOMERS, PRODUCTS,
000400* TRANSACTIONS, TRANSACTION ITEMS) INTO THE STAGING TABLES,
000500* TRUNCATE-AND-LOAD, AND CONFIRMS EACH LOAD BY RE-COUNTING THE
000600* STAGING TABLE AGAINST THE SOURCE RECORD COUNT.  IF ANY ONE OF
000700* THE FOUR FEEDS IS MISSING THE WHOLE RUN IS ABORTED - WE DO NOT
000800* LOAD A PARTIAL NIGHT'S DATA.
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.             INGEST.
001200 AUTHOR.                 D OKONKWO.
001300 INSTALLATION.           COMMONWEALTH DATA SERVICES.
001400 DATE-WRITTEN.           04/11/1993.
001500 DATE-COMPILED.
001600 SECURITY.               COMMONWEALTH DATA SERVICES - INTERNAL
001700     USE ONLY.  NOT FOR RELEASE OUTSIDE THE DATA CENTER.
001800*----------------------------------------------------------------*
001900*                     C H A N G E   L O G
002000*----------------------------------------------------------------*
002100* 04/11/1993  DO      ORIGINAL - FOUR-TABLE STAGING LOAD FOR THE
002200*                     NIGHTLY ETL, MODELLED ON THE CARD-MASTER
002300*                     REBUILD JOB.
002400* 11/02/1994  RLH     ABORT-ON-MISSING-FILE ADDED - OPERATIONS
002500*                     WAS LETTING A PARTIAL LOAD THROUGH WHEN
002600*                     THE PRODUCTS FEED DIDN'T ARRIVE.
002700* 07/19/1996  MTF     ROW-COUNT VALIDATION NOW WRITTEN PER TABLE
002800*                     TO THE SUMMARY, NOT JUST DISPLAYED.
002900* 10/21/1998  KAT     Y2K-118 - NO DATE ARITHMETIC IN THIS
003000*                     PROGRAM, NOTHING TO REVIEW.
003100* 04/02/2001  BDW     PRB00221 - ELAPSED-STEP COUNTER ADDED TO
003200*                     THE SUMMARY FOR THE OPS RUN LOG.
003300* 02/28/2005  MTF     CR-5810 - STAGING TABLES NOW OPENED OUTPUT
003400*                     (NOT I-O) SO A RERUN STARTS CLEAN EVERY
003500*                     TIME; THAT IS WHAT "TRUNCATE-AND-LOAD"
003600*                     MEANS IN THIS JOB.
003700* 03/02/2006  KAT     CR-6016 - THE FOUR STAGING FDs WERE FLAT
003800*                     PIC X RECORDS WITH NO KEY FIELD OF THEIR
003900*                     OWN, EVEN THOUGH THE SELECT CLAUSES NAMED
004000*                     RECORD KEY FIELDS FROM THE PRODUCTION FDs.
004100*                     GAVE EACH ONE ITS OWN LEADING SC-/SP-/ST-/
004200*                     SI- KEY FIELD, SAME SHAPE AS STAGPROD.
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT CUSTOMERS-FILE
005300         ASSIGN TO 'CUSTOMERS'
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-CUSTOMERS.
005600
005700     SELECT PRODUCTS-FILE
005800         ASSIGN TO 'PRODUCTS'
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-PRODUCTS.
006100
006200     SELECT TRANSACTIONS-FILE
006300         ASSIGN TO 'TRANSACTNS'
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-TRANSACTNS.
006600
006700     SELECT ITEMS-FILE
006800         ASSIGN TO 'TXNITEMS'
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-TXNITEMS.
007100
007200     SELECT STG-CUSTOMERS
007300         ASSIGN TO 'STGCUST'
007400         ORGANIZATION IS INDEXED
007500         ACCESS MODE IS SEQUENTIAL
007600         RECORD KEY IS SC-CUST-ID
007700         FILE STATUS IS FS-STGCUST.
007800
007900     SELECT STG-PRODUCTS
008000         ASSIGN TO 'STGPROD'
008100         ORGANIZATION IS INDEXED
008200         ACCESS MODE IS SEQUENTIAL
008300         RECORD KEY IS SP-PROD-ID
008400         FILE STATUS IS FS-STGPROD.
008500
008600     SELECT STG-TRANSACTNS
008700         ASSIGN TO 'STGTXN'
008800         ORGANIZATION IS INDEXED
008900         ACCESS MODE IS SEQUENTIAL
009000         RECORD KEY IS ST-TXN-ID
009100         FILE STATUS IS FS-STGTXN.
009200
009300     SELECT STG-TXNITEMS
009400         ASSIGN TO 'STGITEM'
009500         ORGANIZATION IS INDEXED
009600         ACCESS MODE IS SEQUENTIAL
009700         RECORD KEY IS SI-ITEM-ID
009800         FILE STATUS IS FS-STGITEM.
009900
010000     SELECT INGSUMM-FILE
010100         ASSIGN TO 'INGSUMM'
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FS-INGSUMM.
010400
010500*----------------------------------------------------------------*
010600 DATA DIVISION.
010700 FILE SECTION.
010800
010900 FD  CUSTOMERS-FILE.
011000     COPY CUSTREC.
011100
011200 FD  PRODUCTS-FILE.
011300     COPY PRODREC.
011400
011500 FD  TRANSACTIONS-FILE.
011600     COPY TXNREC.
011700
011800 FD  ITEMS-FILE.
011900     COPY ITEMREC.
012000
012100 FD  STG-CUSTOMERS.
012200 01  STG-CUST-RECORD.
012300     05  SC-CUST-ID              PIC X(08).
012400     05  FILLER                  PIC X(192).
012500
012600 FD  STG-PRODUCTS.
012700 01  STG-PROD-RECORD.
012800     05  SP-PROD-ID              PIC X(08).
012900     05  FILLER                  PIC X(112).
013000
013100 FD  STG-TRANSACTNS.
013200 01  STG-TXN-RECORD.
013300     05  ST-TXN-ID               PIC X(09).
013400     05  FILLER                  PIC X(131).
013500
013600 FD  STG-TXNITEMS.
013700 01  STG-ITEM-RECORD.
013800     05  SI-ITEM-ID              PIC X(09).
013900     05  FILLER                  PIC X(51).
014000
014100 FD  INGSUMM-FILE.
014200 01  IS-LINE                     PIC X(80).
014300
014400 01  FS-STATUS.
014500*----------------------------------------------------------------*
014600*   FILE STATUS GROUP - FOUR SOURCE FEEDS, FOUR STAGING TABLES   *
014700*   AND THE SUMMARY OUTPUT                                       *
014800*----------------------------------------------------------------*
014900     05  FS-CUSTOMERS            PIC X(02).
015000         88  FS-CUSTOMERS-OK             VALUE '00'.
015100         88  FS-CUSTOMERS-EOF            VALUE '10'.
015200         88  FS-CUSTOMERS-NFD            VALUE '35'.
015300     05  FS-PRODUCTS             PIC X(02).
015400         88  FS-PRODUCTS-OK              VALUE '00'.
015500         88  FS-PRODUCTS-EOF             VALUE '10'.
015600         88  FS-PRODUCTS-NFD             VALUE '35'.
015700     05  FS-TRANSACTNS           PIC X(02).
015800         88  FS-TRANSACTNS-OK            VALUE '00'.
015900         88  FS-TRANSACTNS-EOF           VALUE '10'.
016000         88  FS-TRANSACTNS-NFD           VALUE '35'.
016100     05  FS-TXNITEMS             PIC X(02).
016200         88  FS-TXNITEMS-OK              VALUE '00'.
016300         88  FS-TXNITEMS-EOF             VALUE '10'.
016400         88  FS-TXNITEMS-NFD             VALUE '35'.
016500     05  FS-STGCUST              PIC X(02).
016600         88  FS-STGCUST-OK               VALUE '00'.
016700     05  FS-STGPROD              PIC X(02).
016800         88  FS-STGPROD-OK               VALUE '00'.
016900     05  FS-STGTXN               PIC X(02).
017000         88  FS-STGTXN-OK                VALUE '00'.
017100     05  FS-STGITEM              PIC X(02).
017200         88  FS-STGITEM-OK               VALUE '00'.
017300     05  FS-INGSUMM              PIC X(02).
017400         88  FS-INGSUMM-OK               VALUE '00'.
017500     05  FILLER                  PIC X(08).
017600
017700*----------------------------------------------------------------*
017800 WORKING-STORAGE SECTION.
017900
018000     COPY RUNSUMM.
018100
018200 01  WS-ROW-COUNTS.
018300     05  WS-SRC-COUNT            PIC 9(06) COMP VALUE ZERO.
018400     05  WS-STG-COUNT            PIC 9(06) COMP VALUE ZERO.
018500     05  WS-STEP-COUNTER         PIC 9(02) COMP VALUE ZERO.
018600     05  FILLER                  PIC X(04).
018700
018800 01  WS-ROW-COUNTS-ALPHA-R REDEFINES WS-ROW-COUNTS.
018900     05  WS-RC-ALL-DISPLAY       PIC X(18).
019000
019100 01  WS-TABLE-NAMES-TABLE.
019200     05  WS-TN-ENTRY OCCURS 4 TIMES PIC X(18).
019300     05  FILLER                  PIC X(04).
019400
019500 01  WS-TABLE-NAMES-TABLE-R REDEFINES WS-TABLE-NAMES-TABLE.
019600     05  WS-TNT-ALL-DISPLAY      PIC X(76).
019700
019800 01  WS-RUN-DATE-FIELDS.
019900     05  WS-RUN-DATE-YYYY        PIC 9(04).
020000     05  WS-RUN-DATE-MM          PIC 9(02).
020100     05  WS-RUN-DATE-DD          PIC 9(02).
020200     05  FILLER                  PIC X(04).
020300
020400 01  WS-RUN-DATE-X.
020500     05  WS-RDX-DATE-TEXT.
020600         10  WS-RDX-YYYY         PIC 9(04).
020700         10  FILLER              PIC X VALUE '-'.
020800         10  WS-RDX-MM           PIC 9(02).
020900         10  FILLER              PIC X VALUE '-'.
021000         10  WS-RDX-DD           PIC 9(02).
021100     05  FILLER                  PIC X(04).
021200
021300 01  WS-CURRENT-STATUS-TEXT.
021400     05  WS-CST-STATUS           PIC X(07).
021500     05  WS-CST-ERROR            PIC X(24).
021600     05  FILLER                  PIC X(09).
021700
021800 01  WS-CURRENT-STATUS-TEXT-R REDEFINES WS-CURRENT-STATUS-TEXT.
021900     05  WS-CST-ALL-DISPLAY      PIC X(40).
022000
022100*----------------------------------------------------------------*
022200 PROCEDURE DIVISION.
022300*----------------------------------------------------------------*
022400
022500     PERFORM 1000-INICIAR-PROGRAMA
022600        THRU 1000-INICIAR-PROGRAMA-FIN.
022700
022800     PERFORM 2000-CARGAR-CLIENTES
022900        THRU 2000-CARGAR-CLIENTES-FIN.
023000
023100     PERFORM 2100-CARGAR-PRODUCTOS
023200        THRU 2100-CARGAR-PRODUCTOS-FIN.
023300
023400     PERFORM 2200-CARGAR-TRANSACCIONES
023500        THRU 2200-CARGAR-TRANSACCIONES-FIN.
023600
023700     PERFORM 2300-CARGAR-ITEMS
023800        THRU 2300-CARGAR-ITEMS-FIN.
023900
024000     PERFORM 3000-FINALIZAR-PROGRAMA
024100        THRU 3000-FINALIZAR-PROGRAMA-FIN.
024200
024300     STOP RUN.
024400
024500*----------------------------------------------------------------*
024600 1000-INICIAR-PROGRAMA.
024700
024800     MOVE 'CUSTOMERS         ' TO WS-TN-ENTRY (1).
024900     MOVE 'PRODUCTS          ' TO WS-TN-ENTRY (2).
025000     MOVE 'TRANSACTIONS      ' TO WS-TN-ENTRY (3).
025100     MOVE 'TRANSACTION_ITEMS ' TO WS-TN-ENTRY (4).
025200
025300     ACCEPT WS-RUN-DATE-FIELDS FROM DATE YYYYMMDD.
025400     MOVE WS-RUN-DATE-YYYY TO WS-RDX-YYYY.
025500     MOVE WS-RUN-DATE-MM   TO WS-RDX-MM.
025600     MOVE WS-RUN-DATE-DD   TO WS-RDX-DD.
025700
025800     PERFORM 1110-ABRIR-CUSTOMERS
025900        THRU 1110-ABRIR-CUSTOMERS-FIN.
026000
026100     PERFORM 1120-ABRIR-PRODUCTS
026200        THRU 1120-ABRIR-PRODUCTS-FIN.
026300
026400     PERFORM 1130-ABRIR-TRANSACTNS
026500        THRU 1130-ABRIR-TRANSACTNS-FIN.
026600
026700     PERFORM 1140-ABRIR-TXNITEMS
026800        THRU 1140-ABRIR-TXNITEMS-FIN.
026900
027000     OPEN OUTPUT INGSUMM-FILE.
027100     IF NOT FS-INGSUMM-OK
027200         DISPLAY 'INGEST - UNABLE TO OPEN INGSUMM'
027300         STOP RUN
027400     END-IF.
027500
027600     MOVE 'INGEST  ' TO RS-RH-PROGRAM.
027700     MOVE WS-RDX-DATE-TEXT TO RS-RH-RUN-DATE.
027800     MOVE RS-RUN-HEADER-LINE TO IS-LINE.
027900     WRITE IS-LINE.
028000
028100 1000-INICIAR-PROGRAMA-FIN.
028200     EXIT.
028300
028400*----------------------------------------------------------------*
028500 1110-ABRIR-CUSTOMERS.
028600
028700     OPEN INPUT CUSTOMERS-FILE.
028800
028900     EVALUATE TRUE
029000         WHEN FS-CUSTOMERS-OK
029100              CONTINUE
029200         WHEN FS-CUSTOMERS-NFD
029300              DISPLAY 'INGEST - CUSTOMERS FEED NOT FOUND'
029400              DISPLAY 'ENTIRE RUN ABORTED - MISSING INPUT'
029500              STOP RUN
029600         WHEN OTHER
029700              DISPLAY 'INGEST - ERROR OPENING CUSTOMERS'
029800              DISPLAY 'FILE STATUS: ' FS-CUSTOMERS
029900              STOP RUN
030000     END-EVALUATE.
030100
030200 1110-ABRIR-CUSTOMERS-FIN.
030300     EXIT.
030400
030500*----------------------------------------------------------------*
030600 1120-ABRIR-PRODUCTS.
030700
030800     OPEN INPUT PRODUCTS-FILE.
030900
031000     EVALUATE TRUE
031100         WHEN FS-PRODUCTS-OK
031200              CONTINUE
031300         WHEN FS-PRODUCTS-NFD
031400              DISPLAY 'INGEST - PRODUCTS FEED NOT FOUND'
031500              DISPLAY 'ENTIRE RUN ABORTED - MISSING INPUT'
031600              STOP RUN
031700         WHEN OTHER
031800              DISPLAY 'INGEST - ERROR OPENING PRODUCTS'
031900              DISPLAY 'FILE STATUS: ' FS-PRODUCTS
032000              STOP RUN
032100     END-EVALUATE.
032200
032300 1120-ABRIR-PRODUCTS-FIN.
032400     EXIT.
032500
032600*----------------------------------------------------------------*
032700 1130-ABRIR-TRANSACTNS.
032800
032900     OPEN INPUT TRANSACTIONS-FILE.
033000
033100     EVALUATE TRUE
033200         WHEN FS-TRANSACTNS-OK
033300              CONTINUE
033400         WHEN FS-TRANSACTNS-NFD
033500              DISPLAY 'INGEST - TRANSACTIONS FEED NOT FOUND'
033600              DISPLAY 'ENTIRE RUN ABORTED - MISSING INPUT'
033700              STOP RUN
033800         WHEN OTHER
033900              DISPLAY 'INGEST - ERROR OPENING TRANSACTIONS'
034000              DISPLAY 'FILE STATUS: ' FS-TRANSACTNS
034100              STOP RUN
034200     END-EVALUATE.
034300
034400 1130-ABRIR-TRANSACTNS-FIN.
034500     EXIT.
034600
034700*----------------------------------------------------------------*
034800 1140-ABRIR-TXNITEMS.
034900
035000     OPEN INPUT ITEMS-FILE.
035100
035200     EVALUATE TRUE
035300         WHEN FS-TXNITEMS-OK
035400              CONTINUE
035500         WHEN FS-TXNITEMS-NFD
035600              DISPLAY 'INGEST - ITEMS FEED NOT FOUND'
035700              DISPLAY 'ENTIRE RUN ABORTED - MISSING INPUT'
035800              STOP RUN
035900         WHEN OTHER
036000              DISPLAY 'INGEST - ERROR OPENING ITEMS'
036100              DISPLAY 'FILE STATUS: ' FS-TXNITEMS
036200              STOP RUN
036300     END-EVALUATE.
036400
036500 1140-ABRIR-TXNITEMS-FIN.
036600     EXIT.
036700
036800*----------------------------------------------------------------*
036900 2000-CARGAR-CLIENTES.
037000
037100     MOVE ZERO TO WS-SRC-COUNT WS-STG-COUNT.
037200
037300     OPEN OUTPUT STG-CUSTOMERS.
037400
037500     PERFORM 2010-LEER-Y-CARGAR-CLIENTE
037600        THRU 2010-LEER-Y-CARGAR-CLIENTE-FIN
037700       UNTIL FS-CUSTOMERS-EOF.
037800
037900     CLOSE STG-CUSTOMERS.
038000
038100     PERFORM 2500-VALIDAR-CONTEO
038200        THRU 2500-VALIDAR-CONTEO-FIN.
038300
038400     MOVE WS-TN-ENTRY (1) TO RS-IT-TABLE.
038500     MOVE WS-STG-COUNT TO RS-IT-ROWS.
038600     MOVE WS-CST-STATUS TO RS-IT-STATUS.
038700     MOVE WS-CST-ERROR TO RS-IT-ERROR.
038800     MOVE RS-ING-TABLE-LINE TO IS-LINE.
038900     WRITE IS-LINE.
039000
039100 2000-CARGAR-CLIENTES-FIN.
039200     EXIT.
039300
039400*----------------------------------------------------------------*
039500 2010-LEER-Y-CARGAR-CLIENTE.
039600
039700     READ CUSTOMERS-FILE.
039800
039900     EVALUATE TRUE
040000         WHEN FS-CUSTOMERS-OK
040100              ADD 1 TO WS-SRC-COUNT
040200              MOVE CUST-RECORD TO STG-CUST-RECORD
040300              WRITE STG-CUST-RECORD
040400              IF FS-STGCUST-OK
040500                  ADD 1 TO WS-STG-COUNT
040600              END-IF
040700         WHEN FS-CUSTOMERS-EOF
040800              CONTINUE
040900         WHEN OTHER
041000              DISPLAY 'INGEST - ERROR READING CUSTOMERS'
041100              STOP RUN
041200     END-EVALUATE.
041300
041400 2010-LEER-Y-CARGAR-CLIENTE-FIN.
041500     EXIT.
041600
041700*----------------------------------------------------------------*
041800 2100-CARGAR-PRODUCTOS.
041900
042000     MOVE ZERO TO WS-SRC-COUNT WS-STG-COUNT.
042100
042200     OPEN OUTPUT STG-PRODUCTS.
042300
042400     PERFORM 2110-LEER-Y-CARGAR-PRODUCTO
042500        THRU 2110-LEER-Y-CARGAR-PRODUCTO-FIN
042600       UNTIL FS-PRODUCTS-EOF.
042700
042800     CLOSE STG-PRODUCTS.
042900
043000     PERFORM 2500-VALIDAR-CONTEO
043100        THRU 2500-VALIDAR-CONTEO-FIN.
043200
043300     MOVE WS-TN-ENTRY (2) TO RS-IT-TABLE.
043400     MOVE WS-STG-COUNT TO RS-IT-ROWS.
043500     MOVE WS-CST-STATUS TO RS-IT-STATUS.
043600     MOVE WS-CST-ERROR TO RS-IT-ERROR.
043700     MOVE RS-ING-TABLE-LINE TO IS-LINE.
043800     WRITE IS-LINE.
043900
044000 2100-CARGAR-PRODUCTOS-FIN.
044100     EXIT.
044200
044300*----------------------------------------------------------------*
044400 2110-LEER-Y-CARGAR-PRODUCTO.
044500
044600     READ PRODUCTS-FILE.
044700
044800     EVALUATE TRUE
044900         WHEN FS-PRODUCTS-OK
045000              ADD 1 TO WS-SRC-COUNT
045100              MOVE PROD-RECORD TO STG-PROD-RECORD
045200              WRITE STG-PROD-RECORD
045300              IF FS-STGPROD-OK
045400                  ADD 1 TO WS-STG-COUNT
045500              END-IF
045600         WHEN FS-PRODUCTS-EOF
045700              CONTINUE
045800         WHEN OTHER
045900              DISPLAY 'INGEST - ERROR READING PRODUCTS'
046000              STOP RUN
046100     END-EVALUATE.
046200
046300 2110-LEER-Y-CARGAR-PRODUCTO-FIN.
046400     EXIT.
046500
046600*----------------------------------------------------------------*
046700 2200-CARGAR-TRANSACCIONES.
046800
046900     MOVE ZERO TO WS-SRC-COUNT WS-STG-COUNT.
047000
047100     OPEN OUTPUT STG-TRANSACTNS.
047200
047300     PERFORM 2210-LEER-Y-CARGAR-TXN
047400        THRU 2210-LEER-Y-CARGAR-TXN-FIN
047500       UNTIL FS-TRANSACTNS-EOF.
047600
047700     CLOSE STG-TRANSACTNS.
047800
047900     PERFORM 2500-VALIDAR-CONTEO
048000        THRU 2500-VALIDAR-CONTEO-FIN.
048100
048200     MOVE WS-TN-ENTRY (3) TO RS-IT-TABLE.
048300     MOVE WS-STG-COUNT TO RS-IT-ROWS.
048400     MOVE WS-CST-STATUS TO RS-IT-STATUS.
048500     MOVE WS-CST-ERROR TO RS-IT-ERROR.
048600     MOVE RS-ING-TABLE-LINE TO IS-LINE.
048700     WRITE IS-LINE.
048800
048900 2200-CARGAR-TRANSACCIONES-FIN.
049000     EXIT.
049100
049200*----------------------------------------------------------------*
049300 2210-LEER-Y-CARGAR-TXN.
049400
049500     READ TRANSACTIONS-FILE.
049600
049700     EVALUATE TRUE
049800         WHEN FS-TRANSACTNS-OK
049900              ADD 1 TO WS-SRC-COUNT
050000              MOVE TXN-RECORD TO STG-TXN-RECORD
050100              WRITE STG-TXN-RECORD
050200              IF FS-STGTXN-OK
050300                  ADD 1 TO WS-STG-COUNT
050400              END-IF
050500         WHEN FS-TRANSACTNS-EOF
050600              CONTINUE
050700         WHEN OTHER
050800              DISPLAY 'INGEST - ERROR READING TRANSACTIONS'
050900              STOP RUN
051000     END-EVALUATE.
051100
051200 2210-LEER-Y-CARGAR-TXN-FIN.
051300     EXIT.
051400
051500*----------------------------------------------------------------*
051600 2300-CARGAR-ITEMS.
051700
051800     MOVE ZERO TO WS-SRC-COUNT WS-STG-COUNT.
051900
052000     OPEN OUTPUT STG-TXNITEMS.
052100
052200     PERFORM 2310-LEER-Y-CARGAR-ITEM
052300        THRU 2310-LEER-Y-CARGAR-ITEM-FIN
052400       UNTIL FS-TXNITEMS-EOF.
052500
052600     CLOSE STG-TXNITEMS.
052700
052800     PERFORM 2500-VALIDAR-CONTEO
052900        THRU 2500-VALIDAR-CONTEO-FIN.
053000
053100     MOVE WS-TN-ENTRY (4) TO RS-IT-TABLE.
053200     MOVE WS-STG-COUNT TO RS-IT-ROWS.
053300     MOVE WS-CST-STATUS TO RS-IT-STATUS.
053400     MOVE WS-CST-ERROR TO RS-IT-ERROR.
053500     MOVE RS-ING-TABLE-LINE TO IS-LINE.
053600     WRITE IS-LINE.
053700
053800 2300-CARGAR-ITEMS-FIN.
053900     EXIT.
054000
054100*----------------------------------------------------------------*
054200 2310-LEER-Y-CARGAR-ITEM.
054300
054400     READ ITEMS-FILE.
054500
054600     EVALUATE TRUE
054700         WHEN FS-TXNITEMS-OK
054800              ADD 1 TO WS-SRC-COUNT
054900              MOVE ITEM-RECORD TO STG-ITEM-RECORD
055000              WRITE STG-ITEM-RECORD
055100              IF FS-STGITEM-OK
055200                  ADD 1 TO WS-STG-COUNT
055300              END-IF
055400         WHEN FS-TXNITEMS-EOF
055500              CONTINUE
055600         WHEN OTHER
055700              DISPLAY 'INGEST - ERROR READING ITEMS'
055800              STOP RUN
055900     END-EVALUATE.
056000
056100 2310-LEER-Y-CARGAR-ITEM-FIN.
056200     EXIT.
056300
056400*----------------------------------------------------------------*
056500 2500-VALIDAR-CONTEO.
056600
056700*    A LOAD IS VALID IFF THE RE-COUNTED STAGING TABLE MATCHES THE
056800*    SOURCE RECORD COUNT.  ALL FOUR TABLES LOAD AS ONE UNIT OF
056900*    WORK; A MISMATCH IS REPORTED BUT DOES NOT BY ITSELF ABORT
057000*    THE OTHER THREE LOADS (ONLY A MISSING FILE DOES THAT - SEE
057100*    1110-1140 ABOVE).
057200     IF WS-STG-COUNT = WS-SRC-COUNT
057300         MOVE 'SUCCESS' TO WS-CST-STATUS
057400         MOVE SPACES TO WS-CST-ERROR
057500     ELSE
057600         MOVE 'FAILED ' TO WS-CST-STATUS
057700         MOVE 'ROW COUNT MISMATCH' TO WS-CST-ERROR
057800     END-IF.
057900
058000     ADD 1 TO WS-STEP-COUNTER.
058100
058200 2500-VALIDAR-CONTEO-FIN.
058300     EXIT.
058400
058500*----------------------------------------------------------------*
058600 3000-FINALIZAR-PROGRAMA.
058700
058800     PERFORM 3200-CERRAR-ARCHIVOS
058900        THRU 3200-CERRAR-ARCHIVOS-FIN.
059000
059100 3000-FINALIZAR-PROGRAMA-FIN.
059200     EXIT.
059300
059400*----------------------------------------------------------------*
059500 3200-CERRAR-ARCHIVOS.
059600
059700     CLOSE CUSTOMERS-FILE
059800           PRODUCTS-FILE
059900           TRANSACTIONS-FILE
060000           ITEMS-FILE
060100           INGSUMM-FILE.
060200
060300 3200-CERRAR-ARCHIVOS-FIN.
060400     EXIT.
060500*----------------------------------------------------------------*
060600
060700 END PROGRAM INGEST.
