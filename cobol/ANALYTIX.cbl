000100******************************************************************
000200* PROGRAM-ID. ANALYTIX
000300* DRIVES A FIXED LIST OF ANALYTICAL EXTRACTS OVER THE WAREHOUSE
000400* TABLES.  THE CONCRETE QUERY DEFINITIONS NORMALLY LIVE IN A
000500* SEPARATE EXTRACT-DEFINITION FILE MAINTAINED BY THE ANALYSTS;
000600* UNTIL THAT FEED IS AUTOMATED THIS PROGRAM CARRIES ITS OWN
000700* IN-HOUSE COPY OF THE DEFINITION LIST.  EACH EXTRACT'S RESULT
000800* ROWS GO TO ITS OWN DELIMITED OUTPUT FILE; ROW COUNT, COLUMN
000900* COUNT AND A STEP-COUNTER "ELAPSED" FIGURE ARE WRITTEN TO THE
001000* ANALYTICS SUMMARY.
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.             ANALYTIX.
001400 AUTHOR.                 K A TRAN.
001500 INSTALLATION.           COMMONWEALTH DATA SERVICES.
001600 DATE-WRITTEN.           03/22/1997.
001700 DATE-COMPILED.
001800 SECURITY.               COMMONWEALTH DATA SERVICES - INTERNAL
001900     USE ONLY.  NOT FOR RELEASE OUTSIDE THE DATA CENTER.
002000*----------------------------------------------------------------*
002100*                     C H A N G E   L O G
002200*----------------------------------------------------------------*
002300* 03/22/1997  KAT     ORIGINAL - THREE STANDING EXTRACTS FOR THE
002400*                     ANALYSTS, RUN EVERY NIGHT AFTER WAREHSE.
002500*                     DEFINITION FILE THE ANALYSTS PROMISED US
002600*                     NEVER MATERIALIZED, SO THE LIST IS HELD
002700*                     HERE UNTIL IT DOES.
002800* 11/05/1997  RLH     CUSTOMER-GEOGRAPHY EXTRACT SWITCHED TO THE
002900*                     DIM-CUST-RECORD-GEO-R ALTERNATE VIEW - THE
003000*                     ORIGINAL VERSION WAS PULLING CITY/STATE/
003100*                     COUNTRY THROUGH THREE SEPARATE MOVES.
003200* 04/02/2001  BDW     PRB00221 - PER-QUERY ROW AND COLUMN COUNTS
003300*                     NOW WRITTEN EVEN WHEN THE ROW COUNT IS
003400*                     ZERO - OPERATIONS WAS MISREADING A BLANK
003500*                     LINE AS A HUNG JOB.
003600* 10/21/1998  KAT     Y2K-118 - RUN-DATE FIELD ALREADY CARRIES A
003700*                     4-DIGIT YEAR, NO CHANGE REQUIRED HERE.
003800* 09/08/2002  MTF     CR-4418 - STEP-COUNTER "ELAPSED" FIGURE
003900*                     ADDED TO THE SUMMARY - OPERATIONS WANTED
004000*                     SOME SENSE OF RELATIVE QUERY COST WITHOUT
004100*                     A WALL-CLOCK TIMER ON THE PRODUCTION LPAR.
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT DIM-DATE-FILE
005200         ASSIGN TO 'DIMDATE'
005300         ORGANIZATION IS INDEXED
005400         ACCESS MODE IS SEQUENTIAL
005500         RECORD KEY IS DD-DATE-KEY
005600         FILE STATUS IS FS-DIMDATE.
005700
005800     SELECT DIM-CUSTOMER-FILE
005900         ASSIGN TO 'DIMCUST'
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS SEQUENTIAL
006200         RECORD KEY IS DC-CUST-ID
006300         FILE STATUS IS FS-DIMCUST.
006400
006500     SELECT AGG-DAILY-FILE
006600         ASSIGN TO 'AGGDAILY'
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE IS SEQUENTIAL
006900         RECORD KEY IS AD-DATE-KEY
007000         FILE STATUS IS FS-AGGDAILY.
007100
007200     SELECT EXT1RSLT-FILE
007300         ASSIGN TO 'EXT1RSLT'
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-EXT1RSLT.
007600
007700     SELECT EXT2RSLT-FILE
007800         ASSIGN TO 'EXT2RSLT'
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-EXT2RSLT.
008100
008200     SELECT EXT3RSLT-FILE
008300         ASSIGN TO 'EXT3RSLT'
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-EXT3RSLT.
008600
008700     SELECT ANLXSUMM-FILE
008800         ASSIGN TO 'ANLXSUMM'
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS FS-ANLXSUMM.
009100
009200*----------------------------------------------------------------*
009300 DATA DIVISION.
009400 FILE SECTION.
009500
009600 FD  DIM-DATE-FILE.
009700     COPY DIMDATE.
009800
009900 FD  DIM-CUSTOMER-FILE.
010000     COPY DIMCUST.
010100
010200 FD  AGG-DAILY-FILE.
010300     COPY AGGDAILY.
010400
010500 FD  EXT1RSLT-FILE.
010600 01  E1-LINE                     PIC X(80).
010700
010800 FD  EXT2RSLT-FILE.
010900 01  E2-LINE                     PIC X(80).
011000
011100 FD  EXT3RSLT-FILE.
011200 01  E3-LINE                     PIC X(80).
011300
011400 FD  ANLXSUMM-FILE.
011500 01  AS-LINE                     PIC X(80).
011600
011700 01  FS-STATUS.
011800*----------------------------------------------------------------*
011900*   FILE STATUS GROUP - ALL ANALYTICS-EXTRACT FILES               *
012000*----------------------------------------------------------------*
012100     05  FS-DIMDATE              PIC X(02).
012200         88  FS-DIMDATE-OK               VALUE '00'.
012300         88  FS-DIMDATE-EOF              VALUE '10'.
012400     05  FS-DIMCUST              PIC X(02).
012500         88  FS-DIMCUST-OK               VALUE '00'.
012600         88  FS-DIMCUST-EOF              VALUE '10'.
012700     05  FS-AGGDAILY              PIC X(02).
012800         88  FS-AGGDAILY-OK              VALUE '00'.
012900         88  FS-AGGDAILY-EOF             VALUE '10'.
013000     05  FS-EXT1RSLT              PIC X(02).
013100         88  FS-EXT1RSLT-OK              VALUE '00'.
013200     05  FS-EXT2RSLT              PIC X(02).
013300         88  FS-EXT2RSLT-OK              VALUE '00'.
013400     05  FS-EXT3RSLT              PIC X(02).
013500         88  FS-EXT3RSLT-OK              VALUE '00'.
013600     05  FS-ANLXSUMM              PIC X(02).
013700         88  FS-ANLXSUMM-OK              VALUE '00'.
013800     05  FILLER                  PIC X(02).
013900
014000*----------------------------------------------------------------*
014100 WORKING-STORAGE SECTION.
014200
014300     COPY RUNSUMM.
014400
014500*    IN-HOUSE STAND-IN FOR THE EXTRACT-DEFINITION FEED THE
014600*    ANALYSTS WERE TO SUPPLY - SEE CHANGE LOG, 03/22/1997.
014700 01  WS-EXTRACT-DEFS.
014800     05  WS-ED-ENTRY OCCURS 3 TIMES.
014900         10  WS-ED-NAME          PIC X(20).
015000         10  WS-ED-ROWS          PIC 9(06) COMP.
015100         10  WS-ED-COLUMNS       PIC 9(02) COMP.
015200         10  WS-ED-ACTIVE        PIC X(01).
015300             88  WS-ED-IS-ACTIVE     VALUE 'Y'.
015400     05  FILLER                  PIC X(04).
015500
015600 01  WS-EXTRACT-DEFS-ALPHA-R REDEFINES WS-EXTRACT-DEFS.
015700     05  WS-ED-ALL-DISPLAY       PIC X(91).
015800
015900 01  WS-QUERY-WORK.
016000     05  WS-QUERY-IX             PIC 9(02) COMP VALUE ZERO.
016100     05  WS-ELAPSED-STEPS        PIC 9(04) COMP VALUE ZERO.
016200     05  WS-TOTAL-ROWS           PIC 9(06) COMP VALUE ZERO.
016300     05  FILLER                  PIC X(06).
016400
016500 01  WS-QUERY-WORK-ALPHA-R REDEFINES WS-QUERY-WORK.
016600     05  WS-QW-ALL-DISPLAY       PIC X(18).
016700
016800 01  WS-EOF-SWITCHES.
016900     05  WS-DATE-EOF-SW          PIC X(01) VALUE 'N'.
017000         88  WS-DATE-EOF             VALUE 'Y'.
017100     05  WS-CUST-EOF-SW          PIC X(01) VALUE 'N'.
017200         88  WS-CUST-EOF             VALUE 'Y'.
017300     05  WS-AGG-EOF-SW           PIC X(01) VALUE 'N'.
017400         88  WS-AGG-EOF              VALUE 'Y'.
017500     05  FILLER                  PIC X(05).
017600
017700 01  WS-RUN-DATE-FIELDS.
017800     05  WS-RUN-DATE-YYYY        PIC 9(04).
017900     05  WS-RUN-DATE-MM          PIC 9(02).
018000     05  WS-RUN-DATE-DD          PIC 9(02).
018100     05  FILLER                  PIC X(04).
018200
018300 01  WS-RUN-DATE-FIELDS-ALPHA-R REDEFINES WS-RUN-DATE-FIELDS.
018400     05  WS-RDF-ALL-DISPLAY      PIC X(12).
018500
018600 01  WS-RUN-DATE-X.
018700     05  WS-RDX-DATE-TEXT.
018800         10  WS-RDX-YYYY         PIC 9(04).
018900         10  FILLER              PIC X VALUE '-'.
019000         10  WS-RDX-MM           PIC 9(02).
019100         10  FILLER              PIC X VALUE '-'.
019200         10  WS-RDX-DD           PIC 9(02).
019300     05  FILLER                  PIC X(06).
019400
019500*----------------------------------------------------------------*
019600 LINKAGE SECTION.
019700*    NOT USED BY THIS PROGRAM.
019800
019900*----------------------------------------------------------------*
020000 PROCEDURE DIVISION.
020100*----------------------------------------------------------------*
020200
020300     PERFORM 1000-INICIAR-PROGRAMA
020400        THRU 1000-INICIAR-PROGRAMA-FIN.
020500
020600     PERFORM 2000-LEER-DEFINICIONES
020700        THRU 2000-LEER-DEFINICIONES-FIN.
020800
020900     PERFORM 2100-EJECUTAR-CONSULTA
021000        THRU 2100-EJECUTAR-CONSULTA-FIN
021100       VARYING WS-QUERY-IX FROM 1 BY 1
021200         UNTIL WS-QUERY-IX > 3.
021300
021400     PERFORM 3000-FINALIZAR
021500        THRU 3000-FINALIZAR-FIN.
021600
021700     STOP RUN.
021800
021900*----------------------------------------------------------------*
022000 1000-INICIAR-PROGRAMA.
022100
022200     ACCEPT WS-RUN-DATE-FIELDS FROM DATE YYYYMMDD.
022300     MOVE WS-RUN-DATE-YYYY TO WS-RDX-YYYY.
022400     MOVE WS-RUN-DATE-MM   TO WS-RDX-MM.
022500     MOVE WS-RUN-DATE-DD   TO WS-RDX-DD.
022600
022700     OPEN OUTPUT ANLXSUMM-FILE.
022800     IF NOT FS-ANLXSUMM-OK
022900         DISPLAY 'ANALYTIX - UNABLE TO OPEN ANLXSUMM'
023000         STOP RUN
023100     END-IF.
023200
023300     MOVE 'ANALYTIX' TO RS-RH-PROGRAM.
023400     MOVE WS-RDX-DATE-TEXT TO RS-RH-RUN-DATE.
023500     MOVE RS-RUN-HEADER-LINE TO AS-LINE.
023600     WRITE AS-LINE.
023700
023800 1000-INICIAR-PROGRAMA-FIN.
023900     EXIT.
024000
024100*----------------------------------------------------------------*
024200 2000-LEER-DEFINICIONES.
024300
024400     MOVE 'DATE DIMENSION      ' TO WS-ED-NAME (1).
024500     MOVE ZERO TO WS-ED-ROWS (1).
024600     MOVE 5 TO WS-ED-COLUMNS (1).
024700     MOVE 'Y' TO WS-ED-ACTIVE (1).
024800
024900     MOVE 'CUSTOMER GEOGRAPHY  ' TO WS-ED-NAME (2).
025000     MOVE ZERO TO WS-ED-ROWS (2).
025100     MOVE 4 TO WS-ED-COLUMNS (2).
025200     MOVE 'Y' TO WS-ED-ACTIVE (2).
025300
025400     MOVE 'DAILY SALES SUMMARY ' TO WS-ED-NAME (3).
025500     MOVE ZERO TO WS-ED-ROWS (3).
025600     MOVE 5 TO WS-ED-COLUMNS (3).
025700     MOVE 'Y' TO WS-ED-ACTIVE (3).
025800
025900 2000-LEER-DEFINICIONES-FIN.
026000     EXIT.
026100
026200*----------------------------------------------------------------*
026300 2100-EJECUTAR-CONSULTA.
026400
026500     IF WS-ED-IS-ACTIVE (WS-QUERY-IX)
026600         EVALUATE WS-QUERY-IX
026700             WHEN 1
026800                  PERFORM 2110-EXTRAER-DIM-FECHA
026900                     THRU 2110-EXTRAER-DIM-FECHA-FIN
027000             WHEN 2
027100                  PERFORM 2120-EXTRAER-GEOGRAFIA
027200                     THRU 2120-EXTRAER-GEOGRAFIA-FIN
027300             WHEN 3
027400                  PERFORM 2130-EXTRAER-AGG-DIARIO
027500                     THRU 2130-EXTRAER-AGG-DIARIO-FIN
027600         END-EVALUATE
027700         ADD 1 TO WS-ELAPSED-STEPS
027800         ADD WS-ED-ROWS (WS-QUERY-IX) TO WS-TOTAL-ROWS
027900         MOVE WS-QUERY-IX TO RS-AQ-QUERY-NUM
028000         MOVE WS-ED-ROWS (WS-QUERY-IX) TO RS-AQ-ROWS
028100         MOVE WS-ED-COLUMNS (WS-QUERY-IX) TO RS-AQ-COLUMNS
028200         MOVE RS-ANLX-QUERY-LINE TO AS-LINE
028300         WRITE AS-LINE
028400     END-IF.
028500
028600 2100-EJECUTAR-CONSULTA-FIN.
028700     EXIT.
028800
028900*----------------------------------------------------------------*
029000*    EXTRACT 1 - CALENDAR DIMENSION, KEY CALENDAR ATTRIBUTES
029100*    ONLY.  FULL RECORD WOULD BE TEN COLUMNS; THE ANALYSTS ONLY
029200*    EVER PULL THESE FIVE (RLH).
029300 2110-EXTRAER-DIM-FECHA.
029400
029500     MOVE 'N' TO WS-DATE-EOF-SW.
029600     OPEN INPUT DIM-DATE-FILE.
029700     OPEN OUTPUT EXT1RSLT-FILE.
029800
029900     PERFORM 2111-LEER-Y-ESCRIBIR-FECHA
030000        THRU 2111-LEER-Y-ESCRIBIR-FECHA-FIN
030100       UNTIL WS-DATE-EOF.
030200
030300     CLOSE DIM-DATE-FILE.
030400     CLOSE EXT1RSLT-FILE.
030500
030600 2110-EXTRAER-DIM-FECHA-FIN.
030700     EXIT.
030800
030900*----------------------------------------------------------------*
031000 2111-LEER-Y-ESCRIBIR-FECHA.
031100
031200     READ DIM-DATE-FILE NEXT RECORD
031300         AT END
031400             MOVE 'Y' TO WS-DATE-EOF-SW
031500     END-READ.
031600
031700     IF NOT WS-DATE-EOF
031800         STRING DD-DATE-KEY   DELIMITED BY SIZE
031900                ','           DELIMITED BY SIZE
032000                DD-FULL-DATE  DELIMITED BY SIZE
032100                ','           DELIMITED BY SIZE
032200                DD-MONTH-NAME DELIMITED BY SIZE
032300                ','           DELIMITED BY SIZE
032400                DD-DAY-NAME   DELIMITED BY SIZE
032500                ','           DELIMITED BY SIZE
032600                DD-IS-WEEKEND DELIMITED BY SIZE
032700             INTO E1-LINE
032800         END-STRING
032900         WRITE E1-LINE
033000         ADD 1 TO WS-ED-ROWS (1)
033100     END-IF.
033200
033300 2111-LEER-Y-ESCRIBIR-FECHA-FIN.
033400     EXIT.
033500
033600*----------------------------------------------------------------*
033700*    EXTRACT 2 - CUSTOMER GEOGRAPHY, READ VIA THE ALTERNATE
033800*    GEOGRAPHY-GROUPED REDEFINES INSTEAD OF THREE SEPARATE MOVES
033900*    (RLH, 11/05/1997).
034000 2120-EXTRAER-GEOGRAFIA.
034100
034200     MOVE 'N' TO WS-CUST-EOF-SW.
034300     OPEN INPUT DIM-CUSTOMER-FILE.
034400     OPEN OUTPUT EXT2RSLT-FILE.
034500
034600     PERFORM 2121-LEER-Y-ESCRIBIR-GEO
034700        THRU 2121-LEER-Y-ESCRIBIR-GEO-FIN
034800       UNTIL WS-CUST-EOF.
034900
035000     CLOSE DIM-CUSTOMER-FILE.
035100     CLOSE EXT2RSLT-FILE.
035200
035300 2120-EXTRAER-GEOGRAFIA-FIN.
035400     EXIT.
035500
035600*----------------------------------------------------------------*
035700 2121-LEER-Y-ESCRIBIR-GEO.
035800
035900     READ DIM-CUSTOMER-FILE NEXT RECORD
036000         AT END
036100             MOVE 'Y' TO WS-CUST-EOF-SW
036200     END-READ.
036300
036400     IF NOT WS-CUST-EOF
036500         STRING DC-CUST-ID  DELIMITED BY SIZE
036600                ','         DELIMITED BY SIZE
036700                DCG-CITY    DELIMITED BY SIZE
036800                ','         DELIMITED BY SIZE
036900                DCG-STATE   DELIMITED BY SIZE
037000                ','         DELIMITED BY SIZE
037100                DCG-COUNTRY DELIMITED BY SIZE
037200             INTO E2-LINE
037300         END-STRING
037400         WRITE E2-LINE
037500         ADD 1 TO WS-ED-ROWS (2)
037600     END-IF.
037700
037800 2121-LEER-Y-ESCRIBIR-GEO-FIN.
037900     EXIT.
038000
038100*----------------------------------------------------------------*
038200*    EXTRACT 3 - DAILY SALES SUMMARY, A STRAIGHT DUMP OF THE
038300*    WAREHSE CONTROL-BREAK AGGREGATE.
038400 2130-EXTRAER-AGG-DIARIO.
038500
038600     MOVE 'N' TO WS-AGG-EOF-SW.
038700     OPEN INPUT AGG-DAILY-FILE.
038800     OPEN OUTPUT EXT3RSLT-FILE.
038900
039000     PERFORM 2131-LEER-Y-ESCRIBIR-AGG
039100        THRU 2131-LEER-Y-ESCRIBIR-AGG-FIN
039200       UNTIL WS-AGG-EOF.
039300
039400     CLOSE AGG-DAILY-FILE.
039500     CLOSE EXT3RSLT-FILE.
039600
039700 2130-EXTRAER-AGG-DIARIO-FIN.
039800     EXIT.
039900
040000*----------------------------------------------------------------*
040100 2131-LEER-Y-ESCRIBIR-AGG.
040200
040300     READ AGG-DAILY-FILE NEXT RECORD
040400         AT END
040500             MOVE 'Y' TO WS-AGG-EOF-SW
040600     END-READ.
040700
040800     IF NOT WS-AGG-EOF
040900         STRING AD-DATE-KEY       DELIMITED BY SIZE
041000                ','                DELIMITED BY SIZE
041100                AD-TXN-COUNT       DELIMITED BY SIZE
041200                ','                DELIMITED BY SIZE
041300                AD-TOTAL-SALES     DELIMITED BY SIZE
041400                ','                DELIMITED BY SIZE
041500                AD-TOTAL-PROFIT    DELIMITED BY SIZE
041600                ','                DELIMITED BY SIZE
041700                AD-CUSTOMER-COUNT  DELIMITED BY SIZE
041800             INTO E3-LINE
041900         END-STRING
042000         WRITE E3-LINE
042100         ADD 1 TO WS-ED-ROWS (3)
042200     END-IF.
042300
042400 2131-LEER-Y-ESCRIBIR-AGG-FIN.
042500     EXIT.
042600
042700*----------------------------------------------------------------*
042800 3000-FINALIZAR.
042900
043000     MOVE 'ALL EXTRACTS TOTAL' TO RS-XT-TABLE.
043100     MOVE ZERO TO RS-XT-IN-COUNT.
043200     MOVE WS-TOTAL-ROWS TO RS-XT-OUT-COUNT.
043300     MOVE 'TOTAL ROWS, 3 QUERIES EXECUTED' TO RS-XT-RULE.
043400     MOVE RS-XFM-TABLE-LINE TO AS-LINE.
043500     WRITE AS-LINE.
043600
043700     MOVE 'ELAPSED STEPS' TO RS-XT-TABLE.
043800     MOVE ZERO TO RS-XT-IN-COUNT.
043900     MOVE WS-ELAPSED-STEPS TO RS-XT-OUT-COUNT.
044000     MOVE 'STEP COUNT, NOT WALL-CLOCK' TO RS-XT-RULE.
044100     MOVE RS-XFM-TABLE-LINE TO AS-LINE.
044200     WRITE AS-LINE.
044300
044400     CLOSE ANLXSUMM-FILE.
044500
044600 3000-FINALIZAR-FIN.
044700     EXIT.
044800*----------------------------------------------------------------*
044900
045000 END PROGRAM ANALYTIX.
