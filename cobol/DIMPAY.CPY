000100*----------------------------------------------------------------*
000200*  DIMPAY  --  WAREHOUSE PAYMENT-METHOD DIMENSION RECORD LAYOUT
000300*  USED BY:  WAREHSE (BUILD AND FACT-SALES LOOKUP)
000400*----------------------------------------------------------------*
000500 01  DIM-PAY-RECORD.
000600     05  DP-PAY-METHOD-KEY       PIC 9(04).
000700     05  DP-PAY-METHOD-NAME      PIC X(16).
000800     05  DP-PAY-TYPE             PIC X(07).
000900         88  DP-IS-OFFLINE           VALUE 'Offline'.
001000         88  DP-IS-ONLINE            VALUE 'Online'.
001100     05  FILLER                  PIC X(13).
