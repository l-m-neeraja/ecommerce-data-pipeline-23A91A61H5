000100*----------------------------------------------------------------*
000200*  TXNREC  --  TRANSACTION HEADER RECORD LAYOUT
000300*  USED BY:  DATAGEN (WRITE), INGEST (LOAD), STAGPROD (FILTER),
000400*            WAREHSE (FACT-SALES SOURCE)
000500*----------------------------------------------------------------*
000600 01  TXN-RECORD.
000700     05  TR-TXN-ID               PIC X(09).
000800     05  TR-CUST-ID              PIC X(08).
000900     05  TR-TXN-DATE.
001000         10  TR-TXN-YYYY         PIC 9(04).
001100         10  FILLER              PIC X       VALUE '-'.
001200         10  TR-TXN-MM           PIC 9(02).
001300         10  FILLER              PIC X       VALUE '-'.
001400         10  TR-TXN-DD           PIC 9(02).
001500     05  TR-TXN-TIME.
001600         10  TR-TXN-HH           PIC 9(02).
001700         10  FILLER              PIC X       VALUE ':'.
001800         10  TR-TXN-MIN          PIC 9(02).
001900         10  FILLER              PIC X       VALUE ':'.
002000         10  TR-TXN-SS           PIC 9(02).
002100     05  TR-PAY-METHOD           PIC X(16).
002200     05  TR-SHIP-ADDRESS         PIC X(60).
002300     05  TR-TOTAL-AMOUNT         PIC S9(7)V99.
002400     05  FILLER                  PIC X(20).
002500*----------------------------------------------------------------*
002600*  ALTERNATE VIEW -- DATE AS ONE CONTIGUOUS FIELD, USED BY
002700*  WAREHSE WHEN DERIVING THE DATE-KEY FOR THE SALES FACT.
002800*----------------------------------------------------------------*
002900 01  TXN-RECORD-DATE-R  REDEFINES TXN-RECORD.
003000     05  FILLER                  PIC X(09).
003100     05  TRD-CUST-ID             PIC X(08).
003200     05  TRD-TXN-DATE-X          PIC X(10).
003300     05  FILLER                  PIC X(113).
