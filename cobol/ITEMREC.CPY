000100*----------------------------------------------------------------*
000200*  ITEMREC  --  TRANSACTION LINE-ITEM RECORD LAYOUT
000300*  USED BY:  DATAGEN (WRITE), INGEST (LOAD), STAGPROD (FILTER),
000400*            WAREHSE (FACT-SALES SOURCE), QUALCHK (CONSISTENCY)
000500*----------------------------------------------------------------*
000600 01  ITEM-RECORD.
000700     05  IR-ITEM-ID              PIC X(09).
000800     05  IR-TXN-ID               PIC X(09).
000900     05  IR-PROD-ID              PIC X(08).
001000     05  IR-QUANTITY             PIC 9(02).
001100     05  IR-UNIT-PRICE           PIC S9(5)V99.
001200     05  IR-DISC-PCT             PIC 9(02).
001300     05  IR-LINE-TOTAL           PIC S9(7)V99.
001400     05  FILLER                  PIC X(14).
001500*----------------------------------------------------------------*
001600*  ALTERNATE VIEW -- KEYS ONLY, USED BY STAGPROD'S DUPLICATE-KEY
001700*  SUPPRESSION TEST AND BY WAREHSE'S FACT-SALES JOIN.
001800*----------------------------------------------------------------*
001900 01  ITEM-RECORD-KEYS-R  REDEFINES ITEM-RECORD.
002000     05  IRK-ITEM-ID             PIC X(09).
002100     05  IRK-TXN-ID              PIC X(09).
002200     05  IRK-PROD-ID             PIC X(08).
002300     05  FILLER                  PIC X(34).
