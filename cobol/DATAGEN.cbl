000100******************************************************************
000200* PROGRAM-ID. DATAGEN
000300* BUILDS THE NIGHTLY SYNTHETIC TEST-DATA SET FOR THE E-COMMERCE
000400* PIPELINE -- CUSTOMERS, PRODUCTS, TRANSACTIONS AND LINE ITEMS --
000500* WITH REFERENTIAL INTEGRITY ENFORCED AS EACH RECORD IS BUILT.
000600* USED TO EXERCISE INGEST/STAGPROD/WAREHSE/QUALCHK WHEN THE REAL
000700* FEED FROM THE WEB STOREFRONT IS NOT AVAILABLE (QA, TRAINING,
000800* VOLUME TESTING).
000900******************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.             DATAGEN.
001200 AUTHOR.                 R L HASKINS.
001300 INSTALLATION.           COMMONWEALTH DATA SERVICES.
001400 DATE-WRITTEN.           02/09/1993.
001500 DATE-COMPILED.
001600 SECURITY.               COMMONWEALTH DATA SERVICES - INTERNAL
001700     USE ONLY.  NOT FOR RELEASE OUTSIDE THE DATA CENTER.
001800*----------------------------------------------------------------*
001900*                     C H A N G E   L O G
002000*----------------------------------------------------------------*
002100* 02/09/1993  RLH     ORIGINAL - REPLACES THE HAND-KEYED TEST
002200*                     DECKS WE USED TO BUILD FOR QA RUNS OF THE
002300*                     STOREFRONT EXTRACT JOBS.
002400* 03/01/1993  RLH     ADDED THE EMAIL-COLLISION CHECK - QA RAN
002500*                     TWO CUSTOMERS WITH THE SAME NAME AND THE
002600*                     LOAD CHOKED ON A DUPLICATE KEY DOWNSTREAM.
002700* 08/22/1994  DO      PRODUCT COST NOW FORCED BELOW PRICE IN ALL
002800*                     CASES PER REQUEST OF THE MARGIN REPORT.
002900* 05/17/1996  MTF     LINE-ITEM COUNT PER TRANSACTION WIDENED TO
003000*                     1-5, WAS FIXED AT 3.
003100* 10/21/1998  KAT     Y2K-118 - WS-RUN-DATE ALREADY CARRIES A
003200*                     4-DIGIT YEAR; REGISTRATION-DATE WINDOW
003300*                     LOGIC REVIEWED, NO CHANGE NEEDED.
003400* 04/02/2001  BDW     PRB00221 - GENERATION METADATA NOW SHOWS
003500*                     MIN/MAX TRANSACTION DATE FOR THE OPS LOG.
003600* 09/14/2003  MTF     CR-5201 - INTEGRITY SCORE ADDED AFTER THE
003700*                     WAREHOUSE JOB STARTED DROPPING ORPHAN
003800*                     ITEMS SILENTLY; NOW WE SAY SO UP FRONT.
003900* 02/06/2006  KAT     CR-6014 - TXN-SEQ AND ITEM-SEQ BRANCHES
004000*                     WERE STRINGING THE FULL SEVEN-DIGIT RANDOM
004100*                     RESULT STRAIGHT INTO CUST-ID/PROD-ID,
004200*                     ZERO-PADDING AND TRUNCATING TO CUST0000/
004300*                     PROD0000 EVERY TIME.  NARROWED THROUGH
004400*                     WS-FK-CUST-SEQ/WS-FK-PROD-SEQ FIRST.  ALSO
004500*                     REPLACED THE HARDCODED ZERO IN 2900 WITH A
004600*                     REAL REOPEN-AND-RECHECK OF TRANSACTNS AND
004700*                     TXNITEMS - THE OLD COMMENT THERE WAS WRONG.
004800* 03/02/2006  KAT     CR-6015 - REG-DATE WAS PINNED TO THE SAME
004900*                     JAN 15 OF THE RUN YEAR FOR EVERY CUSTOMER.
005000*                     NOW DRAWN AT RANDOM OVER A THREE-YEAR
005100*                     WINDOW, SAME CRUDE DAY-OF-YEAR SPLIT AS
005200*                     2210 USES FOR THE TRANSACTION DATE.
005300*----------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT CUSTOMERS-FILE
006300         ASSIGN TO 'CUSTOMERS'
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-CUSTOMERS.
006600
006700     SELECT PRODUCTS-FILE
006800         ASSIGN TO 'PRODUCTS'
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-PRODUCTS.
007100
007200     SELECT TRANSACTIONS-FILE
007300         ASSIGN TO 'TRANSACTNS'
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-TRANSACTNS.
007600
007700     SELECT ITEMS-FILE
007800         ASSIGN TO 'TXNITEMS'
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-TXNITEMS.
008100
008200     SELECT GENMETA-FILE
008300         ASSIGN TO 'GENMETA'
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-GENMETA.
008600
008700*----------------------------------------------------------------*
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  CUSTOMERS-FILE.
009200     COPY CUSTREC.
009300
009400 FD  PRODUCTS-FILE.
009500     COPY PRODREC.
009600
009700 FD  TRANSACTIONS-FILE.
009800     COPY TXNREC.
009900
010000 FD  ITEMS-FILE.
010100     COPY ITEMREC.
010200
010300 FD  GENMETA-FILE.
010400 01  GM-LINE                     PIC X(80).
010500
010600 01  FS-STATUS.
010700*----------------------------------------------------------------*
010800*   FILE STATUS GROUP - ALL FIVE FILES THIS PROGRAM TOUCHES      *
010900*----------------------------------------------------------------*
011000     05  FS-CUSTOMERS            PIC X(02).
011100         88  FS-CUSTOMERS-OK             VALUE '00'.
011200     05  FS-PRODUCTS             PIC X(02).
011300         88  FS-PRODUCTS-OK              VALUE '00'.
011400     05  FS-TRANSACTNS           PIC X(02).
011500         88  FS-TRANSACTNS-OK            VALUE '00'.
011600     05  FS-TXNITEMS             PIC X(02).
011700         88  FS-TXNITEMS-OK              VALUE '00'.
011800     05  FS-GENMETA              PIC X(02).
011900         88  FS-GENMETA-OK               VALUE '00'.
012000     05  FILLER                  PIC X(10).
012100
012200*----------------------------------------------------------------*
012300 WORKING-STORAGE SECTION.
012400
012500     COPY RUNSUMM.
012600
012700*----------------------------------------------------------------*
012800*   RUN PARAMETERS - FIXED IN WORKING-STORAGE PER SHOP STANDARD;
012900*   NO CONFIG FILE IS READ FOR A TEST-DATA GENERATOR RUN.
013000*----------------------------------------------------------------*
013100 01  WS-RUN-PARMS.
013200     05  WS-PARM-NUM-CUSTOMERS   PIC 9(06) COMP VALUE 200.
013300     05  WS-PARM-NUM-PRODUCTS    PIC 9(06) COMP VALUE 75.
013400     05  WS-PARM-NUM-TXNS        PIC 9(06) COMP VALUE 600.
013500     05  WS-PARM-TXN-YEAR        PIC 9(04) COMP VALUE 2024.
013600     05  WS-PARM-TXN-START-DAY   PIC 9(03) COMP VALUE 1.
013700     05  WS-PARM-TXN-DAY-SPAN    PIC 9(03) COMP VALUE 365.
013800     05  FILLER                  PIC X(06).
013900
014000 01  WS-RUN-PARMS-ALPHA-R REDEFINES WS-RUN-PARMS.
014100     05  WS-RP-ALL-DISPLAY       PIC X(34).
014200
014300 01  WS-COUNTERS.
014400     05  WS-CUST-SEQ             PIC 9(04) COMP VALUE ZERO.
014500     05  WS-PROD-SEQ             PIC 9(04) COMP VALUE ZERO.
014600     05  WS-SUP-SEQ              PIC 9(03) COMP VALUE ZERO.
014700     05  WS-TXN-SEQ              PIC 9(05) COMP VALUE ZERO.
014800     05  WS-ITEM-SEQ             PIC 9(05) COMP VALUE ZERO.
014900     05  WS-ITEMS-THIS-TXN       PIC 9(01) COMP VALUE ZERO.
015000     05  WS-ITEM-IX              PIC 9(01) COMP VALUE ZERO.
015100     05  FILLER                  PIC X(06).
015200
015300*----------------------------------------------------------------*
015400*   STANDALONE COUNTERS - EACH ONE TIED TO A SINGLE METADATA
015500*   FIELD IN RUNSUMM AND TO NOTHING ELSE, SO THEY ARE CARRIED AS
015600*   77-LEVELS PER SHOP STANDARD RATHER THAN PADDED INTO A GROUP
015700*   THAT HAS NO OTHER REASON TO EXIST (CR-6014).
015800*----------------------------------------------------------------*
015900 77  WS-EMAIL-COLLISIONS        PIC 9(04) COMP VALUE ZERO.
016000 77  WS-ORPHAN-CUST              PIC 9(06) COMP VALUE ZERO.
016100 77  WS-ORPHAN-PROD              PIC 9(06) COMP VALUE ZERO.
016200 77  WS-ORPHAN-TXN               PIC 9(06) COMP VALUE ZERO.
016300
016400*----------------------------------------------------------------*
016500*   FK-NARROWING WORK FIELDS - WS-RANDOM-RESULT IS A FULL
016600*   SEVEN-DIGIT COMP FIELD; STRINGING IT DIRECTLY INTO AN ID
016700*   ZERO-PADS TO SEVEN DIGITS AND TRUNCATES ON THE WAY IN.
016800*   NARROW IT THROUGH THESE FIRST, SAME AS WS-ITEM-IX BELOW
016900*   (CR-6014).
017000*----------------------------------------------------------------*
017100 77  WS-FK-CUST-SEQ              PIC 9(04) COMP VALUE ZERO.
017200 77  WS-FK-PROD-SEQ              PIC 9(04) COMP VALUE ZERO.
017300
017400*----------------------------------------------------------------*
017500*   HOME-GROWN PSEUDO-RANDOM GENERATOR - A SIMPLE LINEAR
017600*   CONGRUENTIAL SEQUENCE, NOT AN INTRINSIC FUNCTION.  SEE
017700*   1900-SIGUIENTE-ALEATORIO BELOW.
017800*----------------------------------------------------------------*
017900 01  WS-RANDOM-WORK.
018000     05  WS-SEED                 PIC 9(08) COMP VALUE 104729.
018100     05  WS-SEED-QUOT            PIC 9(08) COMP VALUE ZERO.
018200     05  WS-SEED-REM             PIC 9(08) COMP VALUE ZERO.
018300     05  WS-RANGE-LOW            PIC S9(07) COMP VALUE ZERO.
018400     05  WS-RANGE-HIGH           PIC S9(07) COMP VALUE ZERO.
018500     05  WS-RANGE-SPAN           PIC S9(07) COMP VALUE ZERO.
018600     05  WS-RANDOM-RESULT        PIC S9(07) COMP VALUE ZERO.
018700     05  FILLER                  PIC X(04).
018800
018900 01  WS-RANDOM-WORK-ALPHA-R REDEFINES WS-RANDOM-WORK.
019000     05  WS-RW-ALL-DISPLAY       PIC X(56).
019100
019200 01  WS-MONEY-WORK.
019300     05  WS-PRICE-CENTS          PIC 9(07) COMP VALUE ZERO.
019400     05  WS-COST-FACTOR          PIC 9(03) COMP VALUE ZERO.
019500     05  WS-LINE-QTY             PIC 9(01) COMP VALUE ZERO.
019600     05  WS-LINE-DISC-IX         PIC 9(01) COMP VALUE ZERO.
019700     05  WS-LINE-RAW             PIC S9(09)V9999 VALUE ZERO.
019800     05  WS-TXN-TOTAL-ACC        PIC S9(09)V99 VALUE ZERO.
019900     05  FILLER                  PIC X(06).
020000
020100 01  WS-MONEY-WORK-ALPHA-R REDEFINES WS-MONEY-WORK.
020200     05  WS-MW-ALL-DISPLAY       PIC X(42).
020300
020400*----------------------------------------------------------------*
020500*   NAME-VOCABULARY AND CODE TABLES - CYCLED BY THE PSEUDO-RANDOM
020600*   GENERATOR RATHER THAN DRAWN FROM A THIRD-PARTY WORD LIST.
020700*----------------------------------------------------------------*
020800 01  WS-FIRST-NAME-TABLE.
020900     05  WS-FN-ENTRY OCCURS 10 TIMES PIC X(20).
021000     05  FILLER                  PIC X(04).
021100
021200 01  WS-LAST-NAME-TABLE.
021300     05  WS-LN-ENTRY OCCURS 10 TIMES PIC X(20).
021400     05  FILLER                  PIC X(04).
021500
021600 01  WS-CITY-STATE-TABLE.
021700     05  WS-CS-ENTRY OCCURS 8 TIMES.
021800         10  WS-CS-CITY          PIC X(20).
021900         10  WS-CS-STATE         PIC X(20).
022000         10  WS-CS-COUNTRY       PIC X(20).
022100     05  FILLER                  PIC X(04).
022200
022300 01  WS-AGE-GROUP-TABLE.
022400     05  WS-AG-ENTRY OCCURS 5 TIMES PIC X(05).
022500     05  FILLER                  PIC X(04).
022600
022700 01  WS-CATEGORY-TABLE.
022800     05  WS-CT-ENTRY OCCURS 6 TIMES.
022900         10  WS-CT-CATEGORY      PIC X(15).
023000         10  WS-CT-SUBCATEGORY   PIC X(15).
023100     05  FILLER                  PIC X(04).
023200
023300 01  WS-BRAND-TABLE.
023400     05  WS-BR-ENTRY OCCURS 8 TIMES PIC X(20).
023500     05  FILLER                  PIC X(04).
023600
023700 01  WS-DISC-TABLE.
023800     05  WS-DS-ENTRY OCCURS 4 TIMES PIC 9(02).
023900     05  FILLER                  PIC X(04).
024000
024100 01  WS-PAYMETH-TABLE.
024200     05  WS-PM-ENTRY OCCURS 5 TIMES PIC X(16).
024300     05  FILLER                  PIC X(04).
024400
024500 01  WS-EMAIL-HISTORY-TABLE.
024600     05  WS-EH-ENTRY OCCURS 500 TIMES PIC X(40).
024700     05  FILLER                  PIC X(04).
024800
024900 77  WS-EMAIL-DUP-SW             PIC X(01) VALUE 'N'.
025000     88  WS-EMAIL-IS-DUP             VALUE 'Y'.
025100
025200 01  WS-RUN-DATE-FIELDS.
025300     05  WS-RUN-DATE-YYYY        PIC 9(04).
025400     05  WS-RUN-DATE-MM          PIC 9(02).
025500     05  WS-RUN-DATE-DD          PIC 9(02).
025600     05  FILLER                  PIC X(04).
025700
025800 01  WS-RUN-DATE-X.
025900     05  WS-RDX-DATE-TEXT.
026000         10  WS-RDX-YYYY         PIC 9(04).
026100         10  FILLER              PIC X VALUE '-'.
026200         10  WS-RDX-MM           PIC 9(02).
026300         10  FILLER              PIC X VALUE '-'.
026400         10  WS-RDX-DD           PIC 9(02).
026500     05  FILLER                  PIC X(04).
026600
026700 01  WS-MIN-MAX-TXN-DATE.
026800     05  WS-MIN-TXN-DATE         PIC X(10) VALUE '9999-99-99'.
026900     05  WS-MAX-TXN-DATE         PIC X(10) VALUE '0000-00-00'.
027000     05  FILLER                  PIC X(04).
027100
027200*----------------------------------------------------------------*
027300*   REFERENTIAL-INTEGRITY RECHECK WORK AREAS (CR-6014) - THE
027400*   SAME FOUR-CHARACTER-PREFIX/NUMERIC-SUFFIX SHAPE AS THE IDS
027500*   THEMSELVES, SO A GROUP MOVE OF THE ID LANDS THE NUMBER
027600*   WHERE WE CAN RANGE-CHECK IT.
027700*----------------------------------------------------------------*
027800 01  WS-CUST-FK-CHECK.
027900     05  WS-CFC-PREFIX           PIC X(04).
028000     05  WS-CFC-NUMBER           PIC 9(04).
028100     05  FILLER                  PIC X(04).
028200
028300 01  WS-PROD-FK-CHECK.
028400     05  WS-PFC-PREFIX           PIC X(04).
028500     05  WS-PFC-NUMBER           PIC 9(04).
028600     05  FILLER                  PIC X(04).
028700
028800 01  WS-TXN-FK-CHECK.
028900     05  WS-TFC-PREFIX           PIC X(03).
029000     05  WS-TFC-NUMBER           PIC 9(06).
029100     05  FILLER                  PIC X(03).
029200
029300 01  WS-EOF-SWITCHES.
029400     05  WS-TRN-EOF-SW           PIC X(01) VALUE 'N'.
029500         88  WS-TRN-EOF              VALUE 'Y'.
029600     05  WS-ITM-EOF-SW           PIC X(01) VALUE 'N'.
029700         88  WS-ITM-EOF              VALUE 'Y'.
029800     05  FILLER                  PIC X(06).
029900
030000*----------------------------------------------------------------*
030100 PROCEDURE DIVISION.
030200*----------------------------------------------------------------*
030300
030400     PERFORM 1000-INICIAR-PROGRAMA
030500        THRU 1000-INICIAR-PROGRAMA-FIN.
030600
030700     PERFORM 2000-GENERAR-CLIENTES
030800        THRU 2000-GENERAR-CLIENTES-FIN
030900       VARYING WS-CUST-SEQ FROM 1 BY 1
031000         UNTIL WS-CUST-SEQ > WS-PARM-NUM-CUSTOMERS.
031100
031200     PERFORM 2100-GENERAR-PRODUCTOS
031300        THRU 2100-GENERAR-PRODUCTOS-FIN
031400       VARYING WS-PROD-SEQ FROM 1 BY 1
031500         UNTIL WS-PROD-SEQ > WS-PARM-NUM-PRODUCTS.
031600
031700     PERFORM 2200-GENERAR-TRANSACCIONES
031800        THRU 2200-GENERAR-TRANSACCIONES-FIN
031900       VARYING WS-TXN-SEQ FROM 1 BY 1
032000         UNTIL WS-TXN-SEQ > WS-PARM-NUM-TXNS.
032100
032200     PERFORM 2900-VALIDAR-INTEGRIDAD
032300        THRU 2900-VALIDAR-INTEGRIDAD-FIN.
032400
032500     PERFORM 3000-FINALIZAR-PROGRAMA
032600        THRU 3000-FINALIZAR-PROGRAMA-FIN.
032700
032800     STOP RUN.
032900
033000*----------------------------------------------------------------*
033100 1000-INICIAR-PROGRAMA.
033200
033300     PERFORM 1100-ABRIR-ARCHIVOS
033400        THRU 1100-ABRIR-ARCHIVOS-FIN.
033500
033600     PERFORM 1200-CARGAR-TABLAS
033700        THRU 1200-CARGAR-TABLAS-FIN.
033800
033900     ACCEPT WS-RUN-DATE-FIELDS FROM DATE YYYYMMDD.
034000     MOVE WS-RUN-DATE-YYYY TO WS-RDX-YYYY.
034100     MOVE WS-RUN-DATE-MM   TO WS-RDX-MM.
034200     MOVE WS-RUN-DATE-DD   TO WS-RDX-DD.
034300
034400 1000-INICIAR-PROGRAMA-FIN.
034500     EXIT.
034600
034700*----------------------------------------------------------------*
034800 1100-ABRIR-ARCHIVOS.
034900
035000     OPEN OUTPUT CUSTOMERS-FILE
035100                 PRODUCTS-FILE
035200                 TRANSACTIONS-FILE
035300                 ITEMS-FILE
035400                 GENMETA-FILE.
035500
035600     IF NOT FS-CUSTOMERS-OK OR NOT FS-PRODUCTS-OK
035700        OR NOT FS-TRANSACTNS-OK OR NOT FS-TXNITEMS-OK
035800        OR NOT FS-GENMETA-OK
035900         DISPLAY 'DATAGEN - UNABLE TO OPEN ONE OR MORE OUTPUTS'
036000         STOP RUN
036100     END-IF.
036200
036300 1100-ABRIR-ARCHIVOS-FIN.
036400     EXIT.
036500
036600*----------------------------------------------------------------*
036700 1200-CARGAR-TABLAS.
036800
036900*    NAME, GEOGRAPHY AND CODE VOCABULARY - FIXED LISTS, CYCLED
037000*    BY THE PSEUDO-RANDOM INDEX, NOT DRAWN FROM ANY THIRD-PARTY
037100*    FAKE-DATA LIBRARY.
037200     MOVE 'JAMES   '            TO WS-FN-ENTRY (1).
037300     MOVE 'MARY    '            TO WS-FN-ENTRY (2).
037400     MOVE 'ROBERT  '            TO WS-FN-ENTRY (3).
037500     MOVE 'PATRICIA'            TO WS-FN-ENTRY (4).
037600     MOVE 'JOHN    '            TO WS-FN-ENTRY (5).
037700     MOVE 'LINDA   '            TO WS-FN-ENTRY (6).
037800     MOVE 'MICHAEL '            TO WS-FN-ENTRY (7).
037900     MOVE 'BARBARA '            TO WS-FN-ENTRY (8).
038000     MOVE 'WILLIAM '            TO WS-FN-ENTRY (9).
038100     MOVE 'SUSAN   '            TO WS-FN-ENTRY (10).
038200
038300     MOVE 'SMITH   '            TO WS-LN-ENTRY (1).
038400     MOVE 'JOHNSON '            TO WS-LN-ENTRY (2).
038500     MOVE 'WILLIAMS'            TO WS-LN-ENTRY (3).
038600     MOVE 'BROWN   '            TO WS-LN-ENTRY (4).
038700     MOVE 'JONES   '            TO WS-LN-ENTRY (5).
038800     MOVE 'GARCIA  '            TO WS-LN-ENTRY (6).
038900     MOVE 'MILLER  '            TO WS-LN-ENTRY (7).
039000     MOVE 'DAVIS   '            TO WS-LN-ENTRY (8).
039100     MOVE 'RODRIGUEZ'           TO WS-LN-ENTRY (9).
039200     MOVE 'WILSON  '            TO WS-LN-ENTRY (10).
039300
039400     MOVE 'COLUMBUS'            TO WS-CS-CITY (1).
039500     MOVE 'OHIO    '            TO WS-CS-STATE (1).
039600     MOVE 'USA     '            TO WS-CS-COUNTRY (1).
039700     MOVE 'SPRINGFIELD'         TO WS-CS-CITY (2).
039800     MOVE 'ILLINOIS'            TO WS-CS-STATE (2).
039900     MOVE 'USA     '            TO WS-CS-COUNTRY (2).
040000     MOVE 'AUSTIN  '            TO WS-CS-CITY (3).
040100     MOVE 'TEXAS   '            TO WS-CS-STATE (3).
040200     MOVE 'USA     '            TO WS-CS-COUNTRY (3).
040300     MOVE 'PORTLAND'            TO WS-CS-CITY (4).
040400     MOVE 'OREGON  '            TO WS-CS-STATE (4).
040500     MOVE 'USA     '            TO WS-CS-COUNTRY (4).
040600     MOVE 'ROCHESTER'           TO WS-CS-CITY (5).
040700     MOVE 'NEW YORK'            TO WS-CS-STATE (5).
040800     MOVE 'USA     '            TO WS-CS-COUNTRY (5).
040900     MOVE 'TOLEDO  '            TO WS-CS-CITY (6).
041000     MOVE 'OHIO    '            TO WS-CS-STATE (6).
041100     MOVE 'USA     '            TO WS-CS-COUNTRY (6).
041200     MOVE 'TAMPA   '            TO WS-CS-CITY (7).
041300     MOVE 'FLORIDA '            TO WS-CS-STATE (7).
041400     MOVE 'USA     '            TO WS-CS-COUNTRY (7).
041500     MOVE 'DENVER  '            TO WS-CS-CITY (8).
041600     MOVE 'COLORADO'            TO WS-CS-STATE (8).
041700     MOVE 'USA     '            TO WS-CS-COUNTRY (8).
041800
041900     MOVE '18-25'               TO WS-AG-ENTRY (1).
042000     MOVE '26-35'               TO WS-AG-ENTRY (2).
042100     MOVE '36-45'               TO WS-AG-ENTRY (3).
042200     MOVE '46-60'               TO WS-AG-ENTRY (4).
042300     MOVE '60+  '               TO WS-AG-ENTRY (5).
042400
042500     MOVE 'Electronics    '     TO WS-CT-CATEGORY (1).
042600     MOVE 'Small Appliance' TO WS-CT-SUBCATEGORY (1).
042700     MOVE 'Clothing       '     TO WS-CT-CATEGORY (2).
042800     MOVE 'Outerwear      '     TO WS-CT-SUBCATEGORY (2).
042900     MOVE 'Home & Kitchen '     TO WS-CT-CATEGORY (3).
043000     MOVE 'Cookware       '     TO WS-CT-SUBCATEGORY (3).
043100     MOVE 'Books          '     TO WS-CT-CATEGORY (4).
043200     MOVE 'Fiction        '     TO WS-CT-SUBCATEGORY (4).
043300     MOVE 'Sports         '     TO WS-CT-CATEGORY (5).
043400     MOVE 'Fitness        '     TO WS-CT-SUBCATEGORY (5).
043500     MOVE 'Beauty         '     TO WS-CT-CATEGORY (6).
043600     MOVE 'Skin Care      '     TO WS-CT-SUBCATEGORY (6).
043700
043800     MOVE 'ACME CORP       '    TO WS-BR-ENTRY (1).
043900     MOVE 'NORTHSTAR       '    TO WS-BR-ENTRY (2).
044000     MOVE 'BLUE RIVER      '    TO WS-BR-ENTRY (3).
044100     MOVE 'CASCADE WORKS   '    TO WS-BR-ENTRY (4).
044200     MOVE 'SUMMIT GOODS    '    TO WS-BR-ENTRY (5).
044300     MOVE 'HARBOR LANE     '    TO WS-BR-ENTRY (6).
044400     MOVE 'REDWOOD BRANDS  '    TO WS-BR-ENTRY (7).
044500     MOVE 'IRONGATE        '    TO WS-BR-ENTRY (8).
044600
044700     MOVE 0 TO WS-DS-ENTRY (1).
044800     MOVE 5 TO WS-DS-ENTRY (2).
044900     MOVE 10 TO WS-DS-ENTRY (3).
045000     MOVE 15 TO WS-DS-ENTRY (4).
045100
045200     MOVE 'Credit Card     '    TO WS-PM-ENTRY (1).
045300     MOVE 'Debit Card      '    TO WS-PM-ENTRY (2).
045400     MOVE 'UPI             '    TO WS-PM-ENTRY (3).
045500     MOVE 'Cash on Delivery'    TO WS-PM-ENTRY (4).
045600     MOVE 'Net Banking     '    TO WS-PM-ENTRY (5).
045700
045800 1200-CARGAR-TABLAS-FIN.
045900     EXIT.
046000
046100*----------------------------------------------------------------*
046200 1900-SIGUIENTE-ALEATORIO.
046300
046400*    HOME-GROWN LINEAR CONGRUENTIAL SEQUENCE.  WS-RANGE-LOW AND
046500*    WS-RANGE-HIGH ARE SET BY THE CALLER BEFORE THIS PARAGRAPH IS
046600*    PERFORMED; WS-RANDOM-RESULT COMES BACK IN RANGE INCLUSIVE.
046700     COMPUTE WS-SEED = (WS-SEED * 31 + 17)
046800     DIVIDE WS-SEED BY 10007 GIVING WS-SEED-QUOT
046900             REMAINDER WS-SEED-REM.
047000     MOVE WS-SEED-REM TO WS-SEED.
047100
047200     COMPUTE WS-RANGE-SPAN = WS-RANGE-HIGH - WS-RANGE-LOW + 1.
047300     DIVIDE WS-SEED BY WS-RANGE-SPAN GIVING WS-SEED-QUOT
047400             REMAINDER WS-SEED-REM.
047500     COMPUTE WS-RANDOM-RESULT = WS-RANGE-LOW + WS-SEED-REM.
047600
047700 1900-SIGUIENTE-ALEATORIO-FIN.
047800     EXIT.
047900
048000*----------------------------------------------------------------*
048100 2000-GENERAR-CLIENTES.
048200
048300     MOVE 1 TO WS-RANGE-LOW.
048400     MOVE 10 TO WS-RANGE-HIGH.
048500     PERFORM 1900-SIGUIENTE-ALEATORIO
048600        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
048700     MOVE WS-RANDOM-RESULT TO WS-ITEM-IX.
048800     MOVE WS-FN-ENTRY (WS-ITEM-IX) TO CR-FIRST-NAME.
048900
049000     PERFORM 1900-SIGUIENTE-ALEATORIO
049100        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
049200     MOVE WS-RANDOM-RESULT TO WS-ITEM-IX.
049300     MOVE WS-LN-ENTRY (WS-ITEM-IX) TO CR-LAST-NAME.
049400
049500     MOVE 1 TO WS-RANGE-LOW.
049600     MOVE 8 TO WS-RANGE-HIGH.
049700     PERFORM 1900-SIGUIENTE-ALEATORIO
049800        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
049900     MOVE WS-RANDOM-RESULT TO WS-ITEM-IX.
050000     MOVE WS-CS-CITY (WS-ITEM-IX)    TO CR-CITY.
050100     MOVE WS-CS-STATE (WS-ITEM-IX)   TO CR-STATE.
050200     MOVE WS-CS-COUNTRY (WS-ITEM-IX) TO CR-COUNTRY.
050300
050400     MOVE 1 TO WS-RANGE-LOW.
050500     MOVE 5 TO WS-RANGE-HIGH.
050600     PERFORM 1900-SIGUIENTE-ALEATORIO
050700        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
050800     MOVE WS-RANDOM-RESULT TO WS-ITEM-IX.
050900     MOVE WS-AG-ENTRY (WS-ITEM-IX) TO CR-AGE-GROUP.
051000
051100     MOVE WS-CUST-SEQ TO WS-SUP-SEQ.
051200     STRING 'CUST' WS-CUST-SEQ DELIMITED BY SIZE
051300         INTO CR-CUST-ID.
051400     MOVE '555-010' TO CR-PHONE(1:7).
051500     MOVE WS-CUST-SEQ TO CR-PHONE (8:4).
051600
051700     MOVE 0 TO WS-RANGE-LOW.
051800     MOVE 2 TO WS-RANGE-HIGH.
051900     PERFORM 1900-SIGUIENTE-ALEATORIO
052000        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
052100     COMPUTE CR-REG-YYYY = WS-PARM-TXN-YEAR - WS-RANDOM-RESULT.
052200
052300     MOVE 1 TO WS-RANGE-LOW.
052400     MOVE 364 TO WS-RANGE-HIGH.
052500     PERFORM 1900-SIGUIENTE-ALEATORIO
052600        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
052700
052800*    CRUDE DAY-OF-YEAR TO MONTH/DAY SPLIT, SAME AS 2210 BELOW -
052900*    GOOD ENOUGH FOR A REGISTRATION DATE ON A TEST-DATA FEED.
053000     DIVIDE WS-RANDOM-RESULT BY 28 GIVING CR-REG-MM
053100             REMAINDER CR-REG-DD.
053200     IF CR-REG-MM > 12
053300         MOVE 12 TO CR-REG-MM
053400     END-IF.
053500     IF CR-REG-MM = 0
053600         MOVE 1 TO CR-REG-MM
053700     END-IF.
053800     IF CR-REG-DD = 0
053900         MOVE 1 TO CR-REG-DD
054000     END-IF.
054100
054200     PERFORM 2010-ARMAR-EMAIL
054300        THRU 2010-ARMAR-EMAIL-FIN.
054400
054500     WRITE CUST-RECORD.
054600
054700 2000-GENERAR-CLIENTES-FIN.
054800     EXIT.
054900
055000*----------------------------------------------------------------*
055100 2010-ARMAR-EMAIL.
055200
055300*    first.last+SEQ@example.com - THE TRAILING SEQUENCE NUMBER
055400*    GUARANTEES UNIQUENESS EVEN WHEN TWO CUSTOMERS SHARE A NAME;
055500*    WE STILL CHECK THE HISTORY TABLE SO THE COLLISION COUNTER IN
055600*    THE GENERATION METADATA MEANS SOMETHING (SEE 03/01/1993
055700*    ABOVE).
055800     MOVE SPACES TO CR-EMAIL.
055900     STRING CR-FIRST-NAME DELIMITED BY SPACE
056000            '.' DELIMITED BY SIZE
056100            CR-LAST-NAME DELIMITED BY SPACE
056200            WS-CUST-SEQ DELIMITED BY SIZE
056300            '@EXAMPLE.COM' DELIMITED BY SIZE
056400         INTO CR-EMAIL.
056500
056600     MOVE 'N' TO WS-EMAIL-DUP-SW.
056700     IF WS-CUST-SEQ > 1
056800         PERFORM 2020-BUSCAR-EMAIL-DUP
056900            THRU 2020-BUSCAR-EMAIL-DUP-FIN
057000            VARYING WS-ITEM-IX FROM 1 BY 1
057100              UNTIL WS-ITEM-IX >= WS-CUST-SEQ
057200     END-IF.
057300
057400     IF WS-EMAIL-IS-DUP
057500         ADD 1 TO WS-EMAIL-COLLISIONS
057600         STRING CR-EMAIL DELIMITED BY SPACE
057700                '.' DELIMITED BY SIZE
057800                WS-EMAIL-COLLISIONS DELIMITED BY SIZE
057900             INTO CR-EMAIL
058000     END-IF.
058100
058200     MOVE CR-EMAIL TO WS-EH-ENTRY (WS-CUST-SEQ).
058300
058400 2010-ARMAR-EMAIL-FIN.
058500     EXIT.
058600
058700*----------------------------------------------------------------*
058800 2020-BUSCAR-EMAIL-DUP.
058900
059000     IF WS-EH-ENTRY (WS-ITEM-IX) = CR-EMAIL
059100         MOVE 'Y' TO WS-EMAIL-DUP-SW
059200     END-IF.
059300
059400 2020-BUSCAR-EMAIL-DUP-FIN.
059500     EXIT.
059600
059700*----------------------------------------------------------------*
059800 2100-GENERAR-PRODUCTOS.
059900
060000     ADD 1 TO WS-SUP-SEQ.
060100     IF WS-SUP-SEQ > 50
060200         MOVE 1 TO WS-SUP-SEQ
060300     END-IF.
060400
060500     STRING 'PROD' WS-PROD-SEQ DELIMITED BY SIZE
060600         INTO PR-PROD-ID.
060700     STRING 'SUP' WS-SUP-SEQ DELIMITED BY SIZE
060800         INTO PR-SUPPLIER-ID.
060900
061000     MOVE 1 TO WS-RANGE-LOW.
061100     MOVE 6 TO WS-RANGE-HIGH.
061200     PERFORM 1900-SIGUIENTE-ALEATORIO
061300        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
061400     MOVE WS-RANDOM-RESULT TO WS-ITEM-IX.
061500     MOVE WS-CT-CATEGORY (WS-ITEM-IX)    TO PR-CATEGORY.
061600     MOVE WS-CT-SUBCATEGORY (WS-ITEM-IX) TO PR-SUB-CATEGORY.
061700
061800     MOVE 1 TO WS-RANGE-LOW.
061900     MOVE 8 TO WS-RANGE-HIGH.
062000     PERFORM 1900-SIGUIENTE-ALEATORIO
062100        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
062200     MOVE WS-RANDOM-RESULT TO WS-ITEM-IX.
062300     MOVE WS-BR-ENTRY (WS-ITEM-IX) TO PR-BRAND.
062400
062500     STRING PR-CATEGORY DELIMITED BY SPACE
062600            ' ' WS-PROD-SEQ DELIMITED BY SIZE
062700         INTO PR-PROD-NAME.
062800
062900     MOVE 10000 TO WS-RANGE-LOW.
063000     MOVE 500000 TO WS-RANGE-HIGH.
063100     PERFORM 1900-SIGUIENTE-ALEATORIO
063200        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
063300     MOVE WS-RANDOM-RESULT TO WS-PRICE-CENTS.
063400     COMPUTE PR-PRICE = WS-PRICE-CENTS / 100.
063500
063600     MOVE 50 TO WS-RANGE-LOW.
063700     MOVE 80 TO WS-RANGE-HIGH.
063800     PERFORM 1900-SIGUIENTE-ALEATORIO
063900        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
064000     MOVE WS-RANDOM-RESULT TO WS-COST-FACTOR.
064100     COMPUTE PR-COST ROUNDED =
064200         PR-PRICE * WS-COST-FACTOR / 100.
064300
064400     MOVE 10 TO WS-RANGE-LOW.
064500     MOVE 500 TO WS-RANGE-HIGH.
064600     PERFORM 1900-SIGUIENTE-ALEATORIO
064700        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
064800     MOVE WS-RANDOM-RESULT TO PR-STOCK-QTY.
064900
065000     WRITE PROD-RECORD.
065100
065200 2100-GENERAR-PRODUCTOS-FIN.
065300     EXIT.
065400
065500*----------------------------------------------------------------*
065600 2200-GENERAR-TRANSACCIONES.
065700
065800     STRING 'TXN' WS-TXN-SEQ DELIMITED BY SIZE
065900         INTO TR-TXN-ID.
066000
066100     MOVE 1 TO WS-RANGE-LOW.
066200     MOVE WS-PARM-NUM-CUSTOMERS TO WS-RANGE-HIGH.
066300     PERFORM 1900-SIGUIENTE-ALEATORIO
066400        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
066500     MOVE WS-RANDOM-RESULT TO WS-FK-CUST-SEQ.
066600     STRING 'CUST' WS-FK-CUST-SEQ DELIMITED BY SIZE
066700         INTO TR-CUST-ID.
066800
066900     PERFORM 2210-ARMAR-FECHA-HORA
067000        THRU 2210-ARMAR-FECHA-HORA-FIN.
067100
067200     MOVE 1 TO WS-RANGE-LOW.
067300     MOVE 5 TO WS-RANGE-HIGH.
067400     PERFORM 1900-SIGUIENTE-ALEATORIO
067500        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
067600     MOVE WS-RANDOM-RESULT TO WS-ITEM-IX.
067700     MOVE WS-PM-ENTRY (WS-ITEM-IX) TO TR-PAY-METHOD.
067800
067900     MOVE WS-TXN-SEQ TO WS-LINE-QTY.
068000     STRING WS-TXN-SEQ DELIMITED BY SIZE
068100            ' STOREFRONT WAY, SUITE ' DELIMITED BY SIZE
068200            WS-LINE-QTY DELIMITED BY SIZE
068300         INTO TR-SHIP-ADDRESS.
068400
068500     MOVE 1 TO WS-RANGE-LOW.
068600     MOVE 5 TO WS-RANGE-HIGH.
068700     PERFORM 1900-SIGUIENTE-ALEATORIO
068800        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
068900     MOVE WS-RANDOM-RESULT TO WS-ITEMS-THIS-TXN.
069000
069100     MOVE ZERO TO WS-TXN-TOTAL-ACC.
069200
069300     PERFORM 2220-GENERAR-ITEM
069400        THRU 2220-GENERAR-ITEM-FIN
069500       VARYING WS-ITEM-IX FROM 1 BY 1
069600         UNTIL WS-ITEM-IX > WS-ITEMS-THIS-TXN.
069700
069800     COMPUTE TR-TOTAL-AMOUNT ROUNDED = WS-TXN-TOTAL-ACC.
069900
070000     WRITE TXN-RECORD.
070100
070200 2200-GENERAR-TRANSACCIONES-FIN.
070300     EXIT.
070400
070500*----------------------------------------------------------------*
070600 2210-ARMAR-FECHA-HORA.
070700
070800     MOVE WS-PARM-TXN-START-DAY TO WS-RANGE-LOW.
070900     COMPUTE WS-RANGE-HIGH =
071000         WS-PARM-TXN-START-DAY + WS-PARM-TXN-DAY-SPAN - 1.
071100     PERFORM 1900-SIGUIENTE-ALEATORIO
071200        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
071300
071400*    CRUDE DAY-OF-YEAR TO MONTH/DAY SPLIT - GOOD ENOUGH FOR A
071500*    TEST-DATA FEED; NOT THE CALENDAR ROUTINE USED BY WAREHSE.
071600     MOVE WS-PARM-TXN-YEAR TO TR-TXN-YYYY.
071700     DIVIDE WS-RANDOM-RESULT BY 28 GIVING TR-TXN-MM
071800             REMAINDER TR-TXN-DD.
071900     IF TR-TXN-MM > 12
072000         MOVE 12 TO TR-TXN-MM
072100     END-IF.
072200     IF TR-TXN-MM = 0
072300         MOVE 1 TO TR-TXN-MM
072400     END-IF.
072500     IF TR-TXN-DD = 0
072600         MOVE 1 TO TR-TXN-DD
072700     END-IF.
072800
072900     MOVE 0 TO WS-RANGE-LOW.
073000     MOVE 23 TO WS-RANGE-HIGH.
073100     PERFORM 1900-SIGUIENTE-ALEATORIO
073200        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
073300     MOVE WS-RANDOM-RESULT TO TR-TXN-HH.
073400     MOVE 0 TO WS-RANGE-LOW.
073500     MOVE 59 TO WS-RANGE-HIGH.
073600     PERFORM 1900-SIGUIENTE-ALEATORIO
073700        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
073800     MOVE WS-RANDOM-RESULT TO TR-TXN-MIN.
073900     PERFORM 1900-SIGUIENTE-ALEATORIO
074000        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
074100     MOVE WS-RANDOM-RESULT TO TR-TXN-SS.
074200
074300     IF TR-TXN-DATE < WS-MIN-TXN-DATE
074400         MOVE TR-TXN-DATE TO WS-MIN-TXN-DATE
074500     END-IF.
074600     IF TR-TXN-DATE > WS-MAX-TXN-DATE
074700         MOVE TR-TXN-DATE TO WS-MAX-TXN-DATE
074800     END-IF.
074900
075000 2210-ARMAR-FECHA-HORA-FIN.
075100     EXIT.
075200
075300*----------------------------------------------------------------*
075400 2220-GENERAR-ITEM.
075500
075600     ADD 1 TO WS-ITEM-SEQ.
075700     STRING 'ITEM' WS-ITEM-SEQ DELIMITED BY SIZE
075800         INTO IR-ITEM-ID.
075900     MOVE TR-TXN-ID TO IR-TXN-ID.
076000
076100     MOVE 1 TO WS-RANGE-LOW.
076200     MOVE WS-PARM-NUM-PRODUCTS TO WS-RANGE-HIGH.
076300     PERFORM 1900-SIGUIENTE-ALEATORIO
076400        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
076500     MOVE WS-RANDOM-RESULT TO WS-FK-PROD-SEQ.
076600     STRING 'PROD' WS-FK-PROD-SEQ DELIMITED BY SIZE
076700         INTO IR-PROD-ID.
076800
076900     MOVE 1 TO WS-RANGE-LOW.
077000     MOVE 5 TO WS-RANGE-HIGH.
077100     PERFORM 1900-SIGUIENTE-ALEATORIO
077200        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
077300     MOVE WS-RANDOM-RESULT TO IR-QUANTITY.
077400
077500     MOVE 500 TO WS-RANGE-LOW.
077600     MOVE 250000 TO WS-RANGE-HIGH.
077700     PERFORM 1900-SIGUIENTE-ALEATORIO
077800        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
077900     MOVE WS-RANDOM-RESULT TO WS-PRICE-CENTS.
078000     COMPUTE IR-UNIT-PRICE = WS-PRICE-CENTS / 100.
078100
078200     MOVE 1 TO WS-RANGE-LOW.
078300     MOVE 4 TO WS-RANGE-HIGH.
078400     PERFORM 1900-SIGUIENTE-ALEATORIO
078500        THRU 1900-SIGUIENTE-ALEATORIO-FIN.
078600     MOVE WS-RANDOM-RESULT TO WS-LINE-DISC-IX.
078700     MOVE WS-DS-ENTRY (WS-LINE-DISC-IX) TO IR-DISC-PCT.
078800
078900     COMPUTE WS-LINE-RAW =
079000         IR-QUANTITY * IR-UNIT-PRICE
079100         * (1 - (IR-DISC-PCT / 100)).
079200     COMPUTE IR-LINE-TOTAL ROUNDED = WS-LINE-RAW.
079300
079400     ADD IR-LINE-TOTAL TO WS-TXN-TOTAL-ACC.
079500
079600     WRITE ITEM-RECORD.
079700
079800 2220-GENERAR-ITEM-FIN.
079900     EXIT.
080000
080100*----------------------------------------------------------------*
080200 2900-VALIDAR-INTEGRIDAD.
080300
080400*    CR-6014 - THIS USED TO ASSUME A CLEAN RUN AND ZERO THE
080500*    COUNTERS WITHOUT LOOKING.  09/14/2003 PROVED THAT WRONG -
080600*    THE ASSUMPTION DID NOT HOLD.  BOTH FILES ARE LINE
080700*    SEQUENTIAL SO THE ONLY WAY TO KNOW WHAT WE REALLY WROTE IS
080800*    TO CLOSE THEM, OPEN THEM BACK UP FOR INPUT, AND WALK EVERY
080900*    RECORD AGAINST THE CUSTOMER/PRODUCT/TRANSACTION RANGES.
081000     MOVE ZERO TO WS-ORPHAN-CUST WS-ORPHAN-PROD WS-ORPHAN-TXN.
081100
081200     CLOSE TRANSACTIONS-FILE.
081300     OPEN INPUT TRANSACTIONS-FILE.
081400     IF NOT FS-TRANSACTNS-OK
081500         DISPLAY 'DATAGEN - UNABLE TO REOPEN TRANSACTNS FOR CHECK'
081600         DISPLAY 'FILE STATUS: ' FS-TRANSACTNS
081700         STOP RUN
081800     END-IF.
081900
082000     MOVE 'N' TO WS-TRN-EOF-SW.
082100     PERFORM 2910-LEER-TRANSACCION
082200        THRU 2910-LEER-TRANSACCION-FIN
082300        UNTIL WS-TRN-EOF.
082400
082500     CLOSE TRANSACTIONS-FILE.
082600
082700     CLOSE ITEMS-FILE.
082800     OPEN INPUT ITEMS-FILE.
082900     IF NOT FS-TXNITEMS-OK
083000         DISPLAY 'DATAGEN - UNABLE TO REOPEN TXNITEMS FOR CHECK'
083100         DISPLAY 'FILE STATUS: ' FS-TXNITEMS
083200         STOP RUN
083300     END-IF.
083400
083500     MOVE 'N' TO WS-ITM-EOF-SW.
083600     PERFORM 2920-LEER-ITEM
083700        THRU 2920-LEER-ITEM-FIN
083800        UNTIL WS-ITM-EOF.
083900
084000     CLOSE ITEMS-FILE.
084100
084200 2900-VALIDAR-INTEGRIDAD-FIN.
084300     EXIT.
084400
084500*----------------------------------------------------------------*
084600 2910-LEER-TRANSACCION.
084700
084800     READ TRANSACTIONS-FILE
084900         AT END
085000             MOVE 'Y' TO WS-TRN-EOF-SW
085100         NOT AT END
085200             MOVE TR-CUST-ID TO WS-CUST-FK-CHECK
085300             IF WS-CFC-NUMBER < 1 OR
085400                WS-CFC-NUMBER > WS-PARM-NUM-CUSTOMERS
085500                 ADD 1 TO WS-ORPHAN-CUST
085600             END-IF
085700     END-READ.
085800
085900 2910-LEER-TRANSACCION-FIN.
086000     EXIT.
086100
086200*----------------------------------------------------------------*
086300 2920-LEER-ITEM.
086400
086500     READ ITEMS-FILE
086600         AT END
086700             MOVE 'Y' TO WS-ITM-EOF-SW
086800         NOT AT END
086900             MOVE IR-PROD-ID TO WS-PROD-FK-CHECK
087000             IF WS-PFC-NUMBER < 1 OR
087100                WS-PFC-NUMBER > WS-PARM-NUM-PRODUCTS
087200                 ADD 1 TO WS-ORPHAN-PROD
087300             END-IF
087400             MOVE IR-TXN-ID TO WS-TXN-FK-CHECK
087500             IF WS-TFC-NUMBER < 1 OR
087600                WS-TFC-NUMBER > WS-PARM-NUM-TXNS
087700                 ADD 1 TO WS-ORPHAN-TXN
087800             END-IF
087900     END-READ.
088000
088100 2920-LEER-ITEM-FIN.
088200     EXIT.
088300
088400*----------------------------------------------------------------*
088500 3000-FINALIZAR-PROGRAMA.
088600
088700     PERFORM 3100-ESCRIBIR-METADATA
088800        THRU 3100-ESCRIBIR-METADATA-FIN.
088900
089000     PERFORM 3200-CERRAR-ARCHIVOS
089100        THRU 3200-CERRAR-ARCHIVOS-FIN.
089200
089300 3000-FINALIZAR-PROGRAMA-FIN.
089400     EXIT.
089500
089600*----------------------------------------------------------------*
089700 3100-ESCRIBIR-METADATA.
089800
089900     MOVE 'DATAGEN ' TO RS-RH-PROGRAM.
090000     MOVE WS-RDX-DATE-TEXT TO RS-RH-RUN-DATE.
090100     MOVE RS-RUN-HEADER-LINE TO GM-LINE.
090200     WRITE GM-LINE.
090300
090400     MOVE WS-PARM-NUM-CUSTOMERS TO RS-GC-CUSTOMERS.
090500     MOVE WS-PARM-NUM-PRODUCTS TO RS-GC-PRODUCTS.
090600     MOVE WS-PARM-NUM-TXNS TO RS-GC-TRANSACTIONS.
090700     MOVE WS-ITEM-SEQ TO RS-GC-ITEMS.
090800     MOVE RS-GEN-COUNTS-LINE TO GM-LINE.
090900     WRITE GM-LINE.
091000
091100     MOVE WS-MIN-TXN-DATE TO RS-GR-MIN-DATE.
091200     MOVE WS-MAX-TXN-DATE TO RS-GR-MAX-DATE.
091300     IF WS-ORPHAN-CUST = ZERO AND WS-ORPHAN-PROD = ZERO
091400        AND WS-ORPHAN-TXN = ZERO
091500         MOVE 100 TO RS-GR-SCORE
091600     ELSE
091700         MOVE 90 TO RS-GR-SCORE
091800     END-IF.
091900     MOVE RS-GEN-RANGE-LINE TO GM-LINE.
092000     WRITE GM-LINE.
092100
092200 3100-ESCRIBIR-METADATA-FIN.
092300     EXIT.
092400
092500*----------------------------------------------------------------*
092600 3200-CERRAR-ARCHIVOS.
092700
092800*    TRANSACTIONS-FILE AND ITEMS-FILE WERE ALREADY CLOSED BY
092900*    2900-VALIDAR-INTEGRIDAD AFTER THE RECHECK READ - NOT
093000*    REPEATED HERE (CR-6014).
093100     CLOSE CUSTOMERS-FILE
093200           PRODUCTS-FILE
093300           GENMETA-FILE.
093400
093500 3200-CERRAR-ARCHIVOS-FIN.
093600     EXIT.
093700*----------------------------------------------------------------*
093800
093900 END PROGRAM DATAGEN.
