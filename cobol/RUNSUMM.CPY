000100*----------------------------------------------------------------*
000200*  RUNSUMM  --  RUN-SUMMARY PRINT-LINE LAYOUTS
000300*  SHARED BY DATAGEN, INGEST, STAGPROD, WAREHSE, QUALCHK AND
000400*  ANALYTIX FOR THEIR MACHINE-READABLE RUN SUMMARIES, AND BY
000500*  WAREHSE FOR THE AGG-DAILY-SALES COLUMNAR LISTING.
000600*----------------------------------------------------------------*
000700 01  RS-RUN-HEADER-LINE.
000800     05  FILLER                  PIC X(08) VALUE 'PROGRAM:'.
000900     05  RS-RH-PROGRAM           PIC X(08).
001000     05  FILLER                  PIC X(02) VALUE SPACES.
001100     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.
001200     05  RS-RH-RUN-DATE          PIC X(10).
001300     05  FILLER                  PIC X(46) VALUE SPACES.
001400
001500 01  RS-GEN-COUNTS-LINE.
001600     05  FILLER                  PIC X(12) VALUE 'CUSTOMERS: '.
001700     05  RS-GC-CUSTOMERS         PIC ZZZ,ZZ9.
001800     05  FILLER                  PIC X(04) VALUE SPACES.
001900     05  FILLER                  PIC X(10) VALUE 'PRODUCTS: '.
002000     05  RS-GC-PRODUCTS          PIC ZZZ,ZZ9.
002100     05  FILLER                  PIC X(04) VALUE SPACES.
002200     05  FILLER                  PIC X(14) VALUE 'TRANSACTIONS: '.
002300     05  RS-GC-TRANSACTIONS      PIC ZZZ,ZZ9.
002400     05  FILLER                  PIC X(04) VALUE SPACES.
002500     05  FILLER                  PIC X(07) VALUE 'ITEMS: '.
002600     05  RS-GC-ITEMS             PIC ZZZ,ZZ9.
002700     05  FILLER                  PIC X(08) VALUE SPACES.
002800
002900 01  RS-GEN-RANGE-LINE.
003000     05  FILLER                  PIC X(15) VALUE 'MIN TXN DATE: '.
003100     05  RS-GR-MIN-DATE          PIC X(10).
003200     05  FILLER                  PIC X(04) VALUE SPACES.
003300     05  FILLER                  PIC X(15) VALUE 'MAX TXN DATE: '.
003400     05  RS-GR-MAX-DATE          PIC X(10).
003500     05  FILLER                  PIC X(04) VALUE SPACES.
003600     05  FILLER                  PIC X(18) VALUE 'INTEGRITY SCORE: '.
003700     05  RS-GR-SCORE             PIC ZZ9.
003800     05  FILLER                  PIC X(08) VALUE SPACES.
003900
004000 01  RS-ING-TABLE-LINE.
004100     05  FILLER                  PIC X(07) VALUE 'TABLE: '.
004200     05  RS-IT-TABLE             PIC X(18).
004300     05  FILLER                  PIC X(07) VALUE 'ROWS: '.
004400     05  RS-IT-ROWS              PIC ZZZ,ZZ9.
004500     05  FILLER                  PIC X(04) VALUE SPACES.
004600     05  FILLER                  PIC X(08) VALUE 'STATUS: '.
004700     05  RS-IT-STATUS            PIC X(07).
004800     05  FILLER                  PIC X(02) VALUE SPACES.
004900     05  RS-IT-ERROR             PIC X(24).
005000
005100 01  RS-XFM-TABLE-LINE.
005200     05  FILLER                  PIC X(07) VALUE 'TABLE: '.
005300     05  RS-XT-TABLE             PIC X(18).
005400     05  FILLER                  PIC X(04) VALUE SPACES.
005500     05  FILLER                  PIC X(07) VALUE 'IN:    '.
005600     05  RS-XT-IN-COUNT          PIC ZZZ,ZZ9.
005700     05  FILLER                  PIC X(04) VALUE SPACES.
005800     05  FILLER                  PIC X(07) VALUE 'OUT:   '.
005900     05  RS-XT-OUT-COUNT         PIC ZZZ,ZZ9.
006000     05  FILLER                  PIC X(02) VALUE SPACES.
006100     05  RS-XT-RULE              PIC X(30).
006200
006300 01  RS-QC-CHECK-LINE.
006400     05  FILLER                  PIC X(07) VALUE 'CHECK: '.
006500     05  RS-QC-NAME              PIC X(22).
006600     05  FILLER                  PIC X(08) VALUE 'STATUS: '.
006700     05  RS-QC-STATUS            PIC X(06).
006800     05  FILLER                  PIC X(04) VALUE SPACES.
006900     05  FILLER                  PIC X(13) VALUE 'VIOLATIONS: '.
007000     05  RS-QC-COUNT             PIC ZZZ,ZZ9.
007100     05  FILLER                  PIC X(07) VALUE SPACES.
007200
007300 01  RS-QC-SCORE-LINE.
007400     05  FILLER                  PIC X(07) VALUE 'SCORE: '.
007500     05  RS-QS-SCORE             PIC ZZ9.
007600     05  FILLER                  PIC X(04) VALUE SPACES.
007700     05  FILLER                  PIC X(07) VALUE 'GRADE: '.
007800     05  RS-QS-GRADE             PIC X(01).
007900     05  FILLER                  PIC X(58) VALUE SPACES.
008000
008100 01  RS-ANLX-QUERY-LINE.
008200     05  FILLER                  PIC X(07) VALUE 'QUERY: '.
008300     05  RS-AQ-QUERY-NUM         PIC ZZ9.
008400     05  FILLER                  PIC X(04) VALUE SPACES.
008500     05  FILLER                  PIC X(06) VALUE 'ROWS: '.
008600     05  RS-AQ-ROWS              PIC ZZZ,ZZ9.
008700     05  FILLER                  PIC X(04) VALUE SPACES.
008800     05  FILLER                  PIC X(09) VALUE 'COLUMNS: '.
008900     05  RS-AQ-COLUMNS           PIC Z9.
009000     05  FILLER                  PIC X(46) VALUE SPACES.
009100
009200*----------------------------------------------------------------*
009300*  AGG-DAILY-SALES COLUMNAR LISTING -- HEADER, DETAIL, GRAND
009400*  TOTAL LINES, PRODUCED BY WAREHSE AFTER THE DAILY CONTROL
009500*  BREAK.
009600*----------------------------------------------------------------*
009700 01  RS-DAILY-HEADER-LINE.
009800     05  FILLER                  PIC X(09) VALUE 'DATE-KEY '.
009900     05  FILLER                  PIC X(11) VALUE 'TXN-COUNT  '.
010000     05  FILLER                  PIC X(14) VALUE 'TOTAL-SALES   '.
010100     05  FILLER                  PIC X(14) VALUE 'TOTAL-PROFIT  '.
010200     05  FILLER                  PIC X(14) VALUE 'CUSTOMER-COUNT'.
010300
010400 01  RS-DAILY-DETAIL-LINE.
010500     05  RS-DD-DATE-KEY          PIC 9(08).
010600     05  FILLER                  PIC X(02) VALUE SPACES.
010700     05  RS-DD-TXN-COUNT         PIC ZZZ,ZZ9.
010800     05  FILLER                  PIC X(03) VALUE SPACES.
010900     05  RS-DD-TOTAL-SALES       PIC $$$,$$$,$$9.99.
011000     05  FILLER                  PIC X(02) VALUE SPACES.
011100     05  RS-DD-TOTAL-PROFIT      PIC $$$,$$$,$$9.99.
011200     05  FILLER                  PIC X(02) VALUE SPACES.
011300     05  RS-DD-CUSTOMER-COUNT    PIC ZZZ,ZZ9.
011400
011500 01  RS-DAILY-TOTAL-LINE.
011600     05  FILLER                  PIC X(10) VALUE 'GRAND TOT.'.
011700     05  RS-DT-TXN-COUNT         PIC ZZZ,ZZ9.
011800     05  FILLER                  PIC X(03) VALUE SPACES.
011900     05  RS-DT-TOTAL-SALES       PIC $$$,$$$,$$9.99.
012000     05  FILLER                  PIC X(02) VALUE SPACES.
012100     05  RS-DT-TOTAL-PROFIT      PIC $$$,$$$,$$9.99.
012200     05  FILLER                  PIC X(02) VALUE SPACES.
012300     05  RS-DT-CUSTOMER-COUNT    PIC ZZZ,ZZ9.
