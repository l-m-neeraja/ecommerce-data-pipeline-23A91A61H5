000100******************************************************************
000200* PROGRAM-ID. CLCALFEC
000300* CALENDAR-ATTRIBUTE CALCULATOR - GIVEN A YEAR/MONTH/DAY, RETURNS
000400* THE QUARTER, MONTH NAME, DAY-OF-WEEK NAME, ISO WEEK NUMBER AND
000500* WEEKEND FLAG NEEDED TO BUILD ONE DIM-DATE ROW.  CALLED BY
000600* WAREHSE ONCE PER CALENDAR DAY IN THE WAREHOUSE BUILD.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.             CLCALFEC.
001000 AUTHOR.                 S A PRITCHARD.
001100 INSTALLATION.           COMMONWEALTH DATA SERVICES.
001200 DATE-WRITTEN.           05/02/1992.
001300 DATE-COMPILED.
001400 SECURITY.               COMMONWEALTH DATA SERVICES - INTERNAL
001500     USE ONLY.  NOT FOR RELEASE OUTSIDE THE DATA CENTER.
001600*----------------------------------------------------------------*
001700*                     C H A N G E   L O G
001800*----------------------------------------------------------------*
001900* 05/02/1992  SAP     ORIGINAL - REPLACED THE OLD DATE-VALIDATION
002000*                     ROUTINE WITH A CALENDAR-ATTRIBUTE ROUTINE
002100*                     FOR THE NEW WAREHOUSE BUILD JOB.
002200* 05/30/1992  SAP     ZELLER CONGRUENCE WAS GIVING MONDAY FOR
002300*                     1/1/1992 - SIGN OF THE MOD-7 REMAINDER WAS
002400*                     NOT BEING FORCED POSITIVE.  FIXED IN 2100.
002500* 12/11/1993  RLH     QUARTER FORMULA SIMPLIFIED TO INTEGER
002600*                     DIVIDE, NO MORE NESTED IFS.
002700* 07/08/1995  SAP     ISO WEEK NUMBER ADDED FOR THE NEW WEEKLY
002800*                     ROLLUP REPORT (PARAGRAPH 2300 IS NEW).
002900* 10/21/1998  KAT     Y2K-118 - LK-CALC-YEAR CONFIRMED 4-DIGIT
003000*                     ON ENTRY; NO 2-DIGIT WINDOW LOGIC EXISTED
003100*                     IN THIS PROGRAM TO BEGIN WITH.
003200* 03/19/2002  BDW     CR-5891 - WEEK 53 EDGE CASE AT YEAR-END
003300*                     DOCUMENTED IN 2300 BUT LEFT AS-IS; NOT
003400*                     WORTH THE REWRITE FOR THIS FEED.
003500* 02/06/2006  KAT     CR-6014 - WS-LEAP-YEAR-SW MOVED OUT TO A
003600*                     77-LEVEL.  IT WAS THE ONLY ITEM IN ITS
003700*                     GROUP AND DID NOT NEED ONE.
003800* 11/04/2006  MTF     CR-6650 - DAY/MONTH-NAME TABLES MOVED OUT
003900*                     OF LINE SO WAREHSE COULD SHARE THE SAME
004000*                     COPY OF THIS ROUTINE FOR THE ANALYTICS JOB.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100 01  WS-ZELLER-WORK.
005200     05  WS-ZW-YEAR              PIC 9(04) COMP.
005300     05  WS-ZW-MONTH             PIC 9(02) COMP.
005400     05  WS-ZW-CENTURY           PIC 9(02) COMP.
005500     05  WS-ZW-YR-IN-CENT        PIC 9(02) COMP.
005600     05  WS-ZW-TERM1             PIC S9(04) COMP.
005700     05  WS-ZW-H-RAW             PIC S9(04) COMP.
005800     05  WS-ZW-H-MOD7            PIC S9(04) COMP.
005900     05  WS-ZW-QUOTIENT          PIC S9(04) COMP.
006000     05  WS-ISO-WEEKDAY          PIC 9(01) COMP.
006100     05  FILLER                  PIC X(04).
006200
006300 01  WS-ZELLER-WORK-ALPHA-R REDEFINES WS-ZELLER-WORK.
006400     05  WS-ZW-ALL-DISPLAY       PIC X(26).
006500
006600 01  WS-ORDINAL-WORK.
006700     05  WS-OW-DAYS-BEFORE       PIC 9(03) COMP.
006800     05  WS-OW-ORDINAL-DAY       PIC 9(03) COMP.
006900     05  WS-OW-WEEK-RAW          PIC S9(04) COMP.
007000     05  FILLER                  PIC X(04).
007100
007200 01  WS-ORDINAL-WORK-ALPHA-R REDEFINES WS-ORDINAL-WORK.
007300     05  WS-OW-ALL-DISPLAY       PIC X(14).
007400
007500 01  WS-MONTH-DAYS-TABLE.
007600     05  WS-MD-ENTRY OCCURS 12 TIMES PIC 9(02) COMP
007700             VALUE ZERO.
007800     05  FILLER                  PIC X(04).
007900
008000 01  WS-MONTH-DAYS-TABLE-NUM-R REDEFINES WS-MONTH-DAYS-TABLE.
008100     05  WS-MD-PACKED            PIC 9(24).
008200     05  FILLER                  PIC X(04).
008300
008400 77  WS-LEAP-YEAR-SW             PIC X(01) VALUE 'N'.
008500     88  WS-IS-LEAP-YEAR             VALUE 'Y'.
008600
008700*----------------------------------------------------------------*
008800 LINKAGE SECTION.
008900 01  LK-ENTRADA.
009000     05  LK-CALC-YEAR            PIC 9(04).
009100     05  LK-CALC-MONTH           PIC 9(02).
009200     05  LK-CALC-DAY             PIC 9(02).
009300
009400 01  LK-SALIDA.
009500     05  LK-QUARTER-OUT          PIC 9(01).
009600     05  LK-MONTH-NAME-OUT       PIC X(09).
009700     05  LK-DAY-NAME-OUT         PIC X(09).
009800     05  LK-WEEK-OUT             PIC 9(02).
009900     05  LK-WEEKEND-OUT          PIC X(01).
010000
010100*----------------------------------------------------------------*
010200 PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
010300*----------------------------------------------------------------*
010400
010500 0000-CLCALFEC.
010600
010700     PERFORM 1000-INICIAR-PROGRAMA
010800        THRU 1000-INICIAR-PROGRAMA-FIN.
010900
011000     PERFORM 2000-CALCULAR-TRIMESTRE
011100        THRU 2000-CALCULAR-TRIMESTRE-FIN.
011200
011300     PERFORM 2100-CALCULAR-DIA-SEMANA
011400        THRU 2100-CALCULAR-DIA-SEMANA-FIN.
011500
011600     PERFORM 2200-CALCULAR-NOMBRES
011700        THRU 2200-CALCULAR-NOMBRES-FIN.
011800
011900     PERFORM 2300-CALCULAR-SEMANA-ISO
012000        THRU 2300-CALCULAR-SEMANA-ISO-FIN.
012100
012200     EXIT PROGRAM.
012300
012400*----------------------------------------------------------------*
012500 1000-INICIAR-PROGRAMA.
012600
012700     INITIALIZE LK-QUARTER-OUT LK-MONTH-NAME-OUT
012800                LK-DAY-NAME-OUT LK-WEEK-OUT LK-WEEKEND-OUT.
012900
013000     MOVE 31 TO WS-MD-ENTRY (1).
013100     MOVE 28 TO WS-MD-ENTRY (2).
013200     MOVE 31 TO WS-MD-ENTRY (3).
013300     MOVE 30 TO WS-MD-ENTRY (4).
013400     MOVE 31 TO WS-MD-ENTRY (5).
013500     MOVE 30 TO WS-MD-ENTRY (6).
013600     MOVE 31 TO WS-MD-ENTRY (7).
013700     MOVE 31 TO WS-MD-ENTRY (8).
013800     MOVE 30 TO WS-MD-ENTRY (9).
013900     MOVE 31 TO WS-MD-ENTRY (10).
014000     MOVE 30 TO WS-MD-ENTRY (11).
014100     MOVE 31 TO WS-MD-ENTRY (12).
014200
014300     MOVE 'N' TO WS-LEAP-YEAR-SW.
014400     DIVIDE LK-CALC-YEAR BY 4 GIVING WS-ZW-QUOTIENT
014500             REMAINDER WS-ZW-H-MOD7.
014600     IF WS-ZW-H-MOD7 = ZERO
014700         MOVE 'Y' TO WS-LEAP-YEAR-SW
014800     END-IF.
014900     IF WS-IS-LEAP-YEAR
015000         MOVE 29 TO WS-MD-ENTRY (2)
015100     END-IF.
015200
015300 1000-INICIAR-PROGRAMA-FIN.
015400     EXIT.
015500
015600*----------------------------------------------------------------*
015700 2000-CALCULAR-TRIMESTRE.
015800
015900*    QUARTER = (MONTH - 1) / 3 + 1, INTEGER DIVIDE
016000     COMPUTE LK-QUARTER-OUT =
016100         ((LK-CALC-MONTH - 1) / 3) + 1.
016200
016300 2000-CALCULAR-TRIMESTRE-FIN.
016400     EXIT.
016500
016600*----------------------------------------------------------------*
016700 2100-CALCULAR-DIA-SEMANA.
016800
016900*    ZELLER'S CONGRUENCE - JAN/FEB COUNT AS MONTHS 13/14 OF THE
017000*    PRECEDING YEAR.
017100     MOVE LK-CALC-YEAR TO WS-ZW-YEAR.
017200     MOVE LK-CALC-MONTH TO WS-ZW-MONTH.
017300
017400     IF LK-CALC-MONTH < 3
017500         ADD 12 TO WS-ZW-MONTH
017600         SUBTRACT 1 FROM WS-ZW-YEAR
017700     END-IF.
017800
017900     DIVIDE WS-ZW-YEAR BY 100 GIVING WS-ZW-CENTURY
018000             REMAINDER WS-ZW-YR-IN-CENT.
018100
018200     COMPUTE WS-ZW-TERM1 = (13 * (WS-ZW-MONTH + 1)) / 5.
018300
018400     COMPUTE WS-ZW-H-RAW =
018500         LK-CALC-DAY + WS-ZW-TERM1 + WS-ZW-YR-IN-CENT
018600         + (WS-ZW-YR-IN-CENT / 4) + (WS-ZW-CENTURY / 4)
018700         - (2 * WS-ZW-CENTURY).
018800
018900     DIVIDE WS-ZW-H-RAW BY 7 GIVING WS-ZW-QUOTIENT
019000             REMAINDER WS-ZW-H-MOD7.
019100
019200     IF WS-ZW-H-MOD7 < 0
019300         ADD 7 TO WS-ZW-H-MOD7
019400     END-IF.
019500
019600*    H-MOD7: 0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI
019700     EVALUATE WS-ZW-H-MOD7
019800         WHEN 0  MOVE 6 TO WS-ISO-WEEKDAY
019900                 MOVE 'Saturday ' TO LK-DAY-NAME-OUT
020000                 MOVE 'Y' TO LK-WEEKEND-OUT
020100         WHEN 1  MOVE 7 TO WS-ISO-WEEKDAY
020200                 MOVE 'Sunday   ' TO LK-DAY-NAME-OUT
020300                 MOVE 'Y' TO LK-WEEKEND-OUT
020400         WHEN 2  MOVE 1 TO WS-ISO-WEEKDAY
020500                 MOVE 'Monday   ' TO LK-DAY-NAME-OUT
020600                 MOVE 'N' TO LK-WEEKEND-OUT
020700         WHEN 3  MOVE 2 TO WS-ISO-WEEKDAY
020800                 MOVE 'Tuesday  ' TO LK-DAY-NAME-OUT
020900                 MOVE 'N' TO LK-WEEKEND-OUT
021000         WHEN 4  MOVE 3 TO WS-ISO-WEEKDAY
021100                 MOVE 'Wednesday' TO LK-DAY-NAME-OUT
021200                 MOVE 'N' TO LK-WEEKEND-OUT
021300         WHEN 5  MOVE 4 TO WS-ISO-WEEKDAY
021400                 MOVE 'Thursday ' TO LK-DAY-NAME-OUT
021500                 MOVE 'N' TO LK-WEEKEND-OUT
021600         WHEN 6  MOVE 5 TO WS-ISO-WEEKDAY
021700                 MOVE 'Friday   ' TO LK-DAY-NAME-OUT
021800                 MOVE 'N' TO LK-WEEKEND-OUT
021900     END-EVALUATE.
022000
022100 2100-CALCULAR-DIA-SEMANA-FIN.
022200     EXIT.
022300
022400*----------------------------------------------------------------*
022500 2200-CALCULAR-NOMBRES.
022600
022700     EVALUATE LK-CALC-MONTH
022800         WHEN 1  MOVE 'January  ' TO LK-MONTH-NAME-OUT
022900         WHEN 2  MOVE 'February ' TO LK-MONTH-NAME-OUT
023000         WHEN 3  MOVE 'March    ' TO LK-MONTH-NAME-OUT
023100         WHEN 4  MOVE 'April    ' TO LK-MONTH-NAME-OUT
023200         WHEN 5  MOVE 'May      ' TO LK-MONTH-NAME-OUT
023300         WHEN 6  MOVE 'June     ' TO LK-MONTH-NAME-OUT
023400         WHEN 7  MOVE 'July     ' TO LK-MONTH-NAME-OUT
023500         WHEN 8  MOVE 'August   ' TO LK-MONTH-NAME-OUT
023600         WHEN 9  MOVE 'September' TO LK-MONTH-NAME-OUT
023700         WHEN 10 MOVE 'October  ' TO LK-MONTH-NAME-OUT
023800         WHEN 11 MOVE 'November ' TO LK-MONTH-NAME-OUT
023900         WHEN 12 MOVE 'December ' TO LK-MONTH-NAME-OUT
024000     END-EVALUATE.
024100
024200 2200-CALCULAR-NOMBRES-FIN.
024300     EXIT.
024400
024500*----------------------------------------------------------------*
024600 2300-CALCULAR-SEMANA-ISO.
024700
024800*    ORDINAL DAY OF YEAR, THEN ISO WEEK = (ORDINAL - ISO-WEEKDAY
024900*    + 10) / 7.  A DAY FALLING IN THE LAST DAYS OF DECEMBER THAT
025000*    BELONGS TO WEEK 1 OF NEXT YEAR, OR THE FIRST DAYS OF
025100*    JANUARY THAT BELONG TO WEEK 52/53 OF THE PRIOR YEAR, IS NOT
025200*    RE-YEARED HERE - SEE CR-5891 ABOVE.
025300     MOVE ZERO TO WS-OW-DAYS-BEFORE.
025400
025500     IF LK-CALC-MONTH > 1
025600         PERFORM 2310-SUMAR-DIAS-MESES
025700            THRU 2310-SUMAR-DIAS-MESES-FIN
025800     END-IF.
025900
026000     COMPUTE WS-OW-ORDINAL-DAY =
026100         WS-OW-DAYS-BEFORE + LK-CALC-DAY.
026200
026300     COMPUTE WS-OW-WEEK-RAW =
026400         (WS-OW-ORDINAL-DAY - WS-ISO-WEEKDAY + 10) / 7.
026500
026600     IF WS-OW-WEEK-RAW < 1
026700         MOVE 52 TO LK-WEEK-OUT
026800     ELSE
026900         MOVE WS-OW-WEEK-RAW TO LK-WEEK-OUT
027000     END-IF.
027100
027200 2300-CALCULAR-SEMANA-ISO-FIN.
027300     EXIT.
027400
027500*----------------------------------------------------------------*
027600 2310-SUMAR-DIAS-MESES.
027700
027800     PERFORM 2311-SUMAR-UN-MES
027900        THRU 2311-SUMAR-UN-MES-FIN
028000        VARYING WS-ZW-MONTH FROM 1 BY 1
028100           UNTIL WS-ZW-MONTH > LK-CALC-MONTH - 1.
028200
028300 2310-SUMAR-DIAS-MESES-FIN.
028400     EXIT.
028500
028600*----------------------------------------------------------------*
028700 2311-SUMAR-UN-MES.
028800
028900     ADD WS-MD-ENTRY (WS-ZW-MONTH) TO WS-OW-DAYS-BEFORE.
029000
029100 2311-SUMAR-UN-MES-FIN.
029200     EXIT.
029300*----------------------------------------------------------------*
029400
029500 END PROGRAM CLCALFEC.
