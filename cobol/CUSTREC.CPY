000100*----------------------------------------------------------------*
000200*  CUSTREC  --  CUSTOMER MASTER RECORD LAYOUT
000300*  USED BY:  DATAGEN (WRITE), INGEST (LOAD), STAGPROD (CLEANSE),
000400*            WAREHSE (DIM-CUSTOMER SOURCE), QUALCHK (AUDIT)
000500*----------------------------------------------------------------*
000600 01  CUST-RECORD.
000700     05  CR-CUST-ID              PIC X(08).
000800     05  CR-FIRST-NAME           PIC X(20).
000900     05  CR-LAST-NAME            PIC X(20).
001000     05  CR-EMAIL                PIC X(40).
001100     05  CR-PHONE                PIC X(20).
001200     05  CR-REG-DATE.
001300         10  CR-REG-YYYY         PIC 9(04).
001400         10  FILLER              PIC X       VALUE '-'.
001500         10  CR-REG-MM           PIC 9(02).
001600         10  FILLER              PIC X       VALUE '-'.
001700         10  CR-REG-DD           PIC 9(02).
001800     05  CR-CITY                 PIC X(20).
001900     05  CR-STATE                PIC X(20).
002000     05  CR-COUNTRY              PIC X(20).
002100     05  CR-AGE-GROUP            PIC X(05).
002200     05  FILLER                  PIC X(17).
002300*----------------------------------------------------------------*
002400*  ALTERNATE VIEW -- RAW DATE AS ONE CONTIGUOUS FIELD, USED WHEN
002500*  THE REGISTRATION DATE IS MOVED TO/FROM THE FLAT FEED FILE.
002600*----------------------------------------------------------------*
002700 01  CUST-RECORD-DATE-R  REDEFINES CUST-RECORD.
002800     05  FILLER                  PIC X(108).
002900     05  CRD-REG-DATE-X          PIC X(10).
003000     05  FILLER                  PIC X(82).
