000100******************************************************************
000200* PROGRAM-ID. QUALCHK
000300* AUDITS PRODUCTION CUSTOMERS, TRANSACTIONS AND ITEMS FOR
000400* COMPLETENESS (NULL E-MAIL), UNIQUENESS (DUPLICATE E-MAIL),
000500* REFERENTIAL INTEGRITY (ORPHAN TRANSACTIONS) AND ARITHMETIC
000600* CONSISTENCY (LINE-TOTAL RECOMPUTATION).  SCORES THE RUN 0-100
000700* AND ASSIGNS A LETTER GRADE.
000800******************************************************************
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.             QUALCHK.
001100 AUTHOR.                 D OKONKWO.
001200 INSTALLATION.           COMMONWEALTH DATA SERVICES.
001300 DATE-WRITTEN.           11/29/1994.
001400 DATE-COMPILED.
001500 SECURITY.               COMMONWEALTH DATA SERVICES - INTERNAL
001600     USE ONLY.  NOT FOR RELEASE OUTSIDE THE DATA CENTER.
001700*----------------------------------------------------------------*
001800*                     C H A N G E   L O G
001900*----------------------------------------------------------------*
002000* 11/29/1994  DO      ORIGINAL - AUDITORS WANTED A REPEATABLE
002100*                     CHECK THEY COULD RUN AFTER EVERY STAGPROD
002200*                     CYCLE INSTEAD OF SAMPLING PRINTOUTS BY HAND.
002300* 02/14/1995  RLH     DUPLICATE-E-MAIL CHECK NOW COUNTS DISTINCT
002400*                     COLLIDING VALUES, NOT DUPLICATE ROWS - AUDIT
002500*                     WAS OVERSTATING THE PROBLEM BY A FACTOR OF
002600*                     TWO ON REPEAT OFFENDERS.
002700* 06/06/1996  MTF     ORPHAN-TRANSACTION CHECK ADDED - A BAD
002800*                     STAGPROD RUN LEFT SEVERAL HUNDRED
002900*                     TRANSACTIONS POINTING AT CUSTOMERS THAT
003000*                     HAD BEEN PURGED.
003100* 12/02/1997  KAT     CONSISTENCY CHECK TOLERANCE WIDENED TO
003200*                     0.01 - PENNY ROUNDING ON THE DISCOUNT
003300*                     CALCULATION WAS FLAGGING GOOD ROWS.
003400* 10/21/1998  KAT     Y2K-118 - RUN-DATE FIELD ALREADY CARRIES A
003500*                     4-DIGIT YEAR, NO CHANGE REQUIRED HERE.
003600* 04/02/2001  BDW     PRB00221 - SCORE AND GRADE NOW WRITTEN TO
003700*                     THE SUMMARY LINE INSTEAD OF THE OPERATOR
003800*                     CONSOLE ONLY.
003900* 03/15/2006  MTF     CR-6044 - EMAIL TABLE WIDENED FROM 200 TO
004000*                     300 ENTRIES - CUSTOMER VOLUME HAD GROWN
004100*                     PAST THE ORIGINAL SIZING.
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT PRD-CUSTOMERS
005200         ASSIGN TO 'PRDCUST'
005300         ORGANIZATION IS INDEXED
005400         ACCESS MODE IS DYNAMIC
005500         RECORD KEY IS CR-CUST-ID
005600         FILE STATUS IS FS-PRDCUST.
005700
005800     SELECT PRD-TRANSACTNS
005900         ASSIGN TO 'PRDTXN'
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS SEQUENTIAL
006200         RECORD KEY IS TR-TXN-ID
006300         FILE STATUS IS FS-PRDTXN.
006400
006500     SELECT PRD-TXNITEMS
006600         ASSIGN TO 'PRDITEM'
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE IS SEQUENTIAL
006900         RECORD KEY IS IR-ITEM-ID
007000         FILE STATUS IS FS-PRDITEM.
007100
007200     SELECT QCRPT-FILE
007300         ASSIGN TO 'QCRPT'
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-QCRPT.
007600
007700*----------------------------------------------------------------*
007800 DATA DIVISION.
007900 FILE SECTION.
008000
008100 FD  PRD-CUSTOMERS.
008200     COPY CUSTREC.
008300
008400 FD  PRD-TRANSACTNS.
008500     COPY TXNREC.
008600
008700 FD  PRD-TXNITEMS.
008800     COPY ITEMREC.
008900
009000 FD  QCRPT-FILE.
009100 01  QC-LINE                     PIC X(80).
009200
009300 01  FS-STATUS.
009400*----------------------------------------------------------------*
009500*   FILE STATUS GROUP - ALL QUALITY-CHECK FILES                  *
009600*----------------------------------------------------------------*
009700     05  FS-PRDCUST              PIC X(02).
009800         88  FS-PRDCUST-OK               VALUE '00'.
009900         88  FS-PRDCUST-EOF              VALUE '10'.
010000         88  FS-PRDCUST-NOT-FOUND        VALUE '23'.
010100     05  FS-PRDTXN               PIC X(02).
010200         88  FS-PRDTXN-OK                VALUE '00'.
010300         88  FS-PRDTXN-EOF               VALUE '10'.
010400     05  FS-PRDITEM              PIC X(02).
010500         88  FS-PRDITEM-OK               VALUE '00'.
010600         88  FS-PRDITEM-EOF              VALUE '10'.
010700     05  FS-QCRPT                PIC X(02).
010800         88  FS-QCRPT-OK                 VALUE '00'.
010900     05  FILLER                  PIC X(06).
011000
011100*----------------------------------------------------------------*
011200 WORKING-STORAGE SECTION.
011300
011400     COPY RUNSUMM.
011500
011600 01  WS-CHECK-COUNTS.
011700     05  WS-NULL-EMAIL-COUNT     PIC 9(06) COMP VALUE ZERO.
011800     05  WS-DUP-EMAIL-COUNT      PIC 9(06) COMP VALUE ZERO.
011900     05  WS-ORPHAN-COUNT         PIC 9(06) COMP VALUE ZERO.
012000     05  WS-CONSIST-COUNT        PIC 9(06) COMP VALUE ZERO.
012100     05  WS-TOTAL-VIOLATIONS     PIC 9(06) COMP VALUE ZERO.
012200     05  FILLER                  PIC X(04).
012300
012400 01  WS-CHECK-COUNTS-ALPHA-R REDEFINES WS-CHECK-COUNTS.
012500     05  WS-CC-ALL-DISPLAY       PIC X(34).
012600
012700*    DUPLICATE-E-MAIL CHECK NEEDS THE DISTINCT VALUES AND A
012800*    RUNNING COUNT FOR EACH - 300 SLOTS COVERS THE PRODUCTION
012900*    CUSTOMER VOLUME THIS SHOP RUNS TODAY (CR-6044).
013000 01  WS-EMAIL-TABLE.
013100     05  WS-ET-ENTRY OCCURS 300 TIMES.
013200         10  WS-ET-EMAIL         PIC X(40).
013300         10  WS-ET-COUNT         PIC 9(04) COMP.
013400     05  FILLER                  PIC X(04).
013500
013600 01  WS-EMAIL-WORK.
013700     05  WS-EW-IX                PIC 9(04) COMP VALUE ZERO.
013800     05  WS-EW-TABLE-COUNT       PIC 9(04) COMP VALUE ZERO.
013900     05  WS-EW-FOUND-SW          PIC X(01) VALUE 'N'.
014000         88  WS-EW-FOUND             VALUE 'Y'.
014100     05  FILLER                  PIC X(05).
014200
014300 01  WS-CONSIST-WORK.
014400     05  WS-CW-RECOMPUTED        PIC S9(7)V99.
014500     05  WS-CW-DIFF              PIC S9(7)V99.
014600     05  FILLER                  PIC X(06).
014700
014800 01  WS-CONSIST-WORK-ALPHA-R REDEFINES WS-CONSIST-WORK.
014900     05  WS-CSW-ALL-DISPLAY      PIC X(24).
015000
015100 01  WS-EOF-SWITCHES.
015200     05  WS-CUST-EOF-SW          PIC X(01) VALUE 'N'.
015300         88  WS-CUST-EOF             VALUE 'Y'.
015400     05  WS-TXN-EOF-SW           PIC X(01) VALUE 'N'.
015500         88  WS-TXN-EOF              VALUE 'Y'.
015600     05  WS-ITEM-EOF-SW          PIC X(01) VALUE 'N'.
015700         88  WS-ITEM-EOF             VALUE 'Y'.
015800     05  FILLER                  PIC X(05).
015900
016000 01  WS-SCORE-WORK.
016100     05  WS-SCORE                PIC 9(03) COMP VALUE ZERO.
016200     05  WS-GRADE                PIC X(01) VALUE SPACES.
016300     05  FILLER                  PIC X(04).
016400
016500 01  WS-SCORE-WORK-ALPHA-R REDEFINES WS-SCORE-WORK.
016600     05  WS-SW-ALL-DISPLAY       PIC X(08).
016700
016800 01  WS-RUN-DATE-FIELDS.
016900     05  WS-RUN-DATE-YYYY        PIC 9(04).
017000     05  WS-RUN-DATE-MM          PIC 9(02).
017100     05  WS-RUN-DATE-DD          PIC 9(02).
017200     05  FILLER                  PIC X(04).
017300
017400 01  WS-RUN-DATE-X.
017500     05  WS-RDX-DATE-TEXT.
017600         10  WS-RDX-YYYY         PIC 9(04).
017700         10  FILLER              PIC X VALUE '-'.
017800         10  WS-RDX-MM           PIC 9(02).
017900         10  FILLER              PIC X VALUE '-'.
018000         10  WS-RDX-DD           PIC 9(02).
018100     05  FILLER                  PIC X(06).
018200
018300*----------------------------------------------------------------*
018400 LINKAGE SECTION.
018500*    NOT USED BY THIS PROGRAM.
018600
018700*----------------------------------------------------------------*
018800 PROCEDURE DIVISION.
018900*----------------------------------------------------------------*
019000
019100     PERFORM 1000-INICIAR-PROGRAMA
019200        THRU 1000-INICIAR-PROGRAMA-FIN.
019300
019400     PERFORM 2000-CHEQUEAR-EMAILS-NULOS
019500        THRU 2000-CHEQUEAR-EMAILS-NULOS-FIN.
019600
019700     PERFORM 2100-CHEQUEAR-EMAILS-DUP
019800        THRU 2100-CHEQUEAR-EMAILS-DUP-FIN.
019900
020000     PERFORM 2200-CHEQUEAR-HUERFANOS
020100        THRU 2200-CHEQUEAR-HUERFANOS-FIN.
020200
020300     PERFORM 2300-CHEQUEAR-CONSISTENCIA
020400        THRU 2300-CHEQUEAR-CONSISTENCIA-FIN.
020500
020600     PERFORM 2900-CALCULAR-PUNTAJE
020700        THRU 2900-CALCULAR-PUNTAJE-FIN.
020800
020900     PERFORM 3000-FINALIZAR
021000        THRU 3000-FINALIZAR-FIN.
021100
021200     STOP RUN.
021300
021400*----------------------------------------------------------------*
021500 1000-INICIAR-PROGRAMA.
021600
021700     ACCEPT WS-RUN-DATE-FIELDS FROM DATE YYYYMMDD.
021800     MOVE WS-RUN-DATE-YYYY TO WS-RDX-YYYY.
021900     MOVE WS-RUN-DATE-MM   TO WS-RDX-MM.
022000     MOVE WS-RUN-DATE-DD   TO WS-RDX-DD.
022100
022200     OPEN OUTPUT QCRPT-FILE.
022300     IF NOT FS-QCRPT-OK
022400         DISPLAY 'QUALCHK - UNABLE TO OPEN QCRPT'
022500         STOP RUN
022600     END-IF.
022700
022800     MOVE 'QUALCHK ' TO RS-RH-PROGRAM.
022900     MOVE WS-RDX-DATE-TEXT TO RS-RH-RUN-DATE.
023000     MOVE RS-RUN-HEADER-LINE TO QC-LINE.
023100     WRITE QC-LINE.
023200
023300 1000-INICIAR-PROGRAMA-FIN.
023400     EXIT.
023500
023600*----------------------------------------------------------------*
023700*    CHECK 1 - COMPLETENESS.  A NULL OR SPACE-FILLED E-MAIL ON A
023800*    PRODUCTION CUSTOMER IS ONE VIOLATION.
023900 2000-CHEQUEAR-EMAILS-NULOS.
024000
024100     MOVE 'N' TO WS-CUST-EOF-SW.
024200     OPEN INPUT PRD-CUSTOMERS.
024300
024400     PERFORM 2010-LEER-Y-CHEQUEAR-NULO
024500        THRU 2010-LEER-Y-CHEQUEAR-NULO-FIN
024600       UNTIL WS-CUST-EOF.
024700
024800     CLOSE PRD-CUSTOMERS.
024900
025000 2000-CHEQUEAR-EMAILS-NULOS-FIN.
025100     EXIT.
025200
025300*----------------------------------------------------------------*
025400 2010-LEER-Y-CHEQUEAR-NULO.
025500
025600     READ PRD-CUSTOMERS NEXT RECORD
025700         AT END
025800             MOVE 'Y' TO WS-CUST-EOF-SW
025900     END-READ.
026000
026100     IF NOT WS-CUST-EOF
026200         IF CR-EMAIL = SPACES
026300             ADD 1 TO WS-NULL-EMAIL-COUNT
026400         END-IF
026500     END-IF.
026600
026700 2010-LEER-Y-CHEQUEAR-NULO-FIN.
026800     EXIT.
026900
027000*----------------------------------------------------------------*
027100*    CHECK 2 - UNIQUENESS.  BUILDS A DISTINCT-E-MAIL TABLE WITH
027200*    A RUNNING COUNT PER VALUE; THE VIOLATION COUNT IS THE
027300*    NUMBER OF DISTINCT VALUES SEEN MORE THAN ONCE, NOT THE
027400*    NUMBER OF EXTRA ROWS (RLH, 02/14/1995).
027500 2100-CHEQUEAR-EMAILS-DUP.
027600
027700     MOVE 'N' TO WS-CUST-EOF-SW.
027800     MOVE ZERO TO WS-EW-TABLE-COUNT.
027900     OPEN INPUT PRD-CUSTOMERS.
028000
028100     PERFORM 2110-LEER-Y-ACUMULAR-EMAIL
028200        THRU 2110-LEER-Y-ACUMULAR-EMAIL-FIN
028300       UNTIL WS-CUST-EOF.
028400
028500     CLOSE PRD-CUSTOMERS.
028600
028700     PERFORM 2120-CONTAR-EMAILS-DUP
028800        THRU 2120-CONTAR-EMAILS-DUP-FIN
028900       VARYING WS-EW-IX FROM 1 BY 1
029000         UNTIL WS-EW-IX > WS-EW-TABLE-COUNT.
029100
029200 2100-CHEQUEAR-EMAILS-DUP-FIN.
029300     EXIT.
029400
029500*----------------------------------------------------------------*
029600 2110-LEER-Y-ACUMULAR-EMAIL.
029700
029800     READ PRD-CUSTOMERS NEXT RECORD
029900         AT END
030000             MOVE 'Y' TO WS-CUST-EOF-SW
030100     END-READ.
030200
030300     IF NOT WS-CUST-EOF AND CR-EMAIL NOT = SPACES
030400         MOVE 'N' TO WS-EW-FOUND-SW
030500         PERFORM 2111-PROBAR-UN-EMAIL
030600            THRU 2111-PROBAR-UN-EMAIL-FIN
030700           VARYING WS-EW-IX FROM 1 BY 1
030800             UNTIL WS-EW-IX > WS-EW-TABLE-COUNT
030900                OR WS-EW-FOUND
031000         IF NOT WS-EW-FOUND AND WS-EW-TABLE-COUNT < 300
031100             ADD 1 TO WS-EW-TABLE-COUNT
031200             MOVE CR-EMAIL TO WS-ET-EMAIL (WS-EW-TABLE-COUNT)
031300             MOVE 1 TO WS-ET-COUNT (WS-EW-TABLE-COUNT)
031400         END-IF
031500     END-IF.
031600
031700 2110-LEER-Y-ACUMULAR-EMAIL-FIN.
031800     EXIT.
031900
032000*----------------------------------------------------------------*
032100 2111-PROBAR-UN-EMAIL.
032200
032300     IF WS-ET-EMAIL (WS-EW-IX) = CR-EMAIL
032400         MOVE 'Y' TO WS-EW-FOUND-SW
032500         ADD 1 TO WS-ET-COUNT (WS-EW-IX)
032600     END-IF.
032700
032800 2111-PROBAR-UN-EMAIL-FIN.
032900     EXIT.
033000
033100*----------------------------------------------------------------*
033200 2120-CONTAR-EMAILS-DUP.
033300
033400     IF WS-ET-COUNT (WS-EW-IX) > 1
033500         ADD 1 TO WS-DUP-EMAIL-COUNT
033600     END-IF.
033700
033800 2120-CONTAR-EMAILS-DUP-FIN.
033900     EXIT.
034000
034100*----------------------------------------------------------------*
034200*    CHECK 3 - REFERENTIAL INTEGRITY.  EVERY PRODUCTION
034300*    TRANSACTION MUST POINT AT A CUSTOMER THAT STILL EXISTS.
034400 2200-CHEQUEAR-HUERFANOS.
034500
034600     MOVE 'N' TO WS-TXN-EOF-SW.
034700     OPEN INPUT PRD-TRANSACTNS.
034800     OPEN INPUT PRD-CUSTOMERS.
034900
035000     PERFORM 2210-LEER-Y-CHEQUEAR-TXN
035100        THRU 2210-LEER-Y-CHEQUEAR-TXN-FIN
035200       UNTIL WS-TXN-EOF.
035300
035400     CLOSE PRD-TRANSACTNS.
035500     CLOSE PRD-CUSTOMERS.
035600
035700 2200-CHEQUEAR-HUERFANOS-FIN.
035800     EXIT.
035900
036000*----------------------------------------------------------------*
036100 2210-LEER-Y-CHEQUEAR-TXN.
036200
036300     READ PRD-TRANSACTNS NEXT RECORD
036400         AT END
036500             MOVE 'Y' TO WS-TXN-EOF-SW
036600     END-READ.
036700
036800     IF NOT WS-TXN-EOF
036900         MOVE TR-CUST-ID TO CR-CUST-ID
037000         READ PRD-CUSTOMERS KEY IS CR-CUST-ID
037100         IF NOT FS-PRDCUST-OK
037200             ADD 1 TO WS-ORPHAN-COUNT
037300         END-IF
037400     END-IF.
037500
037600 2210-LEER-Y-CHEQUEAR-TXN-FIN.
037700     EXIT.
037800
037900*----------------------------------------------------------------*
038000*    CHECK 4 - CONSISTENCY.  RECOMPUTE EACH LINE-TOTAL FROM ITS
038100*    OWN QUANTITY/UNIT-PRICE/DISCOUNT AND COMPARE; MORE THAN A
038200*    PENNY OFF IS A VIOLATION (KAT, 12/02/1997 - TOLERANCE 0.01).
038300 2300-CHEQUEAR-CONSISTENCIA.
038400
038500     MOVE 'N' TO WS-ITEM-EOF-SW.
038600     OPEN INPUT PRD-TXNITEMS.
038700
038800     PERFORM 2310-LEER-Y-CHEQUEAR-ITEM
038900        THRU 2310-LEER-Y-CHEQUEAR-ITEM-FIN
039000       UNTIL WS-ITEM-EOF.
039100
039200     CLOSE PRD-TXNITEMS.
039300
039400 2300-CHEQUEAR-CONSISTENCIA-FIN.
039500     EXIT.
039600
039700*----------------------------------------------------------------*
039800 2310-LEER-Y-CHEQUEAR-ITEM.
039900
040000     READ PRD-TXNITEMS NEXT RECORD
040100         AT END
040200             MOVE 'Y' TO WS-ITEM-EOF-SW
040300     END-READ.
040400
040500     IF NOT WS-ITEM-EOF
040600         COMPUTE WS-CW-RECOMPUTED ROUNDED =
040700             IR-UNIT-PRICE * IR-QUANTITY *
040800                 (1 - (IR-DISC-PCT / 100))
040900         COMPUTE WS-CW-DIFF =
041000             IR-LINE-TOTAL - WS-CW-RECOMPUTED
041100         IF WS-CW-DIFF < 0
041200             COMPUTE WS-CW-DIFF = ZERO - WS-CW-DIFF
041300         END-IF
041400         IF WS-CW-DIFF > 0.01
041500             ADD 1 TO WS-CONSIST-COUNT
041600         END-IF
041700     END-IF.
041800
041900 2310-LEER-Y-CHEQUEAR-ITEM-FIN.
042000     EXIT.
042100
042200*----------------------------------------------------------------*
042300 2900-CALCULAR-PUNTAJE.
042400
042500     COMPUTE WS-TOTAL-VIOLATIONS =
042600         WS-NULL-EMAIL-COUNT + WS-DUP-EMAIL-COUNT +
042700         WS-ORPHAN-COUNT + WS-CONSIST-COUNT.
042800
042900     IF WS-TOTAL-VIOLATIONS > 100
043000         MOVE ZERO TO WS-SCORE
043100     ELSE
043200         COMPUTE WS-SCORE = 100 - WS-TOTAL-VIOLATIONS
043300     END-IF.
043400
043500     EVALUATE TRUE
043600         WHEN WS-SCORE >= 90
043700              MOVE 'A' TO WS-GRADE
043800         WHEN WS-SCORE >= 80
043900              MOVE 'B' TO WS-GRADE
044000         WHEN WS-SCORE >= 70
044100              MOVE 'C' TO WS-GRADE
044200         WHEN WS-SCORE >= 60
044300              MOVE 'D' TO WS-GRADE
044400         WHEN OTHER
044500              MOVE 'F' TO WS-GRADE
044600     END-EVALUATE.
044700
044800 2900-CALCULAR-PUNTAJE-FIN.
044900     EXIT.
045000
045100*----------------------------------------------------------------*
045200 3000-FINALIZAR.
045300
045400     MOVE 'NULL E-MAIL           ' TO RS-QC-NAME.
045500     MOVE WS-NULL-EMAIL-COUNT TO RS-QC-COUNT.
045600     PERFORM 3010-ESCRIBIR-CHEQUEO
045700        THRU 3010-ESCRIBIR-CHEQUEO-FIN.
045800     MOVE RS-QC-CHECK-LINE TO QC-LINE.
045900     WRITE QC-LINE.
046000
046100     MOVE 'DUPLICATE E-MAIL      ' TO RS-QC-NAME.
046200     MOVE WS-DUP-EMAIL-COUNT TO RS-QC-COUNT.
046300     PERFORM 3010-ESCRIBIR-CHEQUEO
046400        THRU 3010-ESCRIBIR-CHEQUEO-FIN.
046500     MOVE RS-QC-CHECK-LINE TO QC-LINE.
046600     WRITE QC-LINE.
046700
046800     MOVE 'ORPHAN TRANSACTION    ' TO RS-QC-NAME.
046900     MOVE WS-ORPHAN-COUNT TO RS-QC-COUNT.
047000     PERFORM 3010-ESCRIBIR-CHEQUEO
047100        THRU 3010-ESCRIBIR-CHEQUEO-FIN.
047200     MOVE RS-QC-CHECK-LINE TO QC-LINE.
047300     WRITE QC-LINE.
047400
047500     MOVE 'LINE-TOTAL CONSISTENCY' TO RS-QC-NAME.
047600     MOVE WS-CONSIST-COUNT TO RS-QC-COUNT.
047700     PERFORM 3010-ESCRIBIR-CHEQUEO
047800        THRU 3010-ESCRIBIR-CHEQUEO-FIN.
047900     MOVE RS-QC-CHECK-LINE TO QC-LINE.
048000     WRITE QC-LINE.
048100
048200     MOVE WS-SCORE TO RS-QS-SCORE.
048300     MOVE WS-GRADE TO RS-QS-GRADE.
048400     MOVE RS-QC-SCORE-LINE TO QC-LINE.
048500     WRITE QC-LINE.
048600
048700     CLOSE QCRPT-FILE.
048800
048900 3000-FINALIZAR-FIN.
049000     EXIT.
049100
049200*----------------------------------------------------------------*
049300*    A CHECK "PASSES" IFF ITS OWN VIOLATION COUNT IS ZERO - THE
049400*    PASSED/FAILED WORD GOES OUT WITH THE COUNT ON THE SAME LINE
049500*    RATHER THAN AS A SEPARATE PARAGRAPH PER CHECK.
049600 3010-ESCRIBIR-CHEQUEO.
049700
049800     IF RS-QC-COUNT = ZERO
049900         MOVE 'PASSED' TO RS-QC-STATUS
050000     ELSE
050100         MOVE 'FAILED' TO RS-QC-STATUS
050200     END-IF.
050300
050400 3010-ESCRIBIR-CHEQUEO-FIN.
050500     EXIT.
050600*----------------------------------------------------------------*
050700
050800 END PROGRAM QUALCHK.
