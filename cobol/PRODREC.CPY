000100*----------------------------------------------------------------*
000200*  PRODREC  --  PRODUCT MASTER RECORD LAYOUT
000300*  USED BY:  DATAGEN (WRITE), INGEST (LOAD), STAGPROD (CLEANSE),
000400*            WAREHSE (DIM-PRODUCT SOURCE)
000500*----------------------------------------------------------------*
000600 01  PROD-RECORD.
000700     05  PR-PROD-ID              PIC X(08).
000800     05  PR-PROD-NAME            PIC X(20).
000900     05  PR-CATEGORY             PIC X(15).
001000     05  PR-SUB-CATEGORY         PIC X(15).
001100     05  PR-PRICE                PIC S9(5)V99.
001200     05  PR-COST                 PIC S9(5)V99.
001300     05  PR-BRAND                PIC X(20).
001400     05  PR-STOCK-QTY            PIC 9(04).
001500     05  PR-SUPPLIER-ID          PIC X(06).
001600     05  FILLER                  PIC X(18).
001700*----------------------------------------------------------------*
001800*  ALTERNATE VIEW -- PRICE AND COST SIDE BY SIDE AS ONE GROUP,
001900*  USED BY STAGPROD'S PRICE-VS-COST FILTER TEST.
002000*----------------------------------------------------------------*
002100 01  PROD-RECORD-MONEY-R  REDEFINES PROD-RECORD.
002200     05  FILLER                  PIC X(58).
002300     05  PRM-PRICE-COST-PAIR.
002400         10  PRM-PRICE           PIC S9(5)V99.
002500         10  PRM-COST            PIC S9(5)V99.
002600     05  FILLER                  PIC X(48).
