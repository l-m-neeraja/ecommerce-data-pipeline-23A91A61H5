000100*----------------------------------------------------------------*
000200*  DIMPROD  --  WAREHOUSE PRODUCT DIMENSION RECORD LAYOUT
000300*  (SCD TYPE 2 -- BASIC, ONE OPEN ROW PER PRODUCT)
000400*  USED BY:  WAREHSE (BUILD), PRODLKUP (RANDOM READ FOR FACT JOIN)
000500*----------------------------------------------------------------*
000600 01  DIM-PROD-RECORD.
000700     05  DPR-PRODUCT-KEY         PIC 9(06).
000800     05  DPR-PROD-ID             PIC X(08).
000900     05  DPR-PROD-NAME           PIC X(20).
001000     05  DPR-CATEGORY            PIC X(15).
001100     05  DPR-SUB-CATEGORY        PIC X(15).
001200     05  DPR-BRAND               PIC X(20).
001300     05  DPR-PRICE-RANGE         PIC X(09).
001400         88  DPR-IS-BUDGET           VALUE 'Budget'.
001500         88  DPR-IS-MID-RANGE        VALUE 'Mid-range'.
001600         88  DPR-IS-PREMIUM          VALUE 'Premium'.
001700     05  DPR-EFFECTIVE-DATE      PIC X(10).
001800     05  DPR-END-DATE            PIC X(10).
001900     05  DPR-IS-CURRENT          PIC X(01).
002000         88  DPR-ROW-IS-CURRENT      VALUE 'Y'.
002100     05  FILLER                  PIC X(06).
