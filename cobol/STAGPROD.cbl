000100******************************************************************
000200* PROGRAM-ID. STAGPROD
000300* CLEANSES AND FILTERS THE FOUR STAGING TABLES INTO PRODUCTION:
000400* CUSTOMERS AND PRODUCTS ARE TRUNCATE-AND-RELOADED, TRANSACTIONS
000500* AND TRANSACTION ITEMS ARE APPENDED WITH DUPLICATE-KEY
000600* SUPPRESSION.  ALL FOUR TABLES MOVE AS ONE UNIT OF WORK.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.             STAGPROD.
001000 AUTHOR.                 R L HASKINS.
001100 INSTALLATION.           COMMONWEALTH DATA SERVICES.
001200 DATE-WRITTEN.           06/03/1993.
001300 DATE-COMPILED.
001400 SECURITY.               COMMONWEALTH DATA SERVICES - INTERNAL
001500     USE ONLY.  NOT FOR RELEASE OUTSIDE THE DATA CENTER.
001600*----------------------------------------------------------------*
001700*                     C H A N G E   L O G
001800*----------------------------------------------------------------*
001900* 06/03/1993  RLH     ORIGINAL - STAGING-TO-PRODUCTION CLEANSE
002000*                     AND FILTER JOB, FOUR TABLES.
002100* 01/14/1995  DO      E-MAIL LOWERCASING ADDED - MARKETING WAS
002200*                     GETTING DUPLICATE-LOOKING ADDRESSES BECAUSE
002300*                     OF MIXED CASE IN THE RAW FEED.
002400* 09/02/1996  MTF     TRANSACTION AND ITEM DUPLICATE-KEY
002500*                     SUPPRESSION ADDED - APPEND-ONLY RERUNS
002600*                     WERE DOUBLING UP LINE ITEMS.
002700* 10/21/1998  KAT     Y2K-118 - NO DATE FIELDS ARE COMPARED OR
002800*                     RECOMPUTED IN THIS PROGRAM, NOTHING TO
002900*                     REVIEW.
003000* 04/02/2001  BDW     PRB00221 - TRANSFORMATION SUMMARY NOW
003100*                     SHOWS IN/OUT COUNTS FOR EACH TABLE.
003200* 11/19/2004  MTF     CR-5695 - PRODUCT FILTER WAS LETTING COST
003300*                     EQUAL TO PRICE THROUGH; TIGHTENED TO
003400*                     COST < PRICE STRICTLY.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT STG-CUSTOMERS
004500         ASSIGN TO 'STGCUST'
004600         ORGANIZATION IS INDEXED
004700         ACCESS MODE IS SEQUENTIAL
004800         RECORD KEY IS SC-CUST-ID
004900         FILE STATUS IS FS-STGCUST.
005000
005100     SELECT STG-PRODUCTS
005200         ASSIGN TO 'STGPROD'
005300         ORGANIZATION IS INDEXED
005400         ACCESS MODE IS SEQUENTIAL
005500         RECORD KEY IS SP-PROD-ID
005600         FILE STATUS IS FS-STGPROD.
005700
005800     SELECT STG-TRANSACTNS
005900         ASSIGN TO 'STGTXN'
006000         ORGANIZATION IS INDEXED
006100         ACCESS MODE IS SEQUENTIAL
006200         RECORD KEY IS ST-TXN-ID
006300         FILE STATUS IS FS-STGTXN.
006400
006500     SELECT STG-TXNITEMS
006600         ASSIGN TO 'STGITEM'
006700         ORGANIZATION IS INDEXED
006800         ACCESS MODE IS SEQUENTIAL
006900         RECORD KEY IS SI-ITEM-ID
007000         FILE STATUS IS FS-STGITEM.
007100
007200     SELECT PRD-CUSTOMERS
007300         ASSIGN TO 'PRDCUST'
007400         ORGANIZATION IS INDEXED
007500         ACCESS MODE IS RANDOM
007600         RECORD KEY IS CR-CUST-ID
007700         FILE STATUS IS FS-PRDCUST.
007800
007900     SELECT PRD-PRODUCTS
008000         ASSIGN TO 'PRDPROD'
008100         ORGANIZATION IS INDEXED
008200         ACCESS MODE IS RANDOM
008300         RECORD KEY IS PR-PROD-ID
008400         FILE STATUS IS FS-PRDPROD.
008500
008600     SELECT PRD-TRANSACTNS
008700         ASSIGN TO 'PRDTXN'
008800         ORGANIZATION IS INDEXED
008900         ACCESS MODE IS RANDOM
009000         RECORD KEY IS TR-TXN-ID
009100         FILE STATUS IS FS-PRDTXN.
009200
009300     SELECT PRD-TXNITEMS
009400         ASSIGN TO 'PRDITEM'
009500         ORGANIZATION IS INDEXED
009600         ACCESS MODE IS RANDOM
009700         RECORD KEY IS IR-ITEM-ID
009800         FILE STATUS IS FS-PRDITEM.
009900
010000     SELECT XFMSUMM-FILE
010100         ASSIGN TO 'XFMSUMM'
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS FS-XFMSUMM.
010400
010500*----------------------------------------------------------------*
010600 DATA DIVISION.
010700 FILE SECTION.
010800
010900 FD  STG-CUSTOMERS.
011000 01  STG-CUST-RECORD.
011100     05  SC-CUST-ID              PIC X(08).
011200     05  FILLER                  PIC X(192).
011300
011400 FD  STG-PRODUCTS.
011500 01  STG-PROD-RECORD.
011600     05  SP-PROD-ID              PIC X(08).
011700     05  FILLER                  PIC X(112).
011800
011900 FD  STG-TRANSACTNS.
012000 01  STG-TXN-RECORD.
012100     05  ST-TXN-ID               PIC X(09).
012200     05  FILLER                  PIC X(131).
012300
012400 FD  STG-TXNITEMS.
012500 01  STG-ITEM-RECORD.
012600     05  SI-ITEM-ID              PIC X(09).
012700     05  FILLER                  PIC X(51).
012800
012900 FD  PRD-CUSTOMERS.
013000     COPY CUSTREC.
013100
013200 FD  PRD-PRODUCTS.
013300     COPY PRODREC.
013400
013500 FD  PRD-TRANSACTNS.
013600     COPY TXNREC.
013700
013800 FD  PRD-TXNITEMS.
013900     COPY ITEMREC.
014000
014100 FD  XFMSUMM-FILE.
014200 01  XS-LINE                     PIC X(80).
014300
014400 01  FS-STATUS.
014500*----------------------------------------------------------------*
014600*   FILE STATUS GROUP - FOUR STAGING, FOUR PRODUCTION, SUMMARY   *
014700*----------------------------------------------------------------*
014800     05  FS-STGCUST              PIC X(02).
014900         88  FS-STGCUST-OK               VALUE '00'.
015000         88  FS-STGCUST-EOF              VALUE '10'.
015100     05  FS-STGPROD              PIC X(02).
015200         88  FS-STGPROD-OK               VALUE '00'.
015300         88  FS-STGPROD-EOF              VALUE '10'.
015400     05  FS-STGTXN               PIC X(02).
015500         88  FS-STGTXN-OK                VALUE '00'.
015600         88  FS-STGTXN-EOF               VALUE '10'.
015700     05  FS-STGITEM              PIC X(02).
015800         88  FS-STGITEM-OK               VALUE '00'.
015900         88  FS-STGITEM-EOF              VALUE '10'.
016000     05  FS-PRDCUST              PIC X(02).
016100         88  FS-PRDCUST-OK               VALUE '00'.
016200         88  FS-PRDCUST-NOT-FOUND        VALUE '23'.
016300     05  FS-PRDPROD              PIC X(02).
016400         88  FS-PRDPROD-OK               VALUE '00'.
016500         88  FS-PRDPROD-NOT-FOUND        VALUE '23'.
016600     05  FS-PRDTXN               PIC X(02).
016700         88  FS-PRDTXN-OK                VALUE '00'.
016800         88  FS-PRDTXN-NOT-FOUND         VALUE '23'.
016900     05  FS-PRDITEM              PIC X(02).
017000         88  FS-PRDITEM-OK               VALUE '00'.
017100         88  FS-PRDITEM-NOT-FOUND        VALUE '23'.
017200     05  FS-XFMSUMM              PIC X(02).
017300         88  FS-XFMSUMM-OK               VALUE '00'.
017400     05  FILLER                  PIC X(06).
017500
017600*----------------------------------------------------------------*
017700 WORKING-STORAGE SECTION.
017800
017900     COPY RUNSUMM.
018000
018100 01  WS-IO-COUNTS.
018200     05  WS-IN-COUNT             PIC 9(06) COMP VALUE ZERO.
018300     05  WS-OUT-COUNT            PIC 9(06) COMP VALUE ZERO.
018400     05  FILLER                  PIC X(04).
018500
018600 01  WS-IO-COUNTS-ALPHA-R REDEFINES WS-IO-COUNTS.
018700     05  WS-IOC-ALL-DISPLAY      PIC X(16).
018800
018900 01  WS-CLEAN-FIELDS.
019000     05  WS-CLEAN-IX             PIC 9(02) COMP VALUE ZERO.
019100     05  WS-CLEAN-LEFT-IX        PIC 9(02) COMP VALUE ZERO.
019200     05  WS-CLEAN-RIGHT-IX       PIC 9(02) COMP VALUE ZERO.
019300     05  WS-CLEAN-WORK           PIC X(40).
019400     05  FILLER                  PIC X(10).
019500
019600 01  WS-CLEAN-FIELDS-NUM-R REDEFINES WS-CLEAN-FIELDS.
019700     05  FILLER                  PIC X(06).
019800     05  WS-CFN-ALL-DISPLAY      PIC X(50).
019900
020000 01  WS-UPPER-LOWER-TABLE.
020100     05  WS-ULT-UPPER            PIC X(26)
020200         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020300     05  WS-ULT-LOWER            PIC X(26)
020400         VALUE 'abcdefghijklmnopqrstuvwxyz'.
020500     05  FILLER                  PIC X(08).
020600
020700 01  WS-RUN-DATE-FIELDS.
020800     05  WS-RUN-DATE-YYYY        PIC 9(04).
020900     05  WS-RUN-DATE-MM          PIC 9(02).
021000     05  WS-RUN-DATE-DD          PIC 9(02).
021100     05  FILLER                  PIC X(04).
021200
021300 01  WS-RUN-DATE-FIELDS-ALPHA-R REDEFINES WS-RUN-DATE-FIELDS.
021400     05  WS-RDF-ALL-DISPLAY      PIC X(12).
021500
021600 01  WS-RUN-DATE-X.
021700     05  WS-RDX-DATE-TEXT.
021800         10  WS-RDX-YYYY         PIC 9(04).
021900         10  FILLER              PIC X VALUE '-'.
022000         10  WS-RDX-MM           PIC 9(02).
022100         10  FILLER              PIC X VALUE '-'.
022200         10  WS-RDX-DD           PIC 9(02).
022300     05  FILLER                  PIC X(04).
022400
022500*----------------------------------------------------------------*
022600 PROCEDURE DIVISION.
022700*----------------------------------------------------------------*
022800
022900     PERFORM 1000-INICIAR-PROGRAMA
023000        THRU 1000-INICIAR-PROGRAMA-FIN.
023100
023200     PERFORM 2000-DEPURAR-CLIENTES
023300        THRU 2000-DEPURAR-CLIENTES-FIN.
023400
023500     PERFORM 2100-DEPURAR-PRODUCTOS
023600        THRU 2100-DEPURAR-PRODUCTOS-FIN.
023700
023800     PERFORM 2200-DEPURAR-TRANSACCIONES
023900        THRU 2200-DEPURAR-TRANSACCIONES-FIN.
024000
024100     PERFORM 2300-DEPURAR-ITEMS
024200        THRU 2300-DEPURAR-ITEMS-FIN.
024300
024400     PERFORM 3000-FINALIZAR-PROGRAMA
024500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
024600
024700     STOP RUN.
024800
024900*----------------------------------------------------------------*
025000 1000-INICIAR-PROGRAMA.
025100
025200     ACCEPT WS-RUN-DATE-FIELDS FROM DATE YYYYMMDD.
025300     MOVE WS-RUN-DATE-YYYY TO WS-RDX-YYYY.
025400     MOVE WS-RUN-DATE-MM   TO WS-RDX-MM.
025500     MOVE WS-RUN-DATE-DD   TO WS-RDX-DD.
025600
025700     OPEN OUTPUT XFMSUMM-FILE.
025800     IF NOT FS-XFMSUMM-OK
025900         DISPLAY 'STAGPROD - UNABLE TO OPEN XFMSUMM'
026000         STOP RUN
026100     END-IF.
026200
026300     MOVE 'STAGPROD' TO RS-RH-PROGRAM.
026400     MOVE WS-RDX-DATE-TEXT TO RS-RH-RUN-DATE.
026500     MOVE RS-RUN-HEADER-LINE TO XS-LINE.
026600     WRITE XS-LINE.
026700
026800 1000-INICIAR-PROGRAMA-FIN.
026900     EXIT.
027000
027100*----------------------------------------------------------------*
027200 2000-DEPURAR-CLIENTES.
027300
027400     MOVE ZERO TO WS-IN-COUNT WS-OUT-COUNT.
027500
027600     OPEN INPUT STG-CUSTOMERS.
027700     OPEN OUTPUT PRD-CUSTOMERS.
027800
027900     PERFORM 2010-LEER-Y-LIMPIAR-CLIENTE
028000        THRU 2010-LEER-Y-LIMPIAR-CLIENTE-FIN
028100       UNTIL FS-STGCUST-EOF.
028200
028300     CLOSE STG-CUSTOMERS.
028400     CLOSE PRD-CUSTOMERS.
028500
028600     MOVE 'CUSTOMERS         ' TO RS-XT-TABLE.
028700     MOVE WS-IN-COUNT TO RS-XT-IN-COUNT.
028800     MOVE WS-OUT-COUNT TO RS-XT-OUT-COUNT.
028900     MOVE 'TRIM/LOWERCASE, TRUNCATE-RELOAD' TO RS-XT-RULE.
029000     MOVE RS-XFM-TABLE-LINE TO XS-LINE.
029100     WRITE XS-LINE.
029200
029300 2000-DEPURAR-CLIENTES-FIN.
029400     EXIT.
029500
029600*----------------------------------------------------------------*
029700 2010-LEER-Y-LIMPIAR-CLIENTE.
029800
029900     READ STG-CUSTOMERS NEXT RECORD.
030000
030100     IF FS-STGCUST-OK
030200         ADD 1 TO WS-IN-COUNT
030300         MOVE STG-CUST-RECORD TO CUST-RECORD
030400         PERFORM 2020-LIMPIAR-NOMBRE-EMAIL
030500            THRU 2020-LIMPIAR-NOMBRE-EMAIL-FIN
030600         WRITE CUST-RECORD
030700         IF FS-PRDCUST-OK
030800             ADD 1 TO WS-OUT-COUNT
030900         END-IF
031000     END-IF.
031100
031200 2010-LEER-Y-LIMPIAR-CLIENTE-FIN.
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600 2020-LIMPIAR-NOMBRE-EMAIL.
031700
031800*    SHIFT OUT LEADING SPACES ON FIRST/LAST NAME (TRAILING
031900*    SPACES ARE ALREADY THE NORMAL PIC X PAD).  LOWERCASE THE
032000*    E-MAIL AND SHIFT OUT ITS LEADING SPACES TOO.  A NULL
032100*    (ALL-SPACE) E-MAIL STAYS NULL.
032200     MOVE CR-FIRST-NAME TO WS-CLEAN-WORK.
032300     PERFORM 2021-CORRER-IZQUIERDA
032400        THRU 2021-CORRER-IZQUIERDA-FIN.
032500     MOVE WS-CLEAN-WORK(1:20) TO CR-FIRST-NAME.
032600
032700     MOVE CR-LAST-NAME TO WS-CLEAN-WORK.
032800     PERFORM 2021-CORRER-IZQUIERDA
032900        THRU 2021-CORRER-IZQUIERDA-FIN.
033000     MOVE WS-CLEAN-WORK(1:20) TO CR-LAST-NAME.
033100
033200     IF CR-EMAIL NOT = SPACES
033300         MOVE CR-EMAIL TO WS-CLEAN-WORK
033400         PERFORM 2021-CORRER-IZQUIERDA
033500            THRU 2021-CORRER-IZQUIERDA-FIN
033600         PERFORM 2030-PASAR-A-MINUSCULAS
033700            THRU 2030-PASAR-A-MINUSCULAS-FIN
033800         MOVE WS-CLEAN-WORK(1:40) TO CR-EMAIL
033900     END-IF.
034000
034100 2020-LIMPIAR-NOMBRE-EMAIL-FIN.
034200     EXIT.
034300
034400*----------------------------------------------------------------*
034500 2021-CORRER-IZQUIERDA.
034600
034700*    FIND THE FIRST NON-SPACE BYTE AND SHIFT EVERYTHING LEFT TO
034800*    THE FRONT OF WS-CLEAN-WORK, PADDING THE TAIL WITH SPACES.
034900     MOVE ZERO TO WS-CLEAN-LEFT-IX.
035000     PERFORM 2022-PROBAR-UN-BYTE
035100        THRU 2022-PROBAR-UN-BYTE-FIN
035200       VARYING WS-CLEAN-IX FROM 1 BY 1
035300         UNTIL WS-CLEAN-IX > 40
035400            OR WS-CLEAN-LEFT-IX NOT = ZERO.
035500
035600     IF WS-CLEAN-LEFT-IX > 1
035700         MOVE WS-CLEAN-WORK(WS-CLEAN-LEFT-IX:) TO WS-CLEAN-WORK
035800     END-IF.
035900
036000 2021-CORRER-IZQUIERDA-FIN.
036100     EXIT.
036200
036300*----------------------------------------------------------------*
036400 2022-PROBAR-UN-BYTE.
036500
036600     IF WS-CLEAN-WORK(WS-CLEAN-IX:1) NOT = SPACE
036700         MOVE WS-CLEAN-IX TO WS-CLEAN-LEFT-IX
036800     END-IF.
036900
037000 2022-PROBAR-UN-BYTE-FIN.
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400 2030-PASAR-A-MINUSCULAS.
037500
037600*    NO INTRINSIC LOWER-CASE FUNCTION IN THIS SHOP'S COMPILER -
037700*    WALK THE STRING ONE BYTE AT A TIME AGAINST THE UPPER/LOWER
037800*    TABLE.
037900     PERFORM 2031-BAJAR-UN-CARACTER
038000        THRU 2031-BAJAR-UN-CARACTER-FIN
038100       VARYING WS-CLEAN-IX FROM 1 BY 1
038200         UNTIL WS-CLEAN-IX > 40.
038300
038400 2030-PASAR-A-MINUSCULAS-FIN.
038500     EXIT.
038600
038700*----------------------------------------------------------------*
038800 2031-BAJAR-UN-CARACTER.
038900
039000     MOVE ZERO TO WS-CLEAN-RIGHT-IX.
039100     PERFORM 2032-PROBAR-UNA-LETRA
039200        THRU 2032-PROBAR-UNA-LETRA-FIN
039300       VARYING WS-CLEAN-LEFT-IX FROM 1 BY 1
039400         UNTIL WS-CLEAN-LEFT-IX > 26.
039500
039600     IF WS-CLEAN-RIGHT-IX NOT = ZERO
039700         MOVE WS-ULT-LOWER(WS-CLEAN-RIGHT-IX:1)
039800             TO WS-CLEAN-WORK(WS-CLEAN-IX:1)
039900     END-IF.
040000
040100 2031-BAJAR-UN-CARACTER-FIN.
040200     EXIT.
040300
040400*----------------------------------------------------------------*
040500 2032-PROBAR-UNA-LETRA.
040600
040700     IF WS-CLEAN-WORK(WS-CLEAN-IX:1) =
040800             WS-ULT-UPPER(WS-CLEAN-LEFT-IX:1)
040900         MOVE WS-CLEAN-LEFT-IX TO WS-CLEAN-RIGHT-IX
041000     END-IF.
041100
041200 2032-PROBAR-UNA-LETRA-FIN.
041300     EXIT.
041400
041500*----------------------------------------------------------------*
041600 2100-DEPURAR-PRODUCTOS.
041700
041800     MOVE ZERO TO WS-IN-COUNT WS-OUT-COUNT.
041900
042000     OPEN INPUT STG-PRODUCTS.
042100     OPEN OUTPUT PRD-PRODUCTS.
042200
042300     PERFORM 2110-LEER-Y-FILTRAR-PRODUCTO
042400        THRU 2110-LEER-Y-FILTRAR-PRODUCTO-FIN
042500       UNTIL FS-STGPROD-EOF.
042600
042700     CLOSE STG-PRODUCTS.
042800     CLOSE PRD-PRODUCTS.
042900
043000     MOVE 'PRODUCTS          ' TO RS-XT-TABLE.
043100     MOVE WS-IN-COUNT TO RS-XT-IN-COUNT.
043200     MOVE WS-OUT-COUNT TO RS-XT-OUT-COUNT.
043300     MOVE 'PRICE>0 AND COST<PRICE, TRUNC-RELOAD' TO RS-XT-RULE.
043400     MOVE RS-XFM-TABLE-LINE TO XS-LINE.
043500     WRITE XS-LINE.
043600
043700 2100-DEPURAR-PRODUCTOS-FIN.
043800     EXIT.
043900
044000*----------------------------------------------------------------*
044100 2110-LEER-Y-FILTRAR-PRODUCTO.
044200
044300     READ STG-PRODUCTS NEXT RECORD.
044400
044500     IF FS-STGPROD-OK
044600         ADD 1 TO WS-IN-COUNT
044700         MOVE STG-PROD-RECORD TO PROD-RECORD
044800         IF PR-PRICE > 0 AND PR-COST < PR-PRICE
044900             WRITE PROD-RECORD
045000             IF FS-PRDPROD-OK
045100                 ADD 1 TO WS-OUT-COUNT
045200             END-IF
045300         END-IF
045400     END-IF.
045500
045600 2110-LEER-Y-FILTRAR-PRODUCTO-FIN.
045700     EXIT.
045800
045900*----------------------------------------------------------------*
046000 2200-DEPURAR-TRANSACCIONES.
046100
046200     MOVE ZERO TO WS-IN-COUNT WS-OUT-COUNT.
046300
046400     OPEN INPUT STG-TRANSACTNS.
046500     OPEN I-O PRD-TRANSACTNS.
046600     IF NOT FS-PRDTXN-OK
046700         OPEN OUTPUT PRD-TRANSACTNS
046800     END-IF.
046900
047000     PERFORM 2210-LEER-Y-FILTRAR-TXN
047100        THRU 2210-LEER-Y-FILTRAR-TXN-FIN
047200       UNTIL FS-STGTXN-EOF.
047300
047400     CLOSE STG-TRANSACTNS.
047500     CLOSE PRD-TRANSACTNS.
047600
047700     MOVE 'TRANSACTIONS      ' TO RS-XT-TABLE.
047800     MOVE WS-IN-COUNT TO RS-XT-IN-COUNT.
047900     MOVE WS-OUT-COUNT TO RS-XT-OUT-COUNT.
048000     MOVE 'TOTAL>0, DUP TXN-ID SUPPRESSED, APPEND' TO RS-XT-RULE.
048100     MOVE RS-XFM-TABLE-LINE TO XS-LINE.
048200     WRITE XS-LINE.
048300
048400 2200-DEPURAR-TRANSACCIONES-FIN.
048500     EXIT.
048600
048700*----------------------------------------------------------------*
048800 2210-LEER-Y-FILTRAR-TXN.
048900
049000     READ STG-TRANSACTNS NEXT RECORD.
049100
049200     IF FS-STGTXN-OK
049300         ADD 1 TO WS-IN-COUNT
049400         MOVE STG-TXN-RECORD TO TXN-RECORD
049500         IF TR-TOTAL-AMOUNT > 0
049600             READ PRD-TRANSACTNS
049700                 INVALID KEY
049800                     WRITE TXN-RECORD
049900                     ADD 1 TO WS-OUT-COUNT
050000             END-READ
050100         END-IF
050200     END-IF.
050300
050400 2210-LEER-Y-FILTRAR-TXN-FIN.
050500     EXIT.
050600
050700*----------------------------------------------------------------*
050800 2300-DEPURAR-ITEMS.
050900
051000     MOVE ZERO TO WS-IN-COUNT WS-OUT-COUNT.
051100
051200     OPEN INPUT STG-TXNITEMS.
051300     OPEN I-O PRD-TXNITEMS.
051400     IF NOT FS-PRDITEM-OK
051500         OPEN OUTPUT PRD-TXNITEMS
051600     END-IF.
051700
051800     PERFORM 2310-LEER-Y-FILTRAR-ITEM
051900        THRU 2310-LEER-Y-FILTRAR-ITEM-FIN
052000       UNTIL FS-STGITEM-EOF.
052100
052200     CLOSE STG-TXNITEMS.
052300     CLOSE PRD-TXNITEMS.
052400
052500     MOVE 'TRANSACTION_ITEMS ' TO RS-XT-TABLE.
052600     MOVE WS-IN-COUNT TO RS-XT-IN-COUNT.
052700     MOVE WS-OUT-COUNT TO RS-XT-OUT-COUNT.
052800     MOVE 'QUANTITY>0, DUP ITEM-ID SUPPRESSED, APPEND'
052900         TO RS-XT-RULE.
053000     MOVE RS-XFM-TABLE-LINE TO XS-LINE.
053100     WRITE XS-LINE.
053200
053300 2300-DEPURAR-ITEMS-FIN.
053400     EXIT.
053500
053600*----------------------------------------------------------------*
053700 2310-LEER-Y-FILTRAR-ITEM.
053800
053900     READ STG-TXNITEMS NEXT RECORD.
054000
054100     IF FS-STGITEM-OK
054200         ADD 1 TO WS-IN-COUNT
054300         MOVE STG-ITEM-RECORD TO ITEM-RECORD
054400         IF IR-QUANTITY > 0
054500             READ PRD-TXNITEMS
054600                 INVALID KEY
054700                     WRITE ITEM-RECORD
054800                     ADD 1 TO WS-OUT-COUNT
054900             END-READ
055000         END-IF
055100     END-IF.
055200
055300 2310-LEER-Y-FILTRAR-ITEM-FIN.
055400     EXIT.
055500
055600*----------------------------------------------------------------*
055700 3000-FINALIZAR-PROGRAMA.
055800
055900     CLOSE XFMSUMM-FILE.
056000
056100 3000-FINALIZAR-PROGRAMA-FIN.
056200     EXIT.
056300*----------------------------------------------------------------*
056400
056500 END PROGRAM STAGPROD.
