000100*----------------------------------------------------------------*
000200*  DIMCUST  --  WAREHOUSE CUSTOMER DIMENSION RECORD LAYOUT
000300*  (SCD TYPE 2 -- BASIC, ONE OPEN ROW PER CUSTOMER)
000400*  USED BY:  WAREHSE (BUILD), CUSTLKUP (RANDOM READ FOR FACT JOIN)
000500*----------------------------------------------------------------*
000600 01  DIM-CUST-RECORD.
000700     05  DC-CUSTOMER-KEY         PIC 9(06).
000800     05  DC-CUST-ID              PIC X(08).
000900     05  DC-FULL-NAME            PIC X(41).
001000     05  DC-EMAIL                PIC X(40).
001100     05  DC-CITY                 PIC X(20).
001200     05  DC-STATE                PIC X(20).
001300     05  DC-COUNTRY              PIC X(20).
001400     05  DC-AGE-GROUP            PIC X(05).
001500     05  DC-REG-DATE             PIC X(10).
001600     05  DC-EFFECTIVE-DATE       PIC X(10).
001700     05  DC-END-DATE             PIC X(10).
001800     05  DC-IS-CURRENT           PIC X(01).
001900         88  DC-ROW-IS-CURRENT       VALUE 'Y'.
002000     05  FILLER                  PIC X(09).
002100*----------------------------------------------------------------*
002200*  ALTERNATE VIEW -- GEOGRAPHY FIELDS GROUPED, USED BY ANALYTIX
002300*  WHEN EXTRACTING SALES-BY-REGION RESULTS.
002400*----------------------------------------------------------------*
002500 01  DIM-CUST-RECORD-GEO-R  REDEFINES DIM-CUST-RECORD.
002600     05  FILLER                  PIC X(95).
002700     05  DCG-GEOGRAPHY.
002800         10  DCG-CITY            PIC X(20).
002900         10  DCG-STATE           PIC X(20).
003000         10  DCG-COUNTRY         PIC X(20).
003100     05  FILLER                  PIC X(45).
